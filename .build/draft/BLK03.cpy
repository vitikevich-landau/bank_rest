      * BLK03.cpybk - LINKAGE FOR CRDBLK03 (CALLED BY CRDBATCH)
      * HISTORY OF MODIFICATION:
      * --------------------------------------------------------------
      * B31MWL MWEETL 14/02/1991 - INITIAL VERSION - FILE REQUEST ONLY.
      * B32RV1 TMPRVD 22/06/2001 - ADD OPTION 2 PROCESS-DECISION FIELDS
      *               - E-REQUEST 20114.
      * --------------------------------------------------------------
      * CRDBLK03 IS ALSO PASSED THE CALLER'S WK-CRD02 (COPY CRD02) AS
      * A SECOND PARAMETER - ON AN APPROVED DECISION IT LOADS OPTION 2
      * INTO WK-CRD02 AND CALLS CRDCRD02 ITSELF TO BLOCK THE CARD, SO
      * THE CALLER NEEDS ONLY REWRITE WHATEVER COMES BACK IN WK-CRD02.
       01  WK-BLK03.
           05  WK-BLK03-OPTION               PIC 9(01).
      *                        1=FILE REQUEST  2=PROCESS DECISION
           05  WK-BLK03-FILE-INPUT.
      *                        OPTION 1 ONLY
              10  B3-REQ-NEW-REQUEST-ID       PIC 9(09).
      *                        NEXT SURROGATE ID - ASSIGNED BY CALLER
              10  B3-REQ-CARD-ID              PIC 9(09).
              10  B3-REQ-USER-ID              PIC 9(09).
              10  B3-REQ-REASON               PIC X(500).
              10  B3-REQ-CARD-STATUS          PIC X(20).
      *                        CURRENT STATUS OF THE TARGET CARD
              10  B3-REQ-DUPLICATE-PENDING    PIC X(01).
      *                        Y = A PENDING REQUEST ALREADY EXISTS
      *                        FOR THIS CARD-ID - CALLER'S LOOKUP
              10  B3-REQ-TODAY-TIMESTAMP      PIC 9(14).
           05  WK-BLK03-DECISION-INPUT.
      *                        OPTION 2 ONLY
              10  B3-DEC-REQUEST-ID           PIC 9(09).
              10  B3-DEC-CURRENT-STATUS       PIC X(20).
      *                        CURRENT BLK-STATUS OF THE LOOKED-UP
      *                        REQUEST - CALLER'S LOOKUP
              10  B3-DEC-REQUEST-REASON        PIC X(500).
      *                        THE REQUEST'S OWN REASON, CARRIED
      *                        FORWARD INTO CARD-BLOCK-REASON ON
      *                        APPROVAL - CALLER'S LOOKUP
              10  B3-DEC-APPROVE-FLAG         PIC X(01).
      *                        Y = APPROVE, N = REJECT
              10  B3-DEC-ADMIN-ID             PIC 9(09).
              10  B3-DEC-COMMENT               PIC X(500).
              10  B3-DEC-TODAY-TIMESTAMP      PIC 9(14).
           05  WK-BLK03-OUTPUT.
              10  B3-NO-ERROR                 PIC X(01).
              10  B3-ERROR-TEXT                PIC X(60).
              10  B3-NEW-STATUS               PIC X(20).
      *                        NEW BLK-STATUS TO WRITE - PENDING ON
      *                        OPTION 1, APPROVED/REJECTED ON OPTION 2
