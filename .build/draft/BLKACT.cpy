      * BLKACT.cpybk - BLOCK-ACTION BATCH INPUT, FILE RECORD LAYOUT.
      * COPIED INTO CRDBATCH'S FILE SECTION - THIS IS NOT A CALLED
      * SUBPROGRAM'S LINKAGE, IT IS THE DRIVER'S OWN INPUT FILE RECORD.
      * HISTORY OF MODIFICATION:
      * --------------------------------------------------------------
      * BA1MWL MWEETL 14/02/1991 - INITIAL VERSION - DIRECT ADMIN
      *               BLOCK/UNBLOCK ACTION INPUT.
      * BA2RV1 TMPRVD 22/06/2001 - ADD BLKACT-REQUESTED-BY-D SO THE SAME
      *               RECORD SHAPE CAN ALSO FILE A USER BLOCK-REQUEST
      *               WHEN BLKACT-ACTION-D = "REQUEST" - E-REQ 20114.
      *               SEE CRDBATCH E100-BLOCKREQ-STEP.
      * --------------------------------------------------------------
      * TEXT (LINE SEQUENTIAL) FORM - BLOCK-ACTION / BLOCK-REQ-FILING
      * BATCH INPUT. ACTION "BLOCK"/"UNBLOCK" = DIRECT ADMIN ACTION ON
      * THE CARD (D100-LIFECYCLE-STEP). ACTION "REQUEST" = A USER FILING
      * A NEW BLOCK REQUEST FOR ADMIN DECISION LATER (E100-BLOCKREQ).
      * - BLKACT-REQUESTED-BY-D HOLDS THE FILING USER-ID ON THAT ACTION
      * ONLY AND IS ZERO ON A DIRECT BLOCK/UNBLOCK RECORD.
       01  WK-BLKACT-TEXT.
           05  BLKACT-CARD-ID-D         PIC 9(09).
           05  BLKACT-ACTION-D          PIC X(08).
      *                        BLOCK, UNBLOCK OR REQUEST
           05  BLKACT-REASON-D          PIC X(255).
           05  BLKACT-REQUESTED-BY-D    PIC 9(09).~TAG:BA2RV1~
           05  FILLER                   PIC X(08).
