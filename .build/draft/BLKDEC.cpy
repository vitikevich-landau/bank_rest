      * BLKDEC.cpybk - BLOCK-REQUEST-DECISION BATCH INPUT, FILE RECORD
      * LAYOUT ONLY. COPIED INTO CRDBATCH'S FILE SECTION - THIS IS THE
      * DRIVER'S OWN INPUT FILE RECORD, NOT A CALLED SUBPROGRAM'S
      * LINKAGE (CRDBLK03'S LINKAGE IS COPY BLK03 - SEE THAT COPYBOOK).
      * HISTORY OF MODIFICATION:
      * --------------------------------------------------------------
      * BD1MWL MWEETL 14/02/1991 - INITIAL VERSION - ADMIN DECISION
      *               ON A PENDING BLOCK-REQUEST.
      * --------------------------------------------------------------

      * TEXT (LINE SEQUENTIAL) FORM - BLOCK-REQUEST-DECISION INPUT.
       01  WK-BLKDEC-TEXT.
           05  BLKDEC-REQUEST-ID-D      PIC 9(09).
           05  BLKDEC-APPROVE-FLAG-D    PIC X(01).
      *                        Y = APPROVE, N = REJECT
           05  BLKDEC-ADMIN-ID-D        PIC 9(09).
           05  BLKDEC-COMMENT-D         PIC X(500).
           05  FILLER                   PIC X(08).
