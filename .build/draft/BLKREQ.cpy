      *****************************************************************
      * AMENDMENT HISTORY:
      *****************************************************************
      * BQ1AR1 14/02/1991 MWEETL  - INITIAL VERSION
      * BQ2JP6 09/11/1997 TMPJP6  - Y2K READINESS - EXPANDED
      *                    BLK-REQUESTED-AT / BLK-PROCESSED-AT TO
      *                    4-DIGIT CENTURY
      * BQ3RV1 22/06/2001 TMPRVD  - ADD BLK-ADMIN-COMMENT FOR THE
      *                    APPROVE/REJECT WORKFLOW ENHANCEMENT
      * BQ4ESQ 03/03/2009 ACNESQ  - ADD BLKREQ-WS-RECORD PACKED
      *                    WORKING VIEW - SEE CARD.CPY BANNER
      *****************************************************************

      * TEXT (LINE SEQUENTIAL) FORM - BLOCK-REQUEST MASTER, READ AND
      * REWRITTEN AS A RELATIVE FILE DURING THE RUN (SEE CRDBATCH).

           05  BLKREQ-RECORD                 PIC X(1100).
           05  BLKREQ-RECORD-R REDEFINES BLKREQ-RECORD.
      * TAG Q1 - REQUEST IDENTITY
               06  BLKREQ-TAG-Q1.
                   08  BLK-REQUEST-ID-D        PIC 9(09).
      *                        SURROGATE ID (KEY)
                   08  BLK-CARD-ID-D           PIC 9(09).
      *                        CARD THE REQUEST TARGETS
                   08  BLK-REQUESTED-BY-D      PIC 9(09).
      *                        USER WHO FILED THE REQUEST
      * TAG Q2 - REQUEST DETAIL
               06  BLKREQ-TAG-Q2.
                   08  BLK-REASON-D            PIC X(500).
      *                        USER SUPPLIED REASON
                   08  BLK-STATUS-D            PIC X(20).
      *                        PENDING/APPROVED/REJECTED/CANCELLED
      * TAG Q3 - REQUEST DISPOSITION
               06  BLKREQ-TAG-Q3.
                   08  BLK-REQUESTED-AT-D      PIC 9(14).
      *                        WHEN FILED
                   08  BLK-PROCESSED-AT-D      PIC 9(14).
      *                        WHEN AN ADMIN PROCESSED IT, 0=PENDING
                   08  BLK-PROCESSED-BY-D      PIC 9(09).
      *                        ADMIN USER ID, 0 IF STILL PENDING
                   08  BLK-ADMIN-COMMENT-D     PIC X(500).
      *                        ADMIN'S FREE TEXT NOTE
               06  FILLER                     PIC X(16).

      * PACKED WORKING FORM.
       01  BLKREQ-WS-RECORD.
           05  BLK-REQUEST-ID             PIC 9(09).
           05  BLK-CARD-ID                PIC 9(09).
           05  BLK-REQUESTED-BY-USER-ID   PIC 9(09).
           05  BLK-REASON                 PIC X(500).
           05  BLK-STATUS                 PIC X(20).
           05  BLK-REQUESTED-AT           PIC 9(14).
           05  BLK-REQUESTED-AT-R REDEFINES BLK-REQUESTED-AT.
               10  BLK-REQUESTED-AT-DATE   PIC 9(08).
               10  BLK-REQUESTED-AT-TIME   PIC 9(06).
           05  BLK-PROCESSED-AT           PIC 9(14).
           05  BLK-PROCESSED-BY-USER-ID   PIC 9(09).
           05  BLK-ADMIN-COMMENT          PIC X(500).
           05  FILLER                     PIC X(16).
