      * CARD.cpybk
      *****************************************************************
      * I-O FORMAT: CARD RECORD - MASTER CARD FILE (CARDS-MASTER)
      * ONE ENTRY PER DEBIT / CREDIT / VIRTUAL CARD ON ISSUE.
      *****************************************************************
      * AMENDMENT HISTORY:
      *****************************************************************
      * TAG    DATE       DEV     DESCRIPTION
      *---------------------------------------------------------------*
      * CD1AR1 14/02/1991 MWEETL  - INITIAL VERSION.
      *---------------------------------------------------------------*
      * CD2JP6 09/11/1997 TMPJP6  - Y2K READINESS. EXPANDED
      *                    CARD-EXPIRY AND CARD-BLOCKED-AT TO 4-DIGIT
      *                    CENTURY. REM Y2K PROGRAMME.
      *---------------------------------------------------------------*
      * CD3RV1 22/06/2001 TMPRVD  - ADD CARD-DAILY-LIMIT AND
      *                    CARD-OWNER-ID FOR THE ROLLING DAILY SPEND
      *                    LIMIT ENHANCEMENT - E-REQUEST 20114.
      *---------------------------------------------------------------*
      * CD4ESQ 03/03/2009 ACNESQ  - ADD CARD-WS-RECORD PACKED WORKING
      *                    VIEW SO THE BATCH SUITE CAN HOLD THE CARD
      *                    MASTER ON A RELATIVE FILE (NO DATABASE
      *                    INDEXED SUPPORT OFF THE 400). FIELDS ARE
      *                    UNLOADED DISPLAY ON THE TEXT FILE, LOADED
      *                    PACKED HERE FOR COMPUTE.
      *---------------------------------------------------------------*

      * TEXT (LINE SEQUENTIAL) FORM - CARD MASTER INPUT / REWRITE FILE.
           05  CARD-RECORD                   PIC X(500).
           05  CARD-RECORD-R REDEFINES CARD-RECORD.
               06  CARD-ID-D                 PIC 9(09).
      *                        SURROGATE CARD ID (KEY)
               06  CARD-NUMBER-MASKED-D       PIC X(19).
      *                        **** **** **** 1234 DISPLAY FORM
               06  CARD-HOLDER-NAME-D         PIC X(100).
      *                        CARDHOLDER DISPLAY NAME
               06  CARD-EXPIRY-YYYYMMDD-D     PIC 9(08).
      *                        EXPIRY DATE, LAST DAY OF EXPIRY MONTH
               06  CARD-STATUS-D              PIC X(20).
      *                        ACTIVE/BLOCKED/EXPIRED/PENDING-ACTVN
               06  CARD-TYPE-D                PIC X(20).
      *                        DEBIT/CREDIT/VIRTUAL
               06  CARD-BALANCE-D             PIC S9(13)V9(2).
      *                        CURRENT BALANCE - ZONED ON TEXT FILE
               06  CARD-DAILY-LIMIT-D         PIC S9(13)V9(2).
      *                        DAILY SPEND LIMIT, ZERO = NOT SET
               06  CARD-OWNER-ID-D            PIC 9(09).
      *                        OWNING USER ID
               06  CARD-BLOCK-REASON-D        PIC X(255).
      *                        FREE TEXT REASON, SPACE IF NOT BLOCKED
               06  CARD-BLOCKED-AT-D          PIC 9(14).
      *                        YYYYMMDDHHMMSS CARD WAS BLOCKED, 0=NONE
               06  FILLER                     PIC X(16).

      * PACKED WORKING FORM - USED IN WORKING-STORAGE AND ON THE
      * RELATIVE CARD WORKING FILE FOR RANDOM ACCESS DURING THE RUN.
       01  CARD-WS-RECORD.
           05  CARD-ID                    PIC 9(09).
           05  CARD-NUMBER-MASKED         PIC X(19).
           05  CARD-HOLDER-NAME           PIC X(100).
           05  CARD-EXPIRY-YYYYMMDD       PIC 9(08).
           05  CARD-EXPIRY-R REDEFINES CARD-EXPIRY-YYYYMMDD.
               10  CARD-EXPIRY-CCYY        PIC 9(04).
               10  CARD-EXPIRY-MM          PIC 9(02).
               10  CARD-EXPIRY-DD          PIC 9(02).
           05  CARD-STATUS                PIC X(20).
           05  CARD-TYPE                  PIC X(20).
           05  CARD-BALANCE               PIC S9(13)V9(2) COMP-3.
           05  CARD-DAILY-LIMIT           PIC S9(13)V9(2) COMP-3.
           05  CARD-OWNER-ID              PIC 9(09).
           05  CARD-BLOCK-REASON          PIC X(255).
           05  CARD-BLOCKED-AT            PIC 9(14).
           05  CARD-BLOCKED-AT-R REDEFINES CARD-BLOCKED-AT.
               10  CARD-BLOCKED-AT-DATE    PIC 9(08).
               10  CARD-BLOCKED-AT-TIME    PIC 9(06).
           05  FILLER                     PIC X(16).
