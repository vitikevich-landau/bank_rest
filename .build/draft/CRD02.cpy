      * CRD02.cpybk - LINKAGE FOR CRDCRD02 (CALLED BY CRDBATCH)
      * HISTORY OF MODIFICATION:
      * --------------------------------------------------------------
      * C21MWL MWEETL 14/02/1991 - INITIAL VERSION - ISSUE OPTION ONLY.
      * C22RV1 TMPRVD 22/06/2001 - ADD OPTION 2 (BLOCK/UNBLOCK) AND
      *               OPTION 3 (EXPIRE-CHECK) FIELDS - E-REQUEST 20114.
      * --------------------------------------------------------------
       01  WK-CRD02.
           05  WK-CRD02-OPTION              PIC 9(01).
      *                        1=ISSUE  2=BLOCK/UNBLOCK  3=EXPIRE-CHK
           05  WK-CRD02-CARD.
      *                        ON OPTION 1 THE CALLER PRE-LOADS
      *                        CARD-ID, OWNER-ID, TYPE, AND ANY
      *                        SUPPLIED BALANCE/LIMIT/HOLDER-NAME
      *                        (ZERO/SPACE = NOT SUPPLIED); THIS
      *                        ROUTINE FILLS IN THE REST.
              10  C2-CARD-ID                PIC 9(09).
              10  C2-CARD-NUMBER-MASKED     PIC X(19).
              10  C2-CARD-HOLDER-NAME       PIC X(100).
              10  C2-CARD-EXPIRY-YYYYMMDD   PIC 9(08).
              10  C2-CARD-STATUS            PIC X(20).
              10  C2-CARD-TYPE              PIC X(20).
              10  C2-CARD-BALANCE           PIC S9(13)V9(2) COMP-3.
              10  C2-CARD-DAILY-LIMIT       PIC S9(13)V9(2) COMP-3.
              10  C2-CARD-OWNER-ID          PIC 9(09).
              10  C2-CARD-BLOCK-REASON      PIC X(255).
              10  C2-CARD-BLOCKED-AT        PIC 9(14).
           05  WK-CRD02-ISSUE-INPUT.
      *                        OPTION 1 ONLY
              10  C2-ISS-OWNER-NAME         PIC X(100).
      *                        OWNER'S FULL NAME - DEFAULT HOLDER NAME
              10  C2-ISS-TODAY-CCYYMMDD     PIC 9(08).
      *                        RUN DATE - EXPIRY = THIS + 3 YEARS
           05  WK-CRD02-ACTION-INPUT.
      *                        OPTION 2 ONLY
              10  C2-ACT-CODE               PIC X(08).
      *                        BLOCK OR UNBLOCK
              10  C2-ACT-REASON             PIC X(255).
              10  C2-ACT-TIMESTAMP-14       PIC 9(14).
      *                        YYYYMMDDHHMMSS - BLOCK ACTION ONLY
           05  WK-CRD02-SWEEP-INPUT.
      *                        OPTION 3 ONLY
              10  C2-SWP-TODAY-CCYYMMDD     PIC 9(08).
           05  WK-CRD02-OUTPUT.
              10  C2-NO-ERROR               PIC X(01).
              10  C2-ERROR-TEXT             PIC X(60).
              10  C2-CHANGED-IND            PIC X(01).
      *                        Y = CARD ROW WAS ACTUALLY CHANGED
              10  C2-ISS-CARD-NUMBER        PIC 9(16).
      *                        OPTION 1 - FULL NUMBER, NOT PERSISTED
      *                        TO THE CARD MASTER, TRACE/AUDIT USE ONLY
              10  C2-ISS-CARD-CVV           PIC 9(03).
      *                        OPTION 1 - NOT PERSISTED, SEE ABOVE
