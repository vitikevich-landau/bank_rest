      * CRDAPP.cpybk - CARD-APPLICATION BATCH INPUT, FILE RECORD LAYOUT
      * ONLY. COPIED INTO CRDBATCH'S FILE SECTION - THE DRIVER MOVES
      * THESE FIELDS INTO WK-CRD02 (COPY CRD02) ITSELF BEFORE CALLING
      * CRDCRD02, THIS COPYBOOK IS NOT CRDCRD02'S OWN LINKAGE.
      * HISTORY OF MODIFICATION:
      * --------------------------------------------------------------
      * CA1MWL MWEETL 14/02/1991 - INITIAL VERSION - CARD-APPLICATION
      *               BATCH INPUT.
      * CA2RV1 TMPRVD 22/06/2001 - ADD CRDAPP-DAILY-LIMIT - OPTIONAL
      *               OVERRIDE OF THE CONFIGURED DEFAULT LIMIT.
      * CA3ESQ ACNESQ 18/07/2013 - ADD CRDAPP-OWNER-NAME-D, THE OWNER-
      *               OF-RECORD'S NAME AS CARRIED ON THE UPSTREAM
      *               CUSTOMER EXTRACT. CRDAPP-HOLDER-NAME-D REMAINS A
      *               SEPARATE, OPTIONAL OVERRIDE SUPPLIED ON THE
      *               APPLICATION ITSELF - PQR-5571, THE TWO WERE THE
      *               SAME FIELD AND THE HOLDER-NAME DEFAULTING RULE
      *               COULD NEVER ACTUALLY DEFAULT TO ANYTHING.
      * --------------------------------------------------------------

      * TEXT (LINE SEQUENTIAL) FORM - CARD-APPLICATION BATCH INPUT.
      * ZERO BALANCE/LIMIT AND SPACE HOLDER NAME MEAN "NOT SUPPLIED,
      * APPLY THE ISSUANCE DEFAULT" - SEE CRDCRD02 B100-ISSUE-CARD.
       01  WK-CRDAPP-TEXT.
           05  CRDAPP-OWNER-ID-D        PIC 9(09).
           05  CRDAPP-CARD-TYPE-D       PIC X(20).
           05  CRDAPP-BALANCE-D         PIC S9(13)V9(2).
           05  CRDAPP-DAILY-LIMIT-D     PIC S9(13)V9(2).
           05  CRDAPP-OWNER-NAME-D      PIC X(100).
      *                        OWNER-OF-RECORD'S FULL NAME, ALWAYS
      *                        SUPPLIED BY THE UPSTREAM EXTRACT.
           05  CRDAPP-HOLDER-NAME-D     PIC X(100).
      *                        OPTIONAL OVERRIDE - SPACES MEANS
      *                        "NOT SUPPLIED, DEFAULT TO THE OWNER
      *                        NAME ABOVE" - SEE CA3ESQ ABOVE.
           05  FILLER                   PIC X(08).
