       IDENTIFICATION DIVISION.
      ***********************
       PROGRAM-ID. CRDBATCH.
       AUTHOR. MATILDA WEE TL.
       INSTALLATION. CARD SERVICES BATCH UNIT.
       DATE-WRITTEN. 14 FEB 1991.
       DATE-COMPILED.
       SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
      *DESCRIPTION : DAILY CARD BATCH CONTROL PROGRAM. THIS IS THE
      *             ONLY PROGRAM IN THE RUN THAT OPENS A FILE. IT
      *             LOADS THE CARD AND BLOCK-REQUEST MASTERS INTO
      *             RELATIVE WORKING FILES, BUILDS THE TODAY-SPEND
      *             ACCUMULATOR TABLE FROM THE EXISTING LEDGER, THEN
      *             DRIVES EACH BATCH INPUT IN TURN - TRANSFERS,
      *             CARD APPLICATIONS, BLOCK/UNBLOCK ACTIONS, THE
      *             EXPIRY SWEEP, AND THE BLOCK-REQUEST WORKFLOW -
      *             CALLING OUT TO CRDTRF01/CRDCRD02/CRDBLK03 FOR
      *             THE RULE CHAINS AND WRITING THE RUN-REPORT LAST.
      *_________________________________________________________________
      * HISTORY OF MODIFICATION:
      *=================================================================
      * CZ1MWL  14/02/1991 MWEETL  - INITIAL VERSION - TRANSFER-REQUEST
      *                          FILE DRIVER ONLY, CARD MASTER HELD IN
      *                          DATABASE, NO RELATIVE WORKING COPY.
      *-----------------------------------------------------------------
      * CZ2JP6  09/11/1997 TMPJP6  - Y2K READINESS - RUN-DATE AND ALL
      *                          TIMESTAMP FIELDS WIDENED TO CENTURY,
      *                          WK-C-TIMESTAMP-14 NOW FULLY CCYYMMDD.
      *-----------------------------------------------------------------
      * CZ3RV1  22/06/2001 TMPRVD  - 14HOREM024/14HOREM029 OFF-PLATFORM
      *                          REHOST - NO INDEXED DATABASE HERE, SO
      *                          CARD AND BLOCK-REQUEST MASTERS ARE NOW
      *                          LOADED INTO RELATIVE WORKING FILES AT
      *                          START OF RUN AND REWRITTEN AT END.
      *                          ADDED ISSUANCE, LIFECYCLE AND BLOCK-
      *                          REQUEST STEPS - E-REQUEST 20114.
      *-----------------------------------------------------------------
      * CZ4ESQ  17/03/2009 ACNESQ  - PQR-4471 CONSOLIDATE ALL COUNTS
      *                          ONTO ONE RUN-REPORT, ADD GRAND TOTAL
      *                          LINE. PQR-4472 TODAY-SPEND TABLE NOW
      *                          SHARES ITS SUBSCRIPT WITH THE CARD
      *                          INDEX TABLE INSTEAD OF ITS OWN SCAN.
      *-----------------------------------------------------------------
      * CZ5ESQ  02/11/2011 ACNESQ  - PQR-5108 EXPIRY SWEEP WAS SKIPPING
      *                          THE LAST CARD LOADED - OFF BY ONE IN
      *                          THE D110 LOOP LIMIT, NOW FIXED.
      *-----------------------------------------------------------------
      * CZ6ESQ  04/06/2013 ACNESQ  - PQR-5533 WK-C-RUN-CCYYMMDD AND
      *                          WK-C-TIMESTAMP-14 WERE NEVER STAMPED
      *                          WITH TODAY'S DATE/TIME - EVERY ISSUE,
      *                          SWEEP, BLOCK AND DECISION TIMESTAMP
      *                          WAS GOING OUT AS ZEROS AND THE
      *                          TODAY-SPEND ACCUMULATOR NEVER SAW
      *                          THIS MORNING'S LEDGER ROWS. ADDED
      *                          A350 BELOW TO ACCEPT THE RUN DATE
      *                          AND TIME BEFORE THE LEDGER IS READ.
      *-----------------------------------------------------------------
      * CZ7ESQ  18/07/2013 ACNESQ  - PQR-5571 C101 WAS FEEDING THE
      *                          OWNER-NAME DEFAULT FROM THE SAME
      *                          FIELD AS THE HOLDER-NAME OVERRIDE -
      *                          NOW READS CRDAPP-OWNER-NAME-D, SEE
      *                          CA3ESQ IN CRDAPP.
      *-----------------------------------------------------------------
      * CZ8ESQ  18/07/2013 ACNESQ  - PQR-5572 B130 WAS WRITING A BLANK
      *                          TXN-DESCRIPTION STRAIGHT THROUGH
      *                          WHEN THE TRANSFER REQUEST CARRIED NO
      *                          MEMO - NOW DEFAULTS TO THE STANDARD
      *                          WORDING IN WK-C-DFLT-TXN-DESC.
      *-----------------------------------------------------------------
      * CZ9ESQ  25/07/2013 ACNESQ  - PQR-5588 WK-TRF01-AREA/WK-CRD02-
      *                          AREA/WK-BLK03-AREA/WK-C-COMMON WERE
      *                          EACH DECLARED AS AN ENCLOSING 01 WITH
      *                          THE REAL COPYBOOK PASTED UNDER IT -
      *                          TRF01/CRD02/BLK03/CRDCOM/TRFREQ/
      *                          CRDAPP/BLKACT/BLKDEC/CARD/BLKREQ/
      *                          TRANXN ARE ALL WRITTEN AS THEIR OWN
      *                          01-LEVEL RECORD(S), NOT A SUBORDINATE
      *                          GROUP, SO EVERY ONE OF THESE WRAPPERS
      *                          LEFT THE ENCLOSING 01 EMPTY AND THE
      *                          REAL FIELDS SITTING AS A SIBLING 01
      *                          BEHIND IT - THE CALLS TO CRDTRF01/
      *                          CRDCRD02/CRDBLK03 WERE PASSING THE
      *                          EMPTY WRAPPER, NOT THE POPULATED
      *                          RECORD. DROPPED ALL FOUR WRAPPERS AND
      *                          POINTED THE CALLS AT WK-TRF01/WK-CRD02/
      *                          WK-BLK03 DIRECTLY.
      *-----------------------------------------------------------------
      * CZ10ESQ 25/07/2013 ACNESQ  - PQR-5589 WK-N-SEARCH-CARD-ID AND
      *                          WK-N-SEARCH-BLKREQ-ID WERE USED
      *                          THROUGHOUT A211/A311 AND THEIR
      *                          CALLERS BUT NEVER DECLARED - ADDED
      *                          BOTH TO WK-N-WORK-AREA.
      *-----------------------------------------------------------------
      * CZ11ESQ 01/08/2013 ACNESQ  - PQR-5602 D120 WAS ADDING ITS OWN
      *                          UNKNOWN-CARD/ALREADY-BLOCKED SKIPS TO
      *                          WK-N-BLKREQ-SKIPPED-CTR, INFLATING THE
      *                          BLOCK REQUESTS SECTION'S SKIPPED LINE
      *                          WITH STEP 3 FAILURES THAT HAVE NOTHING
      *                          TO DO WITH BLOCK-REQUEST FILING OR
      *                          DECISIONS - AND E120'S APPROVAL PATH
      *                          WAS ADDING TO WK-N-CARDS-BLOCKED-CTR,
      *                          THE SAME COUNTER D120 USES FOR A
      *                          DIRECT ADMIN BLOCK. ADDED
      *                          WK-N-BLKACT-SKIPPED-CTR FOR D120'S OWN
      *                          SKIPS, PRINTED UNDER CARD LIFECYCLE,
      *                          AND DROPPED THE BLOCKED-CTR BUMP FROM
      *                          E120 - THE APPROVAL IS ALREADY COUNTED
      *                          BY WK-N-BLKREQ-APPROVED-CTR.
      *-----------------------------------------------------------------
      * CZ12ESQ 01/08/2013 ACNESQ  - PQR-5603 TXN-REFERENCE-NUMBER WAS
      *                          BLANKED OUT IN B130 INSTEAD OF BEING
      *                          GENERATED - NOW BUILT FROM THE SAME
      *                          WK-N-TXN-SEQ-CTR SEQUENCE AS TXN-ID
      *                          ABOVE, FORMATTED "REF-" PLUS THE
      *                          10-DIGIT SEQUENCE NUMBER.
      *=================================================================

       ENVIRONMENT DIVISION.
      *********************
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-AS400.
       OBJECT-COMPUTER. IBM-AS400.
       SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
           UPSI-0 IS UPSI-SWITCH-0
           ON STATUS IS U0-ON
           OFF STATUS IS U0-OFF.

       INPUT-OUTPUT SECTION.
      ***********************
       FILE-CONTROL.
           SELECT TRFREQW  ASSIGN TO TRFREQW
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WK-C-FILE-STATUS.
           SELECT CRDAPPW  ASSIGN TO CRDAPPW
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WK-C-FILE-STATUS.
           SELECT BLKACTW  ASSIGN TO BLKACTW
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WK-C-FILE-STATUS.
           SELECT BLKDECW  ASSIGN TO BLKDECW
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WK-C-FILE-STATUS.
           SELECT CARDIN   ASSIGN TO CARDIN
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WK-C-FILE-STATUS.
           SELECT CARDOUT  ASSIGN TO CARDOUT
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WK-C-FILE-STATUS.
           SELECT CARDWORK ASSIGN TO CARDWORK
               ORGANIZATION IS RELATIVE
               ACCESS MODE IS RANDOM
               RELATIVE KEY IS WK-N-CARD-REL-KEY
               FILE STATUS IS WK-C-FILE-STATUS.
           SELECT BLKREQIN ASSIGN TO BLKREQIN
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WK-C-FILE-STATUS.
           SELECT BLKREQOUT ASSIGN TO BLKREQOUT
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WK-C-FILE-STATUS.
           SELECT BLKREQWORK ASSIGN TO BLKREQWRK
               ORGANIZATION IS RELATIVE
               ACCESS MODE IS RANDOM
               RELATIVE KEY IS WK-N-BLKREQ-REL-KEY
               FILE STATUS IS WK-C-FILE-STATUS.
           SELECT TRANXNIN ASSIGN TO TRANXN
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WK-C-FILE-STATUS.
           SELECT TRANXNOUT ASSIGN TO TRANXN
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WK-C-FILE-STATUS.
           SELECT RPTOUT   ASSIGN TO RPTOUT
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WK-C-FILE-STATUS.

       DATA DIVISION.
      ***************
       FILE SECTION.
      **************
      * EACH TEXT FILE'S RECORD IS A PLAIN PIC X AREA - THE REAL FIELD
      * BREAKDOWN LIVES IN WORKING-STORAGE (COPY TRFREQ/CRDAPP/BLKACT/
      * BLKDEC/CARD/BLKREQ/TRANXN) AND IS MOVED ACROSS WITH READ..INTO
      * / WRITE..FROM. THE TWO RELATIVE WORKING FILES (CARDWORK AND
      * BLKREQWORK) CARRY THE PACKED CARD-WS-RECORD/BLKREQ-WS-RECORD
      * FORM DIRECTLY - SEE A210/A310 BELOW.
       FD  TRFREQW
           LABEL RECORDS ARE OMITTED.
       01  TRFREQW-RECORD              PIC X(540).

       FD  CRDAPPW
           LABEL RECORDS ARE OMITTED.
       01  CRDAPPW-RECORD              PIC X(160).

       FD  BLKACTW
           LABEL RECORDS ARE OMITTED.
       01  BLKACTW-RECORD              PIC X(290).

       FD  BLKDECW
           LABEL RECORDS ARE OMITTED.
       01  BLKDECW-RECORD              PIC X(530).

       FD  CARDIN
           LABEL RECORDS ARE OMITTED.
       01  CARDIN-RECORD                PIC X(500).

       FD  CARDOUT
           LABEL RECORDS ARE OMITTED.
       01  CARDOUT-RECORD               PIC X(500).

       FD  CARDWORK
           LABEL RECORDS ARE OMITTED.
       01  CARDWORK-RECORD              PIC X(500).

       FD  BLKREQIN
           LABEL RECORDS ARE OMITTED.
       01  BLKREQIN-RECORD              PIC X(1100).

       FD  BLKREQOUT
           LABEL RECORDS ARE OMITTED.
       01  BLKREQOUT-RECORD             PIC X(1100).

       FD  BLKREQWORK
           LABEL RECORDS ARE OMITTED.
       01  BLKREQWORK-RECORD            PIC X(1100).

       FD  TRANXNIN
           LABEL RECORDS ARE OMITTED.
       01  TRANXNIN-RECORD              PIC X(1300).

       FD  TRANXNOUT
           LABEL RECORDS ARE OMITTED.
       01  TRANXNOUT-RECORD             PIC X(1300).

       FD  RPTOUT
           LABEL RECORDS ARE OMITTED.
           COPY RPTLIN.

       WORKING-STORAGE SECTION.
      *************************
       01  FILLER                          PIC X(24)        VALUE
           "** PROGRAM CRDBATCH **".

      * ------------------ PROGRAM WORKING STORAGE -------------------*
      * CZ9ESQ - CRDCOM/TRFREQ/CRDAPP/BLKACT/BLKDEC/CARD/BLKREQ/TRANXN/
      * TRF01/CRD02/BLK03 EACH CARRY THEIR OWN 01-LEVEL RECORD(S) - NONE
      * OF THEM ARE WRITTEN AS A SUBORDINATE GROUP, SO THEY ARE COPIED
      * STRAIGHT INTO WORKING-STORAGE BELOW, NOT WRAPPED UNDER AN
      * ENCLOSING 01 OF OUR OWN. SEE CZ9ESQ IN THE CHANGE LOG ABOVE.
           COPY CRDCOM.

      * BATCH-INPUT FILE LAYOUTS - SEE BANNER ABOVE THE FD SET.
           COPY TRFREQ.
           COPY CRDAPP.
           COPY BLKACT.
           COPY BLKDEC.

      * MASTER RECORD LAYOUTS - TEXT FORM (CARDIN/CARDOUT/BLKREQIN/
      * BLKREQOUT/TRANXNOUT) AND PACKED WORKING FORM (CARDWORK/
      * BLKREQWORK) BOTH COME OUT OF THESE THREE COPY STATEMENTS.
           COPY CARD.
           COPY BLKREQ.
           COPY TRANXN.

      * CALLED-ROUTINE PARAMETER AREAS - CRDBATCH BUILDS THESE IN
      * WORKING STORAGE AND PASSES THEM ON THE CALL, THEY ARE NOT
      * THIS PROGRAM'S OWN LINKAGE.
           COPY TRF01.
           COPY CRD02.
           COPY BLK03.

       01  WK-C-WORK-AREA.
           05  WK-C-ACTIVE-STATUS          PIC X(20) VALUE "ACTIVE".
           05  WK-C-BLOCKED-STATUS         PIC X(20) VALUE "BLOCKED".
           05  WK-C-PENDING-STATUS         PIC X(20) VALUE "PENDING".
           05  WK-C-COMPLETED-STATUS       PIC X(20) VALUE "COMPLETED".
           05  WK-C-FAILED-STATUS          PIC X(20) VALUE "FAILED".
           05  WK-C-BLOCK-ACTION           PIC X(08) VALUE "BLOCK".
           05  WK-C-UNBLOCK-ACTION         PIC X(08) VALUE "UNBLOCK".
           05  WK-C-REQUEST-ACTION         PIC X(08) VALUE "REQUEST".
           05  WK-C-DFLT-TXN-DESC          PIC X(25) VALUE
               "CARD-TO-CARD TRANSFER".
           05  WK-C-TRFREQW-EOF            PIC X(01) VALUE "N".
           05  WK-C-CRDAPPW-EOF            PIC X(01) VALUE "N".
           05  WK-C-BLKACTW-EOF            PIC X(01) VALUE "N".
           05  WK-C-BLKDECW-EOF            PIC X(01) VALUE "N".
           05  WK-C-CARDIN-EOF             PIC X(01) VALUE "N".
           05  WK-C-BLKREQIN-EOF           PIC X(01) VALUE "N".
           05  WK-C-TRANXNIN-EOF           PIC X(01) VALUE "N".
           05  WK-C-CARD-FOUND             PIC X(01) VALUE "N".
           05  WK-C-BLKREQ-FOUND           PIC X(01) VALUE "N".
           05  WK-C-DUPLICATE-PENDING      PIC X(01) VALUE "N".
           05  WK-C-TXN-SEQ-DISPLAY        PIC 9(04) VALUE ZERO.
           05  WK-C-TXN-REF-SEQ            PIC 9(10) VALUE ZERO.

      * CARD-ID / RELATIVE-SLOT INDEX TABLE - ENTRY N CORRESPONDS TO
      * CARDWORK RELATIVE RECORD N. TODAY'S COMPLETED-SPEND ACCUMULATOR
      * SHARES THE SAME SUBSCRIPT - SEE CZ4ESQ ABOVE. PLAIN OCCURS WITH
      * A MANUAL LINEAR SEARCH (A210/A211) - NO SEARCH/INDEXED BY.
       01  WK-T-CARD-INDEX.
           05  WK-T-CARD-ENTRY OCCURS 9999 TIMES.
               10  WK-T-CARD-ID           PIC 9(09).
               10  WK-T-SPEND-AMT         PIC S9(13)V9(2) COMP-3.

      * BLOCK-REQUEST-ID / RELATIVE-SLOT INDEX TABLE - ENTRY N
      * CORRESPONDS TO BLKREQWORK RELATIVE RECORD N.
       01  WK-T-BLKREQ-INDEX.
           05  WK-T-BLKREQ-ENTRY OCCURS 9999 TIMES.
               10  WK-T-BLKREQ-ID         PIC 9(09).

      * ALTERNATE NUMERIC/ALPHA VIEW OF A CARD-ID, USED ON THE TRACE
      * DISPLAYS AT D199 - SECOND REDEFINES IN THIS PROGRAM.
       01  WK-C-TRACE-CARD.
           05  WK-C-TRACE-CARD-ALPHA       PIC X(09).
       01  WK-C-TRACE-CARD-N REDEFINES WK-C-TRACE-CARD.
           05  WK-N-TRACE-CARD-NUM         PIC 9(09).

      * ALTERNATE NUMERIC/ALPHA VIEW OF A BLOCK-REQUEST-ID, SAME
      * PURPOSE AS ABOVE - THIRD REDEFINES IN THIS PROGRAM.
       01  WK-C-TRACE-BLKREQ.
           05  WK-C-TRACE-BLKREQ-ALPHA     PIC X(09).
       01  WK-C-TRACE-BLKREQ-N REDEFINES WK-C-TRACE-BLKREQ.
           05  WK-N-TRACE-BLKREQ-NUM       PIC 9(09).

       01  WK-N-WORK-AREA.
           05  WK-N-CARD-COUNT             PIC S9(08) COMP VALUE ZERO.
           05  WK-N-BLKREQ-COUNT           PIC S9(08) COMP VALUE ZERO.
           05  WK-N-NEXT-CARD-ID           PIC 9(09)       VALUE ZERO.
           05  WK-N-NEXT-BLKREQ-ID         PIC 9(09)       VALUE ZERO.
           05  WK-N-SRCH-IDX               PIC S9(08) COMP.
           05  WK-N-FOUND-IDX              PIC S9(08) COMP.
           05  WK-N-CARD-REL-KEY           PIC S9(08) COMP.
           05  WK-N-BLKREQ-REL-KEY         PIC S9(08) COMP.
           05  WK-N-TXN-SEQ-CTR            PIC S9(08) COMP VALUE ZERO.
           05  WK-N-SEARCH-CARD-ID         PIC 9(09)       VALUE ZERO.
           05  WK-N-SEARCH-BLKREQ-ID       PIC 9(09)       VALUE ZERO.

      * FOURTH REDEFINES IN THIS PROGRAM - SPLITS A LEDGER RECORD'S
      * FULL TIMESTAMP SO A400 CAN COMPARE THE DATE PART ONLY, WITHOUT
      * REFERENCE MODIFICATION.
       01  WK-N-TXN-DATE-CHECK.
           05  WK-N-TXN-DATE-CHECK-VAL     PIC 9(14).
       01  WK-N-TXN-DATE-CHECK-R REDEFINES WK-N-TXN-DATE-CHECK.
           05  WK-N-TXN-DATE-CHECK-DATE    PIC 9(08).
           05  WK-N-TXN-DATE-CHECK-TIME    PIC 9(06).

      * CONTROL TOTALS - EVERY COUNTER IS COMP PER SHOP STANDARD.
       01  WK-N-RUN-TOTALS.
           05  WK-N-TRF-COMPLETED-CTR      PIC S9(08) COMP VALUE ZERO.
           05  WK-N-TRF-FAILED-CTR         PIC S9(08) COMP VALUE ZERO.
           05  WK-N-TRF-AMOUNT-TOTAL       PIC S9(13)V9(2) COMP-3
                                                            VALUE ZERO.
           05  WK-N-CARDS-ISSUED-CTR       PIC S9(08) COMP VALUE ZERO.
           05  WK-N-CARDS-EXPIRED-CTR      PIC S9(08) COMP VALUE ZERO.
           05  WK-N-CARDS-BLOCKED-CTR      PIC S9(08) COMP VALUE ZERO.
           05  WK-N-CARDS-UNBLOCKED-CTR    PIC S9(08) COMP VALUE ZERO.
           05  WK-N-BLKACT-SKIPPED-CTR     PIC S9(08) COMP VALUE ZERO.
           05  WK-N-BLKREQ-FILED-CTR       PIC S9(08) COMP VALUE ZERO.
           05  WK-N-BLKREQ-APPROVED-CTR    PIC S9(08) COMP VALUE ZERO.
           05  WK-N-BLKREQ-REJECTED-CTR    PIC S9(08) COMP VALUE ZERO.
           05  WK-N-BLKREQ-SKIPPED-CTR     PIC S9(08) COMP VALUE ZERO.
           05  WK-N-GRAND-TOTAL-CTR        PIC S9(08) COMP VALUE ZERO.

       LINKAGE SECTION.
      *****************
      *  NONE - CRDBATCH IS THE TOP-LEVEL PROGRAM OF THE RUN.

       PROCEDURE DIVISION.
      *********************
       MAIN-MODULE.
           PERFORM A100-OPEN-FILES    THRU A100-OPEN-FILES-EX.
           PERFORM A200-LOAD-CARD-MASTER
               THRU A200-LOAD-CARD-MASTER-EX.
           PERFORM A300-LOAD-BLKREQ-MASTER
               THRU A300-LOAD-BLKREQ-MASTER-EX.
           PERFORM A350-GET-RUN-DATE THRU A350-GET-RUN-DATE-EX.
           PERFORM A400-BUILD-SPEND-TABLE
               THRU A400-BUILD-SPEND-TABLE-EX.
           PERFORM B100-TRANSFER-STEP THRU B100-TRANSFER-STEP-EX.
           PERFORM C100-ISSUANCE-STEP THRU C100-ISSUANCE-STEP-EX.
           PERFORM D100-LIFECYCLE-STEP THRU D100-LIFECYCLE-STEP-EX.
           PERFORM E100-BLOCKREQ-STEP THRU E100-BLOCKREQ-STEP-EX.
           PERFORM F100-PRINT-REPORT THRU F100-PRINT-REPORT-EX.
           PERFORM Z000-END-PROGRAM-ROUTINE
               THRU Z999-END-PROGRAM-ROUTINE-EX.
           STOP RUN.

      *-----------------------------------------------------------------
      *  OPEN EVERY FILE USED THIS RUN - TRFVLMT'S OWN OPEN/CHECK
      *  PATTERN, REPEATED PER FILE.
      *-----------------------------------------------------------------
       A100-OPEN-FILES.
      *-----------------------------------------------------------------
           OPEN INPUT  TRFREQW.
           IF NOT WK-C-SUCCESSFUL
               DISPLAY "CRDBATCH - OPEN FILE ERROR - TRFREQW"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
               GO TO Y900-ABNORMAL-TERMINATION
           END-IF.
           OPEN INPUT  CRDAPPW.
           IF NOT WK-C-SUCCESSFUL
               DISPLAY "CRDBATCH - OPEN FILE ERROR - CRDAPPW"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
               GO TO Y900-ABNORMAL-TERMINATION
           END-IF.
           OPEN INPUT  BLKACTW.
           IF NOT WK-C-SUCCESSFUL
               DISPLAY "CRDBATCH - OPEN FILE ERROR - BLKACTW"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
               GO TO Y900-ABNORMAL-TERMINATION
           END-IF.
           OPEN INPUT  BLKDECW.
           IF NOT WK-C-SUCCESSFUL
               DISPLAY "CRDBATCH - OPEN FILE ERROR - BLKDECW"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
               GO TO Y900-ABNORMAL-TERMINATION
           END-IF.
           OPEN INPUT  CARDIN.
           IF NOT WK-C-SUCCESSFUL
               DISPLAY "CRDBATCH - OPEN FILE ERROR - CARDIN"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
               GO TO Y900-ABNORMAL-TERMINATION
           END-IF.
           OPEN OUTPUT CARDOUT.
           IF NOT WK-C-SUCCESSFUL
               DISPLAY "CRDBATCH - OPEN FILE ERROR - CARDOUT"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
               GO TO Y900-ABNORMAL-TERMINATION
           END-IF.
           OPEN OUTPUT CARDWORK.
           IF NOT WK-C-SUCCESSFUL
               DISPLAY "CRDBATCH - OPEN FILE ERROR - CARDWORK"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
               GO TO Y900-ABNORMAL-TERMINATION
           END-IF.
           OPEN INPUT  BLKREQIN.
           IF NOT WK-C-SUCCESSFUL
               DISPLAY "CRDBATCH - OPEN FILE ERROR - BLKREQIN"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
               GO TO Y900-ABNORMAL-TERMINATION
           END-IF.
           OPEN OUTPUT BLKREQOUT.
           IF NOT WK-C-SUCCESSFUL
               DISPLAY "CRDBATCH - OPEN FILE ERROR - BLKREQOUT"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
               GO TO Y900-ABNORMAL-TERMINATION
           END-IF.
           OPEN OUTPUT BLKREQWORK.
           IF NOT WK-C-SUCCESSFUL
               DISPLAY "CRDBATCH - OPEN FILE ERROR - BLKREQWORK"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
               GO TO Y900-ABNORMAL-TERMINATION
           END-IF.
           OPEN INPUT  TRANXNIN.
           IF NOT WK-C-SUCCESSFUL
               AND WK-C-FILE-STATUS NOT = "35"
               DISPLAY "CRDBATCH - OPEN FILE ERROR - TRANXNIN"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
               GO TO Y900-ABNORMAL-TERMINATION
           END-IF.
           OPEN OUTPUT RPTOUT.
           IF NOT WK-C-SUCCESSFUL
               DISPLAY "CRDBATCH - OPEN FILE ERROR - RPTOUT"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
               GO TO Y900-ABNORMAL-TERMINATION
           END-IF.
       A100-OPEN-FILES-EX.
           EXIT.

      *-----------------------------------------------------------------
      *  LOAD THE CARD MASTER INTO THE RELATIVE WORKING FILE AND BUILD
      *  THE CARD-ID INDEX TABLE - FETCH-CURSOR STYLE READ LOOP, AFTER
      *  TRFVLMT'S FETCH-CURSOR-1.
      *-----------------------------------------------------------------
       A200-LOAD-CARD-MASTER.
      *-----------------------------------------------------------------
           PERFORM A201-FETCH-CARDIN THRU A201-FETCH-CARDIN-EX
               UNTIL WK-C-CARDIN-EOF = "Y".
       A200-LOAD-CARD-MASTER-EX.
           EXIT.

       A201-FETCH-CARDIN.
      *-----------------------------------------------------------------
           READ CARDIN INTO CARD-RECORD
               AT END
                   MOVE "Y"            TO WK-C-CARDIN-EOF
                   GO TO A201-FETCH-CARDIN-EX
           END-READ.
           ADD 1                       TO WK-N-CARD-COUNT.
           MOVE WK-N-CARD-COUNT        TO WK-N-CARD-REL-KEY.
           MOVE CARD-ID-D              TO CARD-ID.
           MOVE CARD-NUMBER-MASKED-D   TO CARD-NUMBER-MASKED.
           MOVE CARD-HOLDER-NAME-D     TO CARD-HOLDER-NAME.
           MOVE CARD-EXPIRY-YYYYMMDD-D TO CARD-EXPIRY-YYYYMMDD.
           MOVE CARD-STATUS-D          TO CARD-STATUS.
           MOVE CARD-TYPE-D            TO CARD-TYPE.
           MOVE CARD-BALANCE-D         TO CARD-BALANCE.
           MOVE CARD-DAILY-LIMIT-D     TO CARD-DAILY-LIMIT.
           MOVE CARD-OWNER-ID-D        TO CARD-OWNER-ID.
           MOVE CARD-BLOCK-REASON-D    TO CARD-BLOCK-REASON.
           MOVE CARD-BLOCKED-AT-D      TO CARD-BLOCKED-AT.
           WRITE CARDWORK-RECORD       FROM CARD-WS-RECORD
               INVALID KEY
                   DISPLAY "CRDBATCH - WRITE CARDWORK ERROR"
                   DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
                   GO TO Y900-ABNORMAL-TERMINATION
           END-WRITE.
           MOVE CARD-ID    TO WK-T-CARD-ID (WK-N-CARD-COUNT).
           MOVE ZERO       TO WK-T-SPEND-AMT (WK-N-CARD-COUNT).
           IF CARD-ID > WK-N-NEXT-CARD-ID
               MOVE CARD-ID TO WK-N-NEXT-CARD-ID
           END-IF.
       A201-FETCH-CARDIN-EX.
           EXIT.

      *-----------------------------------------------------------------
      *  LOAD THE BLOCK-REQUEST MASTER - SAME PATTERN AS A200 ABOVE.
      *-----------------------------------------------------------------
       A300-LOAD-BLKREQ-MASTER.
      *-----------------------------------------------------------------
           PERFORM A301-FETCH-BLKREQIN THRU A301-FETCH-BLKREQIN-EX
               UNTIL WK-C-BLKREQIN-EOF = "Y".
       A300-LOAD-BLKREQ-MASTER-EX.
           EXIT.

       A301-FETCH-BLKREQIN.
      *-----------------------------------------------------------------
           READ BLKREQIN INTO BLKREQ-RECORD
               AT END
                   MOVE "Y"            TO WK-C-BLKREQIN-EOF
                   GO TO A301-FETCH-BLKREQIN-EX
           END-READ.
           ADD 1                       TO WK-N-BLKREQ-COUNT.
           MOVE WK-N-BLKREQ-COUNT      TO WK-N-BLKREQ-REL-KEY.
           MOVE BLK-REQUEST-ID-D       TO BLK-REQUEST-ID.
           MOVE BLK-CARD-ID-D          TO BLK-CARD-ID.
           MOVE BLK-REQUESTED-BY-D     TO BLK-REQUESTED-BY-USER-ID.
           MOVE BLK-REASON-D           TO BLK-REASON.
           MOVE BLK-STATUS-D           TO BLK-STATUS.
           MOVE BLK-REQUESTED-AT-D     TO BLK-REQUESTED-AT.
           MOVE BLK-PROCESSED-AT-D     TO BLK-PROCESSED-AT.
           MOVE BLK-PROCESSED-BY-D     TO BLK-PROCESSED-BY-USER-ID.
           MOVE BLK-ADMIN-COMMENT-D    TO BLK-ADMIN-COMMENT.
           WRITE BLKREQWORK-RECORD     FROM BLKREQ-WS-RECORD
               INVALID KEY
                   DISPLAY "CRDBATCH - WRITE BLKREQWORK ERROR"
                   DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
                   GO TO Y900-ABNORMAL-TERMINATION
           END-WRITE.
           MOVE BLK-REQUEST-ID TO WK-T-BLKREQ-ID (WK-N-BLKREQ-COUNT).
           IF BLK-REQUEST-ID > WK-N-NEXT-BLKREQ-ID
               MOVE BLK-REQUEST-ID TO WK-N-NEXT-BLKREQ-ID
           END-IF.
       A301-FETCH-BLKREQIN-EX.
           EXIT.

      *-----------------------------------------------------------------
      *  STAMP THE RUN DATE AND TIME INTO WK-C-TIMESTAMP-14 BEFORE
      *  DOWNSTREAM NEEDS THEM - THE TODAY-SPEND SCAN AT A400, EVERY
      *  ISSUE/SWEEP/BLOCK/DECISION TIMESTAMP, AND THE RUN-REPORT
      *  HEADING DATE ALL READ WK-C-RUN-CCYYMMDD AND WK-C-TIMESTAMP-14
      *  - SEE CZ6ESQ ABOVE.
      *-----------------------------------------------------------------
       A350-GET-RUN-DATE.
      *-----------------------------------------------------------------
           ACCEPT WK-C-RUN-CCYYMMDD   FROM DATE YYYYMMDD.
           ACCEPT WK-C-RUN-HHMMSS     FROM TIME.
           MOVE WK-C-RUN-CCYYMMDD      TO WK-C-TS-CCYYMMDD.
           MOVE WK-C-RUN-HHMMSS        TO WK-C-TS-HHMMSS.
       A350-GET-RUN-DATE-EX.
           EXIT.

      *-----------------------------------------------------------------
      *  BUILD TODAY'S COMPLETED-SPEND ACCUMULATOR FROM THE EXISTING
      *  LEDGER, THEN SWITCH TRANXN FROM INPUT TO EXTEND FOR THIS
      *  RUN'S OWN WRITES - SINCE THE CZ3RV1 REHOST LEFT US WITH NO
      *  INDEXED DATABASE TO HOLD THE LEDGER, A PLAIN SEQUENTIAL FILE
      *  READ-THEN-EXTEND IS THE ONLY WAY TO SELF-JOURNAL TODAY'S
      *  ACTIVITY BEFORE APPENDING THIS RUN'S OWN ROWS.
      *-----------------------------------------------------------------
       A400-BUILD-SPEND-TABLE.
      *-----------------------------------------------------------------
           PERFORM A401-FETCH-TRANXNIN THRU A401-FETCH-TRANXNIN-EX
               UNTIL WK-C-TRANXNIN-EOF = "Y".
           CLOSE TRANXNIN.
           OPEN EXTEND TRANXNOUT.
           IF NOT WK-C-SUCCESSFUL
               DISPLAY "CRDBATCH - OPEN EXTEND ERROR - TRANXNOUT"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
               GO TO Y900-ABNORMAL-TERMINATION
           END-IF.
       A400-BUILD-SPEND-TABLE-EX.
           EXIT.

       A401-FETCH-TRANXNIN.
      *-----------------------------------------------------------------
           READ TRANXNIN INTO TRANXN-RECORD
               AT END
                   MOVE "Y"            TO WK-C-TRANXNIN-EOF
                   GO TO A401-FETCH-TRANXNIN-EX
           END-READ.
           IF TXN-STATUS-D NOT = WK-C-COMPLETED-STATUS
               GO TO A401-FETCH-TRANXNIN-EX
           END-IF.
           MOVE TXN-DATE-D              TO WK-N-TXN-DATE-CHECK-VAL.
           IF WK-N-TXN-DATE-CHECK-DATE NOT = WK-C-RUN-CCYYMMDD
               GO TO A401-FETCH-TRANXNIN-EX
           END-IF.
           MOVE TXN-SOURCE-CARD-ID-D   TO WK-N-SEARCH-CARD-ID.
           PERFORM A210-FIND-CARD THRU A210-FIND-CARD-EX.
           IF WK-C-CARD-FOUND = "Y"
               ADD TXN-AMOUNT-D TO WK-T-SPEND-AMT (WK-N-FOUND-IDX)
           END-IF.
       A401-FETCH-TRANXNIN-EX.
           EXIT.

      *-----------------------------------------------------------------
      *  LINEAR-SEARCH LOOKUP - CARD-ID TO TABLE SUBSCRIPT. MODELLED
      *  ON TRFVLMT'S FETCH-CURSOR-1 PERFORM...THRU...UNTIL SHAPE -
      *  NO SEARCH/INDEXED BY, PLAIN OCCURS AND A MANUAL SUBSCRIPT.
      *-----------------------------------------------------------------
       A210-FIND-CARD.
      *-----------------------------------------------------------------
           MOVE "N"                    TO WK-C-CARD-FOUND.
           MOVE ZERO                   TO WK-N-SRCH-IDX.
           PERFORM A211-SEARCH-CARD-LOOP THRU A211-SEARCH-CARD-LOOP-EX
               UNTIL WK-C-CARD-FOUND = "Y"
                  OR WK-N-SRCH-IDX NOT LESS THAN WK-N-CARD-COUNT.
       A210-FIND-CARD-EX.
           EXIT.

       A211-SEARCH-CARD-LOOP.
      *-----------------------------------------------------------------
           ADD 1                       TO WK-N-SRCH-IDX.
           IF WK-T-CARD-ID (WK-N-SRCH-IDX) = WK-N-SEARCH-CARD-ID
               MOVE "Y"                TO WK-C-CARD-FOUND
               MOVE WK-N-SRCH-IDX       TO WK-N-FOUND-IDX
           END-IF.
       A211-SEARCH-CARD-LOOP-EX.
           EXIT.

      *-----------------------------------------------------------------
      *  LINEAR-SEARCH LOOKUP - BLOCK-REQUEST-ID TO TABLE SUBSCRIPT.
      *-----------------------------------------------------------------
       A310-FIND-BLKREQ.
      *-----------------------------------------------------------------
           MOVE "N"                    TO WK-C-BLKREQ-FOUND.
           MOVE ZERO                   TO WK-N-SRCH-IDX.
           PERFORM A311-SEARCH-BLKREQ-LOOP
               THRU A311-SEARCH-BLKREQ-LOOP-EX
               UNTIL WK-C-BLKREQ-FOUND = "Y"
                  OR WK-N-SRCH-IDX NOT LESS THAN WK-N-BLKREQ-COUNT.
       A310-FIND-BLKREQ-EX.
           EXIT.

       A311-SEARCH-BLKREQ-LOOP.
      *-----------------------------------------------------------------
           ADD 1                       TO WK-N-SRCH-IDX.
           IF WK-T-BLKREQ-ID (WK-N-SRCH-IDX) = WK-N-SEARCH-BLKREQ-ID
               MOVE "Y"                TO WK-C-BLKREQ-FOUND
               MOVE WK-N-SRCH-IDX       TO WK-N-FOUND-IDX
           END-IF.
       A311-SEARCH-BLKREQ-LOOP-EX.
           EXIT.

      *-----------------------------------------------------------------
      *  BATCH FLOW STEP 1 - TRANSFER POSTING - BUSINESS RULES §1, §6.
      *-----------------------------------------------------------------
       B100-TRANSFER-STEP.
      *-----------------------------------------------------------------
           PERFORM B101-FETCH-TRFREQW THRU B101-FETCH-TRFREQW-EX
               UNTIL WK-C-TRFREQW-EOF = "Y".
       B100-TRANSFER-STEP-EX.
           EXIT.

       B101-FETCH-TRFREQW.
      *-----------------------------------------------------------------
           READ TRFREQW INTO WK-TRFREQ-TEXT
               AT END
                   MOVE "Y"            TO WK-C-TRFREQW-EOF
                   GO TO B101-FETCH-TRFREQW-EX
           END-READ.
           MOVE TRF-SOURCE-CARD-ID-D   TO WK-N-SEARCH-CARD-ID.
           PERFORM A210-FIND-CARD THRU A210-FIND-CARD-EX.
           IF WK-C-CARD-FOUND = "N"
               DISPLAY "CRDBATCH - TRANSFER SKIPPED - UNKNOWN SOURCE "
                   TRF-SOURCE-CARD-ID-D
               ADD 1 TO WK-N-TRF-FAILED-CTR
               GO TO B101-FETCH-TRFREQW-EX
           END-IF.
           MOVE WK-N-FOUND-IDX         TO WK-N-CARD-REL-KEY.
           READ CARDWORK INTO CARD-WS-RECORD.
           MOVE WK-N-FOUND-IDX         TO WK-N-SRCH-IDX.
           MOVE CARD-ID                TO T1-SRC-CARD-ID.
           MOVE CARD-OWNER-ID          TO T1-SRC-OWNER-ID.
           MOVE CARD-STATUS            TO T1-SRC-STATUS.
           MOVE CARD-BALANCE           TO T1-SRC-BALANCE.
           MOVE CARD-DAILY-LIMIT       TO T1-SRC-DAILY-LIMIT.
           MOVE WK-T-SPEND-AMT (WK-N-SRCH-IDX)
                                       TO T1-TODAY-COMPLETED-SPEND.

           MOVE TRF-DEST-CARD-ID-D     TO WK-N-SEARCH-CARD-ID.
           PERFORM A210-FIND-CARD THRU A210-FIND-CARD-EX.
           IF WK-C-CARD-FOUND = "N"
               DISPLAY "CRDBATCH - TRANSFER SKIPPED - UNKNOWN DEST "
                   TRF-DEST-CARD-ID-D
               ADD 1 TO WK-N-TRF-FAILED-CTR
               GO TO B101-FETCH-TRFREQW-EX
           END-IF.
           MOVE WK-N-FOUND-IDX         TO WK-N-CARD-REL-KEY.
           READ CARDWORK INTO CARD-WS-RECORD.
           MOVE CARD-ID                TO T1-DST-CARD-ID.
           MOVE CARD-OWNER-ID          TO T1-DST-OWNER-ID.
           MOVE CARD-STATUS            TO T1-DST-STATUS.
           MOVE CARD-BALANCE           TO T1-DST-BALANCE.

           MOVE TRF-REQUEST-USER-ID-D  TO T1-REQUEST-USER-ID.
           MOVE TRF-AMOUNT-D           TO T1-AMOUNT.
           CALL "CRDTRF01"             USING WK-TRF01.

           IF U0-ON
               DISPLAY "CRDBATCH - TRF " TRF-SOURCE-CARD-ID-D
                   " TO " TRF-DEST-CARD-ID-D " RESULT "
                   T1-NO-ERROR " " T1-FAILURE-REASON
           END-IF.

           IF T1-NO-ERROR = "Y"
               PERFORM B110-POST-TRANSFER THRU B110-POST-TRANSFER-EX
           ELSE
               PERFORM B120-WRITE-FAILED-TXN
                   THRU B120-WRITE-FAILED-TXN-EX
           END-IF.
       B101-FETCH-TRFREQW-EX.
           EXIT.

       B110-POST-TRANSFER.
      *-----------------------------------------------------------------
           MOVE TRF-SOURCE-CARD-ID-D   TO WK-N-SEARCH-CARD-ID.
           PERFORM A210-FIND-CARD THRU A210-FIND-CARD-EX.
           MOVE WK-N-FOUND-IDX         TO WK-N-CARD-REL-KEY.
           MOVE WK-N-FOUND-IDX         TO WK-N-SRCH-IDX.
           READ CARDWORK INTO CARD-WS-RECORD.
           MOVE T1-NEW-SRC-BALANCE     TO CARD-BALANCE.
           REWRITE CARDWORK-RECORD     FROM CARD-WS-RECORD.
           ADD T1-AMOUNT TO WK-T-SPEND-AMT (WK-N-SRCH-IDX).

           MOVE TRF-DEST-CARD-ID-D     TO WK-N-SEARCH-CARD-ID.
           PERFORM A210-FIND-CARD THRU A210-FIND-CARD-EX.
           MOVE WK-N-FOUND-IDX         TO WK-N-CARD-REL-KEY.
           READ CARDWORK INTO CARD-WS-RECORD.
           MOVE T1-NEW-DST-BALANCE     TO CARD-BALANCE.
           REWRITE CARDWORK-RECORD     FROM CARD-WS-RECORD.

           MOVE WK-C-COMPLETED-STATUS  TO TXN-STATUS.
           MOVE SPACES                 TO TXN-FAILURE-REASON.
           MOVE T1-SRC-BALANCE         TO TXN-BALANCE-BEFORE.
           MOVE T1-NEW-SRC-BALANCE     TO TXN-BALANCE-AFTER.
           PERFORM B130-WRITE-TRANXN THRU B130-WRITE-TRANXN-EX.
           ADD 1 TO WK-N-TRF-COMPLETED-CTR.
           ADD T1-AMOUNT TO WK-N-TRF-AMOUNT-TOTAL.
       B110-POST-TRANSFER-EX.
           EXIT.

       B120-WRITE-FAILED-TXN.
      *-----------------------------------------------------------------
           MOVE WK-C-FAILED-STATUS     TO TXN-STATUS.
           MOVE T1-FAILURE-REASON      TO TXN-FAILURE-REASON.
           MOVE T1-SRC-BALANCE         TO TXN-BALANCE-BEFORE.
           MOVE T1-SRC-BALANCE         TO TXN-BALANCE-AFTER.
           PERFORM B130-WRITE-TRANXN THRU B130-WRITE-TRANXN-EX.
           ADD 1 TO WK-N-TRF-FAILED-CTR.
       B120-WRITE-FAILED-TXN-EX.
           EXIT.

       B130-WRITE-TRANXN.
      *-----------------------------------------------------------------
           ADD 1                        TO WK-N-TXN-SEQ-CTR.
           MOVE WK-N-TXN-SEQ-CTR        TO WK-C-TXN-SEQ-DISPLAY.
           STRING "TXN-"                DELIMITED BY SIZE
                  WK-C-RUN-CCYYMMDD     DELIMITED BY SIZE
                  WK-C-RUN-HHMMSS       DELIMITED BY SIZE
                  "-"                   DELIMITED BY SIZE
                  WK-C-TXN-SEQ-DISPLAY  DELIMITED BY SIZE
                  INTO TXN-ID.
           MOVE TRF-SOURCE-CARD-ID-D    TO TXN-SOURCE-CARD-ID.
           MOVE TRF-DEST-CARD-ID-D      TO TXN-DEST-CARD-ID.
           MOVE TRF-AMOUNT-D            TO TXN-AMOUNT.
           MOVE "TRANSFER"              TO TXN-TYPE.
           IF TRF-DESCRIPTION-D = SPACES
               MOVE WK-C-DFLT-TXN-DESC  TO TXN-DESCRIPTION
           ELSE
               MOVE TRF-DESCRIPTION-D   TO TXN-DESCRIPTION
           END-IF.
           MOVE WK-C-TS-CCYYMMDD        TO WK-N-TXN-DATE-CHECK-DATE.
           MOVE WK-C-TS-HHMMSS          TO WK-N-TXN-DATE-CHECK-TIME.
           MOVE WK-N-TXN-DATE-CHECK-VAL TO TXN-DATE-YYYYMMDDHHMMSS.
           MOVE TXN-DATE-YYYYMMDDHHMMSS TO TXN-PROCESSED-YYYYMMDDHHMMSS.
           MOVE WK-N-TXN-SEQ-CTR         TO WK-C-TXN-REF-SEQ.
           STRING "REF-"                 DELIMITED BY SIZE
                  WK-C-TXN-REF-SEQ       DELIMITED BY SIZE
                  INTO TXN-REFERENCE-NUMBER.
           WRITE TRANXNOUT-RECORD       FROM TRANXN-WS-RECORD.
       B130-WRITE-TRANXN-EX.
           EXIT.

      *-----------------------------------------------------------------
      *  BATCH FLOW STEP 2 - CARD ISSUANCE - BUSINESS RULES §2, §3.
      *-----------------------------------------------------------------
       C100-ISSUANCE-STEP.
      *-----------------------------------------------------------------
           PERFORM C101-FETCH-CRDAPPW THRU C101-FETCH-CRDAPPW-EX
               UNTIL WK-C-CRDAPPW-EOF = "Y".
       C100-ISSUANCE-STEP-EX.
           EXIT.

       C101-FETCH-CRDAPPW.
      *-----------------------------------------------------------------
           READ CRDAPPW INTO WK-CRDAPP-TEXT
               AT END
                   MOVE "Y"            TO WK-C-CRDAPPW-EOF
                   GO TO C101-FETCH-CRDAPPW-EX
           END-READ.
           ADD 1                       TO WK-N-NEXT-CARD-ID.
           MOVE 1                      TO WK-CRD02-OPTION.
           MOVE WK-N-NEXT-CARD-ID      TO C2-CARD-ID.
           MOVE CRDAPP-OWNER-ID-D      TO C2-CARD-OWNER-ID.
           MOVE CRDAPP-CARD-TYPE-D     TO C2-CARD-TYPE.
           MOVE CRDAPP-BALANCE-D       TO C2-CARD-BALANCE.
           MOVE CRDAPP-DAILY-LIMIT-D   TO C2-CARD-DAILY-LIMIT.
           MOVE CRDAPP-HOLDER-NAME-D   TO C2-CARD-HOLDER-NAME.
           MOVE CRDAPP-OWNER-NAME-D    TO C2-ISS-OWNER-NAME.
           MOVE WK-C-RUN-CCYYMMDD      TO C2-ISS-TODAY-CCYYMMDD.
           CALL "CRDCRD02"             USING WK-CRD02.

           MOVE C2-CARD-ID             TO CARD-ID.
           MOVE C2-CARD-NUMBER-MASKED  TO CARD-NUMBER-MASKED.
           MOVE C2-CARD-HOLDER-NAME    TO CARD-HOLDER-NAME.
           MOVE C2-CARD-EXPIRY-YYYYMMDD TO CARD-EXPIRY-YYYYMMDD.
           MOVE C2-CARD-STATUS         TO CARD-STATUS.
           MOVE C2-CARD-TYPE           TO CARD-TYPE.
           MOVE C2-CARD-BALANCE        TO CARD-BALANCE.
           MOVE C2-CARD-DAILY-LIMIT    TO CARD-DAILY-LIMIT.
           MOVE C2-CARD-OWNER-ID       TO CARD-OWNER-ID.
           MOVE SPACES                 TO CARD-BLOCK-REASON.
           MOVE ZERO                   TO CARD-BLOCKED-AT.

           ADD 1                       TO WK-N-CARD-COUNT.
           MOVE WK-N-CARD-COUNT        TO WK-N-CARD-REL-KEY.
           WRITE CARDWORK-RECORD       FROM CARD-WS-RECORD
               INVALID KEY
                   DISPLAY "CRDBATCH - WRITE CARDWORK ERROR - ISSUE"
                   DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
                   GO TO Y900-ABNORMAL-TERMINATION
           END-WRITE.
           MOVE CARD-ID    TO WK-T-CARD-ID (WK-N-CARD-COUNT).
           MOVE ZERO       TO WK-T-SPEND-AMT (WK-N-CARD-COUNT).
           ADD 1           TO WK-N-CARDS-ISSUED-CTR.

           IF U0-ON
               DISPLAY "CRDBATCH - ISSUED CARD " CARD-ID
                   " NUMBER " C2-ISS-CARD-NUMBER " CVV "
                   C2-ISS-CARD-CVV
           END-IF.
       C101-FETCH-CRDAPPW-EX.
           EXIT.

      *-----------------------------------------------------------------
      *  BATCH FLOW STEP 3 - CARD LIFECYCLE - EXPIRY SWEEP (D110) THEN
      *  DIRECT ADMIN BLOCK/UNBLOCK ACTIONS (D120) - RULES §3, §4.
      *-----------------------------------------------------------------
       D100-LIFECYCLE-STEP.
      *-----------------------------------------------------------------
           PERFORM D110-EXPIRY-SWEEP-LOOP THRU D110-EXPIRY-SWEEP-LOOP-EX
               VARYING WK-N-SRCH-IDX FROM 1 BY 1
               UNTIL WK-N-SRCH-IDX > WK-N-CARD-COUNT.
           PERFORM D120-BLOCKACT-LOOP THRU D120-BLOCKACT-LOOP-EX
               UNTIL WK-C-BLKACTW-EOF = "Y".
       D100-LIFECYCLE-STEP-EX.
           EXIT.

       D110-EXPIRY-SWEEP-LOOP.
      *-----------------------------------------------------------------
           MOVE WK-N-SRCH-IDX          TO WK-N-CARD-REL-KEY.
           READ CARDWORK INTO CARD-WS-RECORD.
           MOVE 3                      TO WK-CRD02-OPTION.
           MOVE CARD-ID                TO C2-CARD-ID.
           MOVE CARD-STATUS            TO C2-CARD-STATUS.
           MOVE CARD-EXPIRY-YYYYMMDD   TO C2-CARD-EXPIRY-YYYYMMDD.
           MOVE WK-C-RUN-CCYYMMDD      TO C2-SWP-TODAY-CCYYMMDD.
           CALL "CRDCRD02"             USING WK-CRD02.
           IF C2-CHANGED-IND = "Y"
               MOVE C2-CARD-STATUS     TO CARD-STATUS
               REWRITE CARDWORK-RECORD FROM CARD-WS-RECORD
               ADD 1 TO WK-N-CARDS-EXPIRED-CTR
           END-IF.
       D110-EXPIRY-SWEEP-LOOP-EX.
           EXIT.

       D120-BLOCKACT-LOOP.
      *-----------------------------------------------------------------
           READ BLKACTW INTO WK-BLKACT-TEXT
               AT END
                   MOVE "Y"            TO WK-C-BLKACTW-EOF
                   GO TO D120-BLOCKACT-LOOP-EX
           END-READ.
           IF BLKACT-ACTION-D = WK-C-REQUEST-ACTION
               GO TO D120-BLOCKACT-LOOP-EX
           END-IF.
           MOVE BLKACT-CARD-ID-D       TO WK-N-SEARCH-CARD-ID.
           PERFORM A210-FIND-CARD THRU A210-FIND-CARD-EX.
           IF WK-C-CARD-FOUND = "N"
               DISPLAY "CRDBATCH - BLOCK ACTION SKIPPED - UNKNOWN "
                   BLKACT-CARD-ID-D
               ADD 1 TO WK-N-BLKACT-SKIPPED-CTR
               GO TO D120-BLOCKACT-LOOP-EX
           END-IF.
           MOVE WK-N-FOUND-IDX         TO WK-N-CARD-REL-KEY.
           READ CARDWORK INTO CARD-WS-RECORD.
           MOVE 2                      TO WK-CRD02-OPTION.
           MOVE CARD-ID                TO C2-CARD-ID.
           MOVE CARD-STATUS            TO C2-CARD-STATUS.
           MOVE BLKACT-ACTION-D        TO C2-ACT-CODE.
           MOVE BLKACT-REASON-D        TO C2-ACT-REASON.
           MOVE WK-C-TIMESTAMP-14      TO C2-ACT-TIMESTAMP-14.
           CALL "CRDCRD02"             USING WK-CRD02.
           IF C2-CHANGED-IND = "Y"
               MOVE C2-CARD-STATUS      TO CARD-STATUS
               MOVE C2-CARD-BLOCK-REASON TO CARD-BLOCK-REASON
               MOVE C2-CARD-BLOCKED-AT  TO CARD-BLOCKED-AT
               REWRITE CARDWORK-RECORD  FROM CARD-WS-RECORD
               IF BLKACT-ACTION-D = WK-C-BLOCK-ACTION
                   ADD 1 TO WK-N-CARDS-BLOCKED-CTR
               ELSE
                   ADD 1 TO WK-N-CARDS-UNBLOCKED-CTR
               END-IF
           ELSE
               DISPLAY "CRDBATCH - BLOCK ACTION SKIPPED - "
                   C2-ERROR-TEXT
               ADD 1 TO WK-N-BLKACT-SKIPPED-CTR
           END-IF.
       D120-BLOCKACT-LOOP-EX.
           EXIT.

      *-----------------------------------------------------------------
      *  BATCH FLOW STEP 4 - BLOCK-REQUEST WORKFLOW - RULE §5. FILING
      *  (E110, DRIVEN OFF BLKACTW "REQUEST" RECORDS) THEN DECISIONS
      *  (E120, DRIVEN OFF BLKDECW).
      *-----------------------------------------------------------------
       E100-BLOCKREQ-STEP.
      *-----------------------------------------------------------------
           PERFORM E110-FILE-BLOCKREQ THRU E110-FILE-BLOCKREQ-EX
               UNTIL WK-C-BLKACTW-EOF = "Y".
           PERFORM E120-DECIDE-BLOCKREQ THRU E120-DECIDE-BLOCKREQ-EX
               UNTIL WK-C-BLKDECW-EOF = "Y".
       E100-BLOCKREQ-STEP-EX.
           EXIT.

       E110-FILE-BLOCKREQ.
      *-----------------------------------------------------------------
           READ BLKACTW INTO WK-BLKACT-TEXT
               AT END
                   MOVE "Y"            TO WK-C-BLKACTW-EOF
                   GO TO E110-FILE-BLOCKREQ-EX
           END-READ.
           IF BLKACT-ACTION-D NOT = WK-C-REQUEST-ACTION
               GO TO E110-FILE-BLOCKREQ-EX
           END-IF.
           MOVE BLKACT-CARD-ID-D       TO WK-N-SEARCH-CARD-ID.
           PERFORM A210-FIND-CARD THRU A210-FIND-CARD-EX.
           IF WK-C-CARD-FOUND = "N"
               DISPLAY "CRDBATCH - BLOCK REQUEST SKIPPED - UNKNOWN "
                   BLKACT-CARD-ID-D
               ADD 1 TO WK-N-BLKREQ-SKIPPED-CTR
               GO TO E110-FILE-BLOCKREQ-EX
           END-IF.
           MOVE WK-N-FOUND-IDX         TO WK-N-CARD-REL-KEY.
           READ CARDWORK INTO CARD-WS-RECORD.
           PERFORM E111-CHECK-DUPLICATE-PENDING
               THRU E111-CHECK-DUPLICATE-PENDING-EX.

           ADD 1                       TO WK-N-NEXT-BLKREQ-ID.
           MOVE 1                      TO WK-BLK03-OPTION.
           MOVE WK-N-NEXT-BLKREQ-ID    TO B3-REQ-NEW-REQUEST-ID.
           MOVE BLKACT-CARD-ID-D       TO B3-REQ-CARD-ID.
           MOVE BLKACT-REQUESTED-BY-D  TO B3-REQ-USER-ID.
           MOVE BLKACT-REASON-D        TO B3-REQ-REASON.
           MOVE CARD-STATUS            TO B3-REQ-CARD-STATUS.
           MOVE WK-C-DUPLICATE-PENDING TO B3-REQ-DUPLICATE-PENDING.
           MOVE WK-C-TIMESTAMP-14      TO B3-REQ-TODAY-TIMESTAMP.
           CALL "CRDBLK03"          USING WK-BLK03, WK-CRD02.

           IF B3-NO-ERROR = "Y"
               MOVE B3-REQ-NEW-REQUEST-ID TO BLK-REQUEST-ID
               MOVE BLKACT-CARD-ID-D      TO BLK-CARD-ID
               MOVE BLKACT-REQUESTED-BY-D TO BLK-REQUESTED-BY-USER-ID
               MOVE BLKACT-REASON-D       TO BLK-REASON
               MOVE B3-NEW-STATUS         TO BLK-STATUS
               MOVE WK-C-TIMESTAMP-14     TO BLK-REQUESTED-AT
               MOVE ZERO                  TO BLK-PROCESSED-AT
               MOVE ZERO                  TO BLK-PROCESSED-BY-USER-ID
               MOVE SPACES                TO BLK-ADMIN-COMMENT
               ADD 1                      TO WK-N-BLKREQ-COUNT
               MOVE WK-N-BLKREQ-COUNT     TO WK-N-BLKREQ-REL-KEY
               WRITE BLKREQWORK-RECORD FROM BLKREQ-WS-RECORD
                   INVALID KEY
                       DISPLAY "CRDBATCH - WRITE BLKREQWORK ERROR"
                       GO TO Y900-ABNORMAL-TERMINATION
               END-WRITE
               MOVE BLK-REQUEST-ID TO WK-T-BLKREQ-ID (WK-N-BLKREQ-COUNT)
               ADD 1 TO WK-N-BLKREQ-FILED-CTR
           ELSE
               SUBTRACT 1 FROM WK-N-NEXT-BLKREQ-ID
               DISPLAY "CRDBATCH - BLOCK REQUEST SKIPPED - "
                   B3-ERROR-TEXT
               ADD 1 TO WK-N-BLKREQ-SKIPPED-CTR
           END-IF.
       E110-FILE-BLOCKREQ-EX.
           EXIT.

       E111-CHECK-DUPLICATE-PENDING.
      *-----------------------------------------------------------------
           MOVE "N"                    TO WK-C-DUPLICATE-PENDING.
           MOVE ZERO                   TO WK-N-SRCH-IDX.
           PERFORM E112-SCAN-PENDING-LOOP THRU E112-SCAN-PENDING-LOOP-EX
               UNTIL WK-C-DUPLICATE-PENDING = "Y"
                  OR WK-N-SRCH-IDX NOT LESS THAN WK-N-BLKREQ-COUNT.
       E111-CHECK-DUPLICATE-PENDING-EX.
           EXIT.

       E112-SCAN-PENDING-LOOP.
      *-----------------------------------------------------------------
           ADD 1                       TO WK-N-SRCH-IDX.
           MOVE WK-N-SRCH-IDX          TO WK-N-BLKREQ-REL-KEY.
           READ BLKREQWORK INTO BLKREQ-WS-RECORD.
           IF BLK-CARD-ID = BLKACT-CARD-ID-D
               AND BLK-STATUS = WK-C-PENDING-STATUS
               MOVE "Y"                TO WK-C-DUPLICATE-PENDING
           END-IF.
       E112-SCAN-PENDING-LOOP-EX.
           EXIT.

       E120-DECIDE-BLOCKREQ.
      *-----------------------------------------------------------------
           READ BLKDECW INTO WK-BLKDEC-TEXT
               AT END
                   MOVE "Y"            TO WK-C-BLKDECW-EOF
                   GO TO E120-DECIDE-BLOCKREQ-EX
           END-READ.
           MOVE BLKDEC-REQUEST-ID-D    TO WK-N-SEARCH-BLKREQ-ID.
           PERFORM A310-FIND-BLKREQ THRU A310-FIND-BLKREQ-EX.
           IF WK-C-BLKREQ-FOUND = "N"
               DISPLAY "CRDBATCH - DECISION SKIPPED - UNKNOWN REQUEST "
                   BLKDEC-REQUEST-ID-D
               ADD 1 TO WK-N-BLKREQ-SKIPPED-CTR
               GO TO E120-DECIDE-BLOCKREQ-EX
           END-IF.
           MOVE WK-N-FOUND-IDX         TO WK-N-BLKREQ-REL-KEY.
           READ BLKREQWORK INTO BLKREQ-WS-RECORD.

           MOVE 2                      TO WK-BLK03-OPTION.
           MOVE BLKDEC-REQUEST-ID-D    TO B3-DEC-REQUEST-ID.
           MOVE BLK-STATUS             TO B3-DEC-CURRENT-STATUS.
           MOVE BLK-REASON             TO B3-DEC-REQUEST-REASON.
           MOVE BLKDEC-APPROVE-FLAG-D  TO B3-DEC-APPROVE-FLAG.
           MOVE BLKDEC-ADMIN-ID-D      TO B3-DEC-ADMIN-ID.
           MOVE BLKDEC-COMMENT-D       TO B3-DEC-COMMENT.
           MOVE WK-C-TIMESTAMP-14      TO B3-DEC-TODAY-TIMESTAMP.

           MOVE BLK-CARD-ID            TO WK-N-SEARCH-CARD-ID.
           PERFORM A210-FIND-CARD THRU A210-FIND-CARD-EX.
           IF WK-C-CARD-FOUND = "Y"
               MOVE WK-N-FOUND-IDX     TO WK-N-CARD-REL-KEY
               READ CARDWORK INTO CARD-WS-RECORD
               MOVE CARD-ID            TO C2-CARD-ID
               MOVE CARD-STATUS        TO C2-CARD-STATUS
           END-IF.

           CALL "CRDBLK03"          USING WK-BLK03, WK-CRD02.

           IF B3-NO-ERROR = "Y"
               MOVE B3-NEW-STATUS      TO BLK-STATUS
               MOVE WK-C-TIMESTAMP-14  TO BLK-PROCESSED-AT
               MOVE BLKDEC-ADMIN-ID-D  TO BLK-PROCESSED-BY-USER-ID
               MOVE BLKDEC-COMMENT-D   TO BLK-ADMIN-COMMENT
               REWRITE BLKREQWORK-RECORD FROM BLKREQ-WS-RECORD
               IF BLKDEC-APPROVE-FLAG-D = "Y"
                   ADD 1 TO WK-N-BLKREQ-APPROVED-CTR
                   IF WK-C-CARD-FOUND = "Y"
                       MOVE WK-N-FOUND-IDX TO WK-N-CARD-REL-KEY
                       MOVE C2-CARD-STATUS TO CARD-STATUS
                       MOVE C2-CARD-BLOCK-REASON TO CARD-BLOCK-REASON
                       MOVE C2-CARD-BLOCKED-AT TO CARD-BLOCKED-AT
                       REWRITE CARDWORK-RECORD FROM CARD-WS-RECORD
                   END-IF
               ELSE
                   ADD 1 TO WK-N-BLKREQ-REJECTED-CTR
               END-IF
           ELSE
               DISPLAY "CRDBATCH - DECISION SKIPPED - " B3-ERROR-TEXT
               ADD 1 TO WK-N-BLKREQ-SKIPPED-CTR
           END-IF.
       E120-DECIDE-BLOCKREQ-EX.
           EXIT.

      *-----------------------------------------------------------------
      *  RUN-REPORT - LAYOUT IS RPTLIN.cpy, COPIED STRAIGHT INTO THE
      *  RPTOUT FD ABOVE (ALL ITS 01-LEVELS ARE GENUINE REDEFINES OF
      *  RPT-LINE, NOT A DUAL-PURPOSE COPYBOOK LIKE CARD/BLKREQ).
      *-----------------------------------------------------------------
       F100-PRINT-REPORT.
      *-----------------------------------------------------------------
           MOVE WK-C-RUN-CCYYMMDD      TO RPT-HDG-RUN-DATE.
           WRITE RPT-LINE              FROM RPT-HEADING-LINE.
           ADD 1 TO WK-N-REPORT-LINE-CTR.

           MOVE "TRANSFER POSTING"     TO RPT-SEC-TITLE.
           WRITE RPT-LINE              FROM RPT-SECTION-LINE.
           MOVE "COMPLETED"            TO RPT-DET-LABEL.
           MOVE WK-N-TRF-COMPLETED-CTR TO RPT-DET-COUNT1.
           MOVE WK-N-TRF-AMOUNT-TOTAL  TO RPT-DET-AMOUNT.
           WRITE RPT-LINE              FROM RPT-DETAIL-LINE.
           MOVE "FAILED"               TO RPT-DET-LABEL.
           MOVE WK-N-TRF-FAILED-CTR    TO RPT-DET-COUNT1.
           WRITE RPT-LINE              FROM RPT-DETAIL-LINE.

           MOVE "CARD ISSUANCE"        TO RPT-SEC-TITLE.
           WRITE RPT-LINE              FROM RPT-SECTION-LINE.
           MOVE "ISSUED"               TO RPT-DET-LABEL.
           MOVE WK-N-CARDS-ISSUED-CTR  TO RPT-DET-COUNT1.
           WRITE RPT-LINE              FROM RPT-DETAIL-LINE.

           MOVE "CARD LIFECYCLE"       TO RPT-SEC-TITLE.
           WRITE RPT-LINE              FROM RPT-SECTION-LINE.
           MOVE "EXPIRED"              TO RPT-DET-LABEL.
           MOVE WK-N-CARDS-EXPIRED-CTR TO RPT-DET-COUNT1.
           WRITE RPT-LINE              FROM RPT-DETAIL-LINE.
           MOVE "BLOCKED"              TO RPT-DET-LABEL.
           MOVE WK-N-CARDS-BLOCKED-CTR TO RPT-DET-COUNT1.
           WRITE RPT-LINE              FROM RPT-DETAIL-LINE.
           MOVE "UNBLOCKED"            TO RPT-DET-LABEL.
           MOVE WK-N-CARDS-UNBLOCKED-CTR TO RPT-DET-COUNT1.
           WRITE RPT-LINE              FROM RPT-DETAIL-LINE.
           MOVE "SKIPPED"              TO RPT-DET-LABEL.
           MOVE WK-N-BLKACT-SKIPPED-CTR TO RPT-DET-COUNT1.
           WRITE RPT-LINE              FROM RPT-DETAIL-LINE.

           MOVE "BLOCK REQUESTS"       TO RPT-SEC-TITLE.
           WRITE RPT-LINE              FROM RPT-SECTION-LINE.
           MOVE "FILED"                TO RPT-DET-LABEL.
           MOVE WK-N-BLKREQ-FILED-CTR  TO RPT-DET-COUNT1.
           WRITE RPT-LINE              FROM RPT-DETAIL-LINE.
           MOVE "APPROVED"             TO RPT-DET-LABEL.
           MOVE WK-N-BLKREQ-APPROVED-CTR TO RPT-DET-COUNT1.
           WRITE RPT-LINE              FROM RPT-DETAIL-LINE.
           MOVE "REJECTED"             TO RPT-DET-LABEL.
           MOVE WK-N-BLKREQ-REJECTED-CTR TO RPT-DET-COUNT1.
           WRITE RPT-LINE              FROM RPT-DETAIL-LINE.
           MOVE "SKIPPED"              TO RPT-DET-LABEL.
           MOVE WK-N-BLKREQ-SKIPPED-CTR TO RPT-DET-COUNT1.
           WRITE RPT-LINE              FROM RPT-DETAIL-LINE.

           COMPUTE WK-N-GRAND-TOTAL-CTR =
               WK-N-TRF-COMPLETED-CTR + WK-N-TRF-FAILED-CTR +
               WK-N-CARDS-ISSUED-CTR + WK-N-CARDS-EXPIRED-CTR +
               WK-N-CARDS-BLOCKED-CTR + WK-N-CARDS-UNBLOCKED-CTR +
               WK-N-BLKACT-SKIPPED-CTR +
               WK-N-BLKREQ-FILED-CTR + WK-N-BLKREQ-APPROVED-CTR +
               WK-N-BLKREQ-REJECTED-CTR + WK-N-BLKREQ-SKIPPED-CTR.
           MOVE WK-N-GRAND-TOTAL-CTR   TO RPT-TOT-COUNT.
           WRITE RPT-LINE              FROM RPT-TOTAL-LINE.
       F100-PRINT-REPORT-EX.
           EXIT.

      *-----------------------------------------------------------------
      *  ABNORMAL TERMINATION - CLOSE WHAT WE CAN, GIVE A BAD RETURN
      *  CODE. AFTER TRFVLMT'S OWN Y900 PARAGRAPH.
      *-----------------------------------------------------------------
       Y900-ABNORMAL-TERMINATION.
      *-----------------------------------------------------------------
           DISPLAY "CRDBATCH - ABNORMAL TERMINATION THIS RUN".
           PERFORM Z000-END-PROGRAM-ROUTINE
               THRU Z999-END-PROGRAM-ROUTINE-EX.
           MOVE 16                     TO RETURN-CODE.
           STOP RUN.

      *-----------------------------------------------------------------
      *  END OF RUN - REWRITE THE TEXT-FORM CARD AND BLOCK-REQUEST
      *  OUTPUTS FROM THE RELATIVE WORKING FILES, THEN CLOSE EVERY
      *  FILE WITH TRFVLMT'S OWN CLOSE/CHECK PATTERN.
      *-----------------------------------------------------------------
       Z000-END-PROGRAM-ROUTINE.
      *-----------------------------------------------------------------
           PERFORM Z100-REWRITE-CARDOUT THRU Z100-REWRITE-CARDOUT-EX
               VARYING WK-N-SRCH-IDX FROM 1 BY 1
               UNTIL WK-N-SRCH-IDX > WK-N-CARD-COUNT.
           PERFORM Z200-REWRITE-BLKREQOUT THRU Z200-REWRITE-BLKREQOUT-EX
               VARYING WK-N-SRCH-IDX FROM 1 BY 1
               UNTIL WK-N-SRCH-IDX > WK-N-BLKREQ-COUNT.

           CLOSE TRFREQW.
           IF NOT WK-C-SUCCESSFUL
               DISPLAY "CRDBATCH - CLOSE FILE ERROR - TRFREQW"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
           END-IF.
           CLOSE CRDAPPW.
           IF NOT WK-C-SUCCESSFUL
               DISPLAY "CRDBATCH - CLOSE FILE ERROR - CRDAPPW"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
           END-IF.
           CLOSE BLKACTW.
           IF NOT WK-C-SUCCESSFUL
               DISPLAY "CRDBATCH - CLOSE FILE ERROR - BLKACTW"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
           END-IF.
           CLOSE BLKDECW.
           IF NOT WK-C-SUCCESSFUL
               DISPLAY "CRDBATCH - CLOSE FILE ERROR - BLKDECW"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
           END-IF.
           CLOSE CARDIN.
           IF NOT WK-C-SUCCESSFUL
               DISPLAY "CRDBATCH - CLOSE FILE ERROR - CARDIN"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
           END-IF.
           CLOSE CARDOUT.
           IF NOT WK-C-SUCCESSFUL
               DISPLAY "CRDBATCH - CLOSE FILE ERROR - CARDOUT"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
           END-IF.
           CLOSE CARDWORK.
           IF NOT WK-C-SUCCESSFUL
               DISPLAY "CRDBATCH - CLOSE FILE ERROR - CARDWORK"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
           END-IF.
           CLOSE BLKREQIN.
           IF NOT WK-C-SUCCESSFUL
               DISPLAY "CRDBATCH - CLOSE FILE ERROR - BLKREQIN"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
           END-IF.
           CLOSE BLKREQOUT.
           IF NOT WK-C-SUCCESSFUL
               DISPLAY "CRDBATCH - CLOSE FILE ERROR - BLKREQOUT"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
           END-IF.
           CLOSE BLKREQWORK.
           IF NOT WK-C-SUCCESSFUL
               DISPLAY "CRDBATCH - CLOSE FILE ERROR - BLKREQWORK"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
           END-IF.
           CLOSE TRANXNOUT.
           IF NOT WK-C-SUCCESSFUL
               DISPLAY "CRDBATCH - CLOSE FILE ERROR - TRANXNOUT"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
           END-IF.
           CLOSE RPTOUT.
           IF NOT WK-C-SUCCESSFUL
               DISPLAY "CRDBATCH - CLOSE FILE ERROR - RPTOUT"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
           END-IF.
       Z999-END-PROGRAM-ROUTINE-EX.
           EXIT.

       Z100-REWRITE-CARDOUT.
      *-----------------------------------------------------------------
           MOVE WK-N-SRCH-IDX          TO WK-N-CARD-REL-KEY.
           READ CARDWORK INTO CARD-WS-RECORD.
           MOVE CARD-ID                TO CARD-ID-D.
           MOVE CARD-NUMBER-MASKED     TO CARD-NUMBER-MASKED-D.
           MOVE CARD-HOLDER-NAME       TO CARD-HOLDER-NAME-D.
           MOVE CARD-EXPIRY-YYYYMMDD   TO CARD-EXPIRY-YYYYMMDD-D.
           MOVE CARD-STATUS            TO CARD-STATUS-D.
           MOVE CARD-TYPE              TO CARD-TYPE-D.
           MOVE CARD-BALANCE           TO CARD-BALANCE-D.
           MOVE CARD-DAILY-LIMIT       TO CARD-DAILY-LIMIT-D.
           MOVE CARD-OWNER-ID          TO CARD-OWNER-ID-D.
           MOVE CARD-BLOCK-REASON      TO CARD-BLOCK-REASON-D.
           MOVE CARD-BLOCKED-AT        TO CARD-BLOCKED-AT-D.
           WRITE CARDOUT-RECORD        FROM CARD-RECORD.
       Z100-REWRITE-CARDOUT-EX.
           EXIT.

       Z200-REWRITE-BLKREQOUT.
      *-----------------------------------------------------------------
           MOVE WK-N-SRCH-IDX          TO WK-N-BLKREQ-REL-KEY.
           READ BLKREQWORK INTO BLKREQ-WS-RECORD.
           MOVE BLK-REQUEST-ID         TO BLK-REQUEST-ID-D.
           MOVE BLK-CARD-ID            TO BLK-CARD-ID-D.
           MOVE BLK-REQUESTED-BY-USER-ID TO BLK-REQUESTED-BY-D.
           MOVE BLK-REASON             TO BLK-REASON-D.
           MOVE BLK-STATUS             TO BLK-STATUS-D.
           MOVE BLK-REQUESTED-AT       TO BLK-REQUESTED-AT-D.
           MOVE BLK-PROCESSED-AT       TO BLK-PROCESSED-AT-D.
           MOVE BLK-PROCESSED-BY-USER-ID TO BLK-PROCESSED-BY-D.
           MOVE BLK-ADMIN-COMMENT      TO BLK-ADMIN-COMMENT-D.
           WRITE BLKREQOUT-RECORD      FROM BLKREQ-RECORD.
       Z200-REWRITE-BLKREQOUT-EX.
           EXIT.
