       IDENTIFICATION DIVISION.
      ***********************
       PROGRAM-ID. CRDBLK03.
       AUTHOR. MATILDA WEE TL.
       INSTALLATION. CARD SERVICES BATCH UNIT.
       DATE-WRITTEN. 14 FEB 1991.
       DATE-COMPILED.
       SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
      *DESCRIPTION : BLOCK-REQUEST FILING AND ADMIN-DECISION
      *             SUBROUTINE. OPTION 1 FILES A NEW USER BLOCK
      *             REQUEST. OPTION 2 APPLIES AN ADMIN APPROVE/REJECT
      *             DECISION AND, ON APPROVAL, CALLS CRDCRD02 ITSELF
      *             TO BLOCK THE UNDERLYING CARD. THIS ROUTINE OWNS
      *             NO FILE - THE CALLER (CRDBATCH) DOES THE LOOKUPS
      *             THIS ROUTINE NEEDS AND THE ACTUAL REWRITES.
      *_________________________________________________________________
      * HISTORY OF MODIFICATION:
      *=================================================================
      * B31MWL  14/02/1991 MWEETL  - INITIAL VERSION - FILE REQUEST.
      *-----------------------------------------------------------------
      * B32JP6  09/11/1997 TMPJP6  - Y2K READINESS - NO DATE FIELDS
      *                          HELD IN THIS ROUTINE, NO CHANGE
      *                          REQUIRED. ENTRY LOGGED PER STANDARD.
      *-----------------------------------------------------------------
      * B33RV1  22/06/2001 TMPRVD  - 14HOREM024/14HOREM029 ADD OPTION 2
      *                          PROCESS-DECISION, RE-USING CRDCRD02
      *                          OPTION 2 ON APPROVAL - E-REQUEST 20114.
      *-----------------------------------------------------------------
      * B34ESQ  25/07/2013 ACNESQ  - PQR-5588 WK-C-COMMON WAS DECLARED
      *                          AS AN ENCLOSING 01 WITH CRDCOM COPIED
      *                          UNDER IT - CRDCOM IS ITSELF A SET OF
      *                          01-LEVEL ITEMS, NOT A SUBORDINATE
      *                          GROUP, SO THE WRAPPER LEFT WK-C-COMMON
      *                          EMPTY AND EVERY REAL FIELD A SIBLING
      *                          01 BEHIND IT. DROPPED THE WRAPPER -
      *                          CRDCOM IS NOW COPIED STRAIGHT IN.
      *-----------------------------------------------------------------
      * B35ESQ  01/08/2013 ACNESQ  - PQR-5604 SAME CL EXIT PROGRAM FIX
      *                          AS N44ESQ IN CRDNUM04 - THIS ROUTINE
      *                          IS CALLED THE SAME WAY, SO THE CLOSING
      *                          GOBACK STAYS RATHER THAN REVERTING TO
      *                          GO TO Z000/EXIT PROGRAM.
      *=================================================================

       ENVIRONMENT DIVISION.
      *********************
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-AS400.
       OBJECT-COMPUTER. IBM-AS400.
       SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
           UPSI-0 IS UPSI-SWITCH-0
           ON STATUS IS U0-ON
           OFF STATUS IS U0-OFF.

       DATA DIVISION.
      ***************
       FILE SECTION.
      **************

       WORKING-STORAGE SECTION.
      *************************
       01  FILLER                          PIC X(24)        VALUE
           "** PROGRAM CRDBLK03 **".

      * ------------------ PROGRAM WORKING STORAGE -------------------*
      * CRDCOM CARRIES ITS OWN 01-LEVEL RECORDS, NOT A SUBORDINATE
      * GROUP, SO IT IS COPIED STRAIGHT INTO WORKING-STORAGE HERE
      * RATHER THAN WRAPPED UNDER AN ENCLOSING 01 - SEE B34ESQ ABOVE.
           COPY CRDCOM.

       01  WK-C-WORK-AREA.
           05  WK-C-PENDING-STATUS         PIC X(20) VALUE "PENDING".
           05  WK-C-APPROVED-STATUS        PIC X(20) VALUE "APPROVED".
           05  WK-C-REJECTED-STATUS        PIC X(20) VALUE "REJECTED".
           05  WK-C-BLOCKED-STATUS         PIC X(20) VALUE "BLOCKED".
           05  WK-C-BLOCK-ACTION           PIC X(08) VALUE "BLOCK".

      * ALTERNATE NUMERIC/ALPHA VIEW OF THE REQUEST-ID, USED ON THE
      * OPERATOR TRACE AT D199 - FIRST REDEFINES IN THIS PROGRAM.
       01  WK-C-TRACE-REQ.
           05  WK-C-TRACE-REQ-ALPHA        PIC X(09).
       01  WK-C-TRACE-REQ-N REDEFINES WK-C-TRACE-REQ.
           05  WK-N-TRACE-REQ-NUM          PIC 9(09).

      * ALTERNATE NUMERIC/ALPHA VIEW OF THE CARD-ID, SAME PURPOSE AS
      * ABOVE - SECOND REDEFINES IN THIS PROGRAM.
       01  WK-C-TRACE-CARD.
           05  WK-C-TRACE-CARD-ALPHA       PIC X(09).
       01  WK-C-TRACE-CARD-N REDEFINES WK-C-TRACE-CARD.
           05  WK-N-TRACE-CARD-NUM         PIC 9(09).

      * SPLIT VIEW OF THE TIMESTAMP CARRIED ON A DECISION RECORD, SO
      * D199 CAN DISPLAY THE DATE PART ONLY - THIRD REDEFINES IN THIS
      * PROGRAM.
       01  WK-N-TRACE-TS.
           05  WK-N-TRACE-TS-VAL           PIC 9(14).
       01  WK-N-TRACE-TS-R REDEFINES WK-N-TRACE-TS.
           05  WK-N-TRACE-TS-DATE          PIC 9(08).
           05  WK-N-TRACE-TS-TIME          PIC 9(06).

       01  WK-N-WORK-AREA.
           05  WK-N-CALL-COUNT             PIC S9(08) COMP VALUE ZERO.

       LINKAGE SECTION.
      *****************
       COPY BLK03.
       COPY CRD02.

       PROCEDURE DIVISION USING WK-BLK03, WK-CRD02.
      *********************************************
       MAIN-MODULE.
           MOVE "Y"                   TO B3-NO-ERROR.
           MOVE SPACES                TO B3-ERROR-TEXT.
           MOVE SPACES                TO B3-NEW-STATUS.
           ADD 1                      TO WK-N-CALL-COUNT.

           EVALUATE WK-BLK03-OPTION
               WHEN 1
                   PERFORM A100-FILE-REQUEST
                       THRU A100-FILE-REQUEST-EX
               WHEN 2
                   PERFORM B100-PROCESS-DECISION
                       THRU B100-PROCESS-DECISION-EX
               WHEN OTHER
                   MOVE "N"            TO B3-NO-ERROR
                   MOVE "UNKNOWN CRDBLK03 OPTION" TO B3-ERROR-TEXT
           END-EVALUATE.

           IF U0-ON
               PERFORM D199-TRACE-DISPLAY THRU D199-TRACE-DISPLAY-EX
           END-IF.

           GOBACK.

      *-----------------------------------------------------------------
      *  OPTION 1 - FILE A NEW BLOCK REQUEST - BUSINESS RULE 5, FIRST
      *  TWO BULLETS (ALREADY-BLOCKED, DUPLICATE-PENDING).
      *-----------------------------------------------------------------
       A100-FILE-REQUEST.
      *-----------------------------------------------------------------
           IF B3-REQ-CARD-STATUS = WK-C-BLOCKED-STATUS
               MOVE "N"                TO B3-NO-ERROR
               MOVE "CARD IS ALREADY BLOCKED" TO B3-ERROR-TEXT
           ELSE
               IF B3-REQ-DUPLICATE-PENDING = "Y"
                   MOVE "N"            TO B3-NO-ERROR
                   MOVE "A PENDING BLOCK REQUEST ALREADY EXISTS"
                        TO B3-ERROR-TEXT
               ELSE
                   MOVE WK-C-PENDING-STATUS TO B3-NEW-STATUS
               END-IF
           END-IF.
       A100-FILE-REQUEST-EX.
           EXIT.

      *-----------------------------------------------------------------
      *  OPTION 2 - ADMIN DECISION ON A PENDING REQUEST - BUSINESS
      *  RULE 5, REMAINING BULLETS. APPROVAL RE-USES CRDCRD02 OPTION 2
      *  TO BLOCK THE CARD - SEE B33RV1 ABOVE.
      *-----------------------------------------------------------------
       B100-PROCESS-DECISION.
      *-----------------------------------------------------------------
           IF B3-DEC-CURRENT-STATUS NOT = WK-C-PENDING-STATUS
               MOVE "N"                TO B3-NO-ERROR
               MOVE "BLOCK REQUEST IS NOT PENDING" TO B3-ERROR-TEXT
           ELSE
               IF B3-DEC-APPROVE-FLAG = "Y"
                   MOVE WK-C-APPROVED-STATUS TO B3-NEW-STATUS
                   PERFORM B110-BLOCK-THE-CARD
                       THRU B110-BLOCK-THE-CARD-EX
               ELSE
                   MOVE WK-C-REJECTED-STATUS TO B3-NEW-STATUS
               END-IF
           END-IF.
       B100-PROCESS-DECISION-EX.
           EXIT.

      *-----------------------------------------------------------------
       B110-BLOCK-THE-CARD.
      *-----------------------------------------------------------------
           MOVE 2                      TO WK-CRD02-OPTION.
           MOVE WK-C-BLOCK-ACTION       TO C2-ACT-CODE.
           MOVE B3-DEC-REQUEST-REASON   TO C2-ACT-REASON.
           MOVE B3-DEC-TODAY-TIMESTAMP  TO C2-ACT-TIMESTAMP-14.
           CALL "CRDCRD02"             USING WK-CRD02.
      *                        IF THE CARD WAS ALREADY BLOCKED BY SOME
      *                        OTHER MEANS BETWEEN THE REQUEST BEING
      *                        FILED AND APPROVED, CRDCRD02 RETURNS
      *                        C2-NO-ERROR = "N" - THE DECISION STILL
      *                        STANDS AS APPROVED, THE CARD IS ALREADY
      *                        IN THE TARGET STATE.
       B110-BLOCK-THE-CARD-EX.
           EXIT.

      *-----------------------------------------------------------------
      *  OPERATOR TRACE - UPSI-0 DIAGNOSTIC ONLY
      *-----------------------------------------------------------------
       D199-TRACE-DISPLAY.
      *-----------------------------------------------------------------
           IF WK-BLK03-OPTION = 1
               MOVE B3-REQ-NEW-REQUEST-ID TO WK-N-TRACE-REQ-NUM
               MOVE B3-REQ-CARD-ID        TO WK-N-TRACE-CARD-NUM
               MOVE B3-REQ-TODAY-TIMESTAMP TO WK-N-TRACE-TS-VAL
           ELSE
               MOVE B3-DEC-REQUEST-ID     TO WK-N-TRACE-REQ-NUM
               MOVE ZERO                  TO WK-N-TRACE-CARD-NUM
               MOVE B3-DEC-TODAY-TIMESTAMP TO WK-N-TRACE-TS-VAL
           END-IF.
           DISPLAY "CRDBLK03 - CALL " WK-N-CALL-COUNT
               " OPTION " WK-BLK03-OPTION
               " REQUEST " WK-C-TRACE-REQ-ALPHA
               " CARD " WK-C-TRACE-CARD-ALPHA
               " TS-DATE " WK-N-TRACE-TS-DATE
               " NEW STATUS " B3-NEW-STATUS.
       D199-TRACE-DISPLAY-EX.
           EXIT.
