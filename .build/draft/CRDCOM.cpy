      *****************************************************************
      * AMENDMENT HISTORY:
      *****************************************************************
      * TAG    DATE       DEV     DESCRIPTION
      *---------------------------------------------------------------*
      * CB1AR1 14/02/1991 MWEETL  - INITIAL VERSION. COMMON WORK AREA
      *                    FOR THE CARD/TRANSFER BATCH SUITE. MODELLED
      *                    ON THE TRF COMMON AREA COPYBOOK (NOT SHIPPED
      *                    TO THIS LIBRARY) SO THE CALLED ROUTINES CAN
      *                    SHARE ONE FILE-STATUS / SWITCH LAYOUT.
      *---------------------------------------------------------------*
      * CB2JP6 09/11/1997 TMPJP6  - Y2K READINESS - EXPANDED RUN-DATE
      *                    AND ALL TIMESTAMP WORK FIELDS TO 4-DIGIT
      *                    CENTURY. REM Y2K PROGRAMME.
      *---------------------------------------------------------------*
      * CB3RV1 22/06/2001 TMPRVD  - ADD WK-C-TODAY-CCYYMMDD AND THE
      *                    DAILY-LIMIT ACCUMULATOR SWITCHES USED BY
      *                    CRDTRF01 RULE D - E-REQUEST 20114.
      *---------------------------------------------------------------*
      * CB4AR2 03/03/2009 ACNESQ  - ADD WK-C-REPORT-LINE-CTR AND RUN
      *                    TOTALS GROUP FOR THE CONSOLIDATED RUN-REPORT
      *                    (FORMERLY THREE SEPARATE CONTROL LISTINGS).
      *---------------------------------------------------------------*

       01  WK-C-FILE-STATUS            PIC X(02) VALUE "00".
           88  WK-C-SUCCESSFUL                    VALUE "00".
           88  WK-C-END-OF-FILE                    VALUE "10".
           88  WK-C-RECORD-NOT-FOUND               VALUE "23".
           88  WK-C-DUPLICATE-KEY                  VALUE "22".
           88  WK-C-FILE-NOT-FOUND                 VALUE "35".
           88  WK-C-ALREADY-OPEN                   VALUE "41".

       01  WK-C-RUN-DATE.
           05  WK-C-RUN-CCYYMMDD        PIC 9(08).
           05  WK-C-RUN-HHMMSS          PIC 9(06).

       01  WK-N-RUN-DATE-NUM REDEFINES WK-C-RUN-DATE.
           05  WK-N-RUN-CCYYMMDD        PIC 9(08).
           05  WK-N-RUN-HHMMSS          PIC 9(06).

       01  WK-C-TIMESTAMP-14.
           05  WK-C-TS-CCYYMMDD         PIC 9(08).
           05  WK-C-TS-HHMMSS           PIC 9(06).

       01  WK-C-COMMON-SWITCHES.
           05  WK-C-EOF-SW              PIC X(01) VALUE "N".
               88  WK-C-EOF                        VALUE "Y".
           05  WK-C-OKAY-SW             PIC X(01) VALUE "Y".
               88  WK-C-IS-OKAY                    VALUE "Y".
           05  WK-C-FOUND-SW            PIC X(01) VALUE "N".
               88  WK-C-IS-FOUND                   VALUE "Y".

       01  WK-N-COMMON-COUNTERS.
           05  WK-N-REPORT-LINE-CTR     PIC S9(04)  COMP VALUE ZERO.
           05  WK-N-RECORDS-READ-CTR    PIC S9(08)  COMP VALUE ZERO.
           05  WK-N-RECORDS-WRITE-CTR   PIC S9(08)  COMP VALUE ZERO.

       01  WK-C-COMMON-LITERALS.
           05  C-COM0206                PIC X(07) VALUE "COM0206".
           05  C-MODE-READ              PIC X(07) VALUE "READ".
           05  C-MODE-WRITE             PIC X(07) VALUE "WRITE".
           05  C-MODE-REWRITE           PIC X(07) VALUE "REWRITE".
