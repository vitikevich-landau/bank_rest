       IDENTIFICATION DIVISION.
      ***********************
       PROGRAM-ID. CRDCRD02.
       AUTHOR. MATILDA WEE TL.
       INSTALLATION. CARD SERVICES BATCH UNIT.
       DATE-WRITTEN. 14 FEB 1991.
       DATE-COMPILED.
       SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
      *DESCRIPTION : CARD ISSUANCE, DIRECT ADMIN BLOCK/UNBLOCK AND
      *             EXPIRY-SWEEP SUBROUTINE. OPTION 1 ISSUES A NEW
      *             CARD (CALLS CRDNUM04 FOR THE NUMBER/CVV). OPTION 2
      *             APPLIES A BLOCK OR UNBLOCK ACTION. OPTION 3 CHECKS
      *             ONE CARD FOR EXPIRY. ONE CALL PER CARD ROW - THE
      *             CALLER (CRDBATCH) OWNS THE CARD MASTER AND DOES
      *             THE ACTUAL REWRITE.
      *_________________________________________________________________
      * HISTORY OF MODIFICATION:
      *=================================================================
      * C21MWL  14/02/1991 MWEETL  - INITIAL VERSION - ISSUE OPTION.
      *-----------------------------------------------------------------
      * C22JP6  09/11/1997 TMPJP6  - Y2K READINESS - EXPIRY AND
      *                          BLOCKED-AT DATE MATH EXPANDED TO
      *                          4-DIGIT CENTURY THROUGHOUT. REM Y2K
      *                          PROGRAMME.
      *-----------------------------------------------------------------
      * C23RV1  22/06/2001 TMPRVD  - 14HOREM024/14HOREM029 ADD OPTION 2
      *                          (BLOCK/UNBLOCK) AND OPTION 3 (EXPIRY
      *                          SWEEP) - E-REQUEST 20114.
      *-----------------------------------------------------------------
      * C24ESQ  03/03/2009 ACNESQ  - PQR-9004 BLOCKED CARDS STILL SWEEP
      *                          TO EXPIRED PAST THEIR EXPIRY DATE -
      *                          D100 HAD WRONGLY EXCLUDED THEM.
      *-----------------------------------------------------------------
      * C25ESQ  11/09/2012 ACNESQ  - ADDED THE CALL COUNTER TO THE
      *                          UPSI-0 OPERATOR TRACE, SAME AS THE
      *                          N45ESQ CHANGE IN CRDNUM04 - E-REQUEST
      *                          24871.
      *-----------------------------------------------------------------
      * C26ESQ  25/07/2013 ACNESQ  - PQR-5588 WK-C-COMMON WAS DECLARED
      *                          AS AN ENCLOSING 01 WITH CRDCOM COPIED
      *                          UNDER IT - CRDCOM IS ITSELF A SET OF
      *                          01-LEVEL ITEMS, NOT A SUBORDINATE
      *                          GROUP, SO THE WRAPPER LEFT WK-C-COMMON
      *                          EMPTY AND EVERY REAL FIELD A SIBLING
      *                          01 BEHIND IT. DROPPED THE WRAPPER -
      *                          CRDCOM IS NOW COPIED STRAIGHT IN.
      *-----------------------------------------------------------------
      * C27ESQ  01/08/2013 ACNESQ  - PQR-5604 SAME CL EXIT PROGRAM FIX
      *                          AS N44ESQ IN CRDNUM04 - THIS ROUTINE
      *                          IS CALLED THE SAME WAY, SO THE CLOSING
      *                          GOBACK STAYS RATHER THAN REVERTING TO
      *                          GO TO Z000/EXIT PROGRAM.
      *=================================================================

       ENVIRONMENT DIVISION.
      *********************
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-AS400.
       OBJECT-COMPUTER. IBM-AS400.
       SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
           UPSI-0 IS UPSI-SWITCH-0
           ON STATUS IS U0-ON
           OFF STATUS IS U0-OFF.

       DATA DIVISION.
      ***************
       FILE SECTION.
      **************

       WORKING-STORAGE SECTION.
      *************************
       01  FILLER                          PIC X(24)        VALUE
           "** PROGRAM CRDCRD02 **".

      * ------------------ PROGRAM WORKING STORAGE -------------------*
      * CRDCOM CARRIES ITS OWN 01-LEVEL RECORDS, NOT A SUBORDINATE
      * GROUP, SO IT IS COPIED STRAIGHT INTO WORKING-STORAGE HERE
      * RATHER THAN WRAPPED UNDER AN ENCLOSING 01 - SEE C26ESQ ABOVE.
           COPY CRDCOM.

       01  WK-C-WORK-AREA.
           05  WK-C-ACTIVE-STATUS          PIC X(20) VALUE "ACTIVE".
           05  WK-C-BLOCKED-STATUS         PIC X(20) VALUE "BLOCKED".
           05  WK-C-EXPIRED-STATUS         PIC X(20) VALUE "EXPIRED".
           05  WK-C-BLOCK-ACTION           PIC X(08) VALUE "BLOCK".
           05  WK-C-UNBLOCK-ACTION         PIC X(08) VALUE "UNBLOCK".

       01  WK-N-WORK-AREA.
           05  WK-N-DFLT-DAILY-LIMIT       PIC S9(13)V9(2) COMP-3
                                            VALUE 5000.00.
      *                        app.card.default-limit - NO VALUE
      *                        SHIPPED IN THIS REPOSITORY'S CONFIG,
      *                        FIXED HERE PER C23RV1 DISCUSSION.

      * EXPIRY = ISSUE DATE + 3 YEARS, SAME MONTH/DAY - VIEWED AS ITS
      * CCYY/MM/DD PARTS SO THE YEAR CAN BE BUMPED WITHOUT TOUCHING
      * MONTH OR DAY.
       01  WK-C-NEW-EXPIRY                 PIC 9(08).
       01  WK-C-NEW-EXPIRY-R REDEFINES WK-C-NEW-EXPIRY.
           05  WK-N-NEWEXP-CCYY            PIC 9(04).
           05  WK-N-NEWEXP-MMDD            PIC 9(04).

       01  WK-C-ISSUE-TODAY                PIC 9(08).
       01  WK-C-ISSUE-TODAY-R REDEFINES WK-C-ISSUE-TODAY.
           05  WK-N-ISSTOD-CCYY            PIC 9(04).
           05  WK-N-ISSTOD-MMDD            PIC 9(04).

      * ALTERNATE NUMERIC/ALPHA VIEW OF THE CARD-ID, USED ON THE
      * OPERATOR TRACE AT D199 - THIRD REDEFINES IN THIS PROGRAM.
       01  WK-C-TRACE-CARD.
           05  WK-C-TRACE-CARD-ALPHA       PIC X(09).
       01  WK-C-TRACE-CARD-N REDEFINES WK-C-TRACE-CARD.
           05  WK-N-TRACE-CARD-NUM         PIC 9(09).

      * CALL COUNTER FOR THE OPERATOR TRACE AT D199 BELOW - SEE
      * C25ESQ ABOVE.
       01  WK-N-TRACE-AREA.
           05  WK-N-CALL-COUNT             PIC S9(08) COMP VALUE ZERO.

       LINKAGE SECTION.
      *****************
       COPY CRD02.
       COPY NUM04.

       PROCEDURE DIVISION USING WK-CRD02.
      ***********************************
       MAIN-MODULE.
           MOVE "Y"                   TO C2-NO-ERROR.
           MOVE SPACES                TO C2-ERROR-TEXT.
           MOVE "N"                   TO C2-CHANGED-IND.
           ADD 1                      TO WK-N-CALL-COUNT.

           EVALUATE WK-CRD02-OPTION
               WHEN 1
                   PERFORM B100-ISSUE-CARD
                       THRU B100-ISSUE-CARD-EX
               WHEN 2
                   PERFORM C100-BLOCK-UNBLOCK
                       THRU C100-BLOCK-UNBLOCK-EX
               WHEN 3
                   PERFORM D100-EXPIRY-SWEEP
                       THRU D100-EXPIRY-SWEEP-EX
               WHEN OTHER
                   MOVE "N"            TO C2-NO-ERROR
                   MOVE "UNKNOWN CRDCRD02 OPTION" TO C2-ERROR-TEXT
           END-EVALUATE.

           IF U0-ON
               PERFORM D199-TRACE-DISPLAY THRU D199-TRACE-DISPLAY-EX
           END-IF.

           GOBACK.

      *-----------------------------------------------------------------
      *  OPTION 1 - CARD ISSUANCE DEFAULTS - BUSINESS RULE 3
      *-----------------------------------------------------------------
       B100-ISSUE-CARD.
      *-----------------------------------------------------------------
      *                        A ZERO BALANCE ON INPUT ALREADY MEANS
      *                        "NOT SUPPLIED" AND THE DEFAULT IS ALSO
      *                        ZERO, SO NO BALANCE DEFAULTING STEP IS
      *                        NEEDED HERE - SEE CRDAPP.CPY BANNER.
           IF C2-CARD-DAILY-LIMIT = ZERO
               MOVE WK-N-DFLT-DAILY-LIMIT TO C2-CARD-DAILY-LIMIT
           END-IF.
           IF C2-CARD-HOLDER-NAME = SPACES
               MOVE C2-ISS-OWNER-NAME  TO C2-CARD-HOLDER-NAME
           END-IF.
           MOVE WK-C-ACTIVE-STATUS     TO C2-CARD-STATUS.
           MOVE SPACES                 TO C2-CARD-BLOCK-REASON.
           MOVE ZERO                   TO C2-CARD-BLOCKED-AT.

           MOVE C2-ISS-TODAY-CCYYMMDD  TO WK-C-ISSUE-TODAY.
           MOVE WK-N-ISSTOD-MMDD       TO WK-N-NEWEXP-MMDD.
           COMPUTE WK-N-NEWEXP-CCYY = WK-N-ISSTOD-CCYY + 3.
           MOVE WK-C-NEW-EXPIRY        TO C2-CARD-EXPIRY-YYYYMMDD.

           MOVE 1                      TO WK-NUM04-OPTION.
           MOVE C2-CARD-ID              TO WK-NUM04-SEED.
           CALL "CRDNUM04"             USING WK-NUM04.
           MOVE N4-CARD-NUMBER          TO C2-ISS-CARD-NUMBER.
           MOVE N4-CARD-CVV             TO C2-ISS-CARD-CVV.
           MOVE N4-MASKED-NUMBER        TO C2-CARD-NUMBER-MASKED.

           MOVE "Y"                    TO C2-CHANGED-IND.
       B100-ISSUE-CARD-EX.
           EXIT.

      *-----------------------------------------------------------------
      *  OPTION 2 - DIRECT ADMIN BLOCK/UNBLOCK - BUSINESS RULE 5,
      *  IDEMPOTENT-SAFE HALF (DUPLICATE REQUEST/DECISION RULES LIVE
      *  IN CRDBLK03).
      *-----------------------------------------------------------------
       C100-BLOCK-UNBLOCK.
      *-----------------------------------------------------------------
           EVALUATE C2-ACT-CODE
               WHEN WK-C-BLOCK-ACTION
                   IF C2-CARD-STATUS = WK-C-BLOCKED-STATUS
                       MOVE "N"        TO C2-NO-ERROR
                       MOVE "CARD IS ALREADY BLOCKED"
                            TO C2-ERROR-TEXT
                   ELSE
                       MOVE WK-C-BLOCKED-STATUS TO C2-CARD-STATUS
                       MOVE C2-ACT-REASON       TO C2-CARD-BLOCK-REASON
                       MOVE C2-ACT-TIMESTAMP-14 TO C2-CARD-BLOCKED-AT
                       MOVE "Y"        TO C2-CHANGED-IND
                   END-IF
               WHEN WK-C-UNBLOCK-ACTION
                   IF C2-CARD-STATUS NOT = WK-C-BLOCKED-STATUS
                       MOVE "N"        TO C2-NO-ERROR
                       MOVE "CARD IS NOT BLOCKED"
                            TO C2-ERROR-TEXT
                   ELSE
                       MOVE WK-C-ACTIVE-STATUS TO C2-CARD-STATUS
                       MOVE SPACES     TO C2-CARD-BLOCK-REASON
                       MOVE ZERO       TO C2-CARD-BLOCKED-AT
                       MOVE "Y"        TO C2-CHANGED-IND
                   END-IF
               WHEN OTHER
                   MOVE "N"            TO C2-NO-ERROR
                   MOVE "UNKNOWN BLOCK-ACTION CODE" TO C2-ERROR-TEXT
           END-EVALUATE.
       C100-BLOCK-UNBLOCK-EX.
           EXIT.

      *-----------------------------------------------------------------
      *  OPTION 3 - EXPIRY SWEEP, ONE CARD - BUSINESS RULE 4. A
      *  BLOCKED CARD STILL SWEEPS TO EXPIRED ONCE PAST ITS EXPIRY
      *  DATE - SEE C24ESQ ABOVE.
      *-----------------------------------------------------------------
       D100-EXPIRY-SWEEP.
      *-----------------------------------------------------------------
           IF C2-CARD-STATUS NOT = WK-C-EXPIRED-STATUS
                 AND C2-SWP-TODAY-CCYYMMDD > C2-CARD-EXPIRY-YYYYMMDD
               MOVE WK-C-EXPIRED-STATUS TO C2-CARD-STATUS
               MOVE "Y"                 TO C2-CHANGED-IND
           END-IF.
       D100-EXPIRY-SWEEP-EX.
           EXIT.

      *-----------------------------------------------------------------
      *  OPERATOR TRACE - UPSI-0 DIAGNOSTIC ONLY, NOT PART OF POSTING
      *-----------------------------------------------------------------
       D199-TRACE-DISPLAY.
      *-----------------------------------------------------------------
           MOVE C2-CARD-ID              TO WK-N-TRACE-CARD-NUM.
           DISPLAY "CRDCRD02 - CALL " WK-N-CALL-COUNT
               " OPTION " WK-CRD02-OPTION
               " CARD " WK-C-TRACE-CARD-ALPHA
               " STATUS " C2-CARD-STATUS
               " CHANGED " C2-CHANGED-IND.
       D199-TRACE-DISPLAY-EX.
           EXIT.
