       IDENTIFICATION DIVISION.
      ***********************
       PROGRAM-ID. CRDNUM04.
       AUTHOR. MATILDA WEE TL.
       INSTALLATION. CARD SERVICES BATCH UNIT.
       DATE-WRITTEN. 14 FEB 1991.
       DATE-COMPILED.
       SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
      *DESCRIPTION : CARD NUMBER, CVV AND MASKED-DISPLAY GENERATOR.
      *             OPTION 1 BUILDS A NEW 16-DIGIT LUHN-VALID CARD
      *             NUMBER, CVV AND MASK FROM THE CALLER'S SEED (THE
      *             NEW CARD-ID). OPTION 2 CHECKS AN EXISTING NUMBER
      *             FOR LUHN VALIDITY ONLY. THIS ROUTINE OWNS NO FILE.
      *_________________________________________________________________
      * HISTORY OF MODIFICATION:
      *=================================================================
      * N41MWL  14/02/1991 MWEETL  - INITIAL VERSION.
      *-----------------------------------------------------------------
      * N42JP6  09/11/1997 TMPJP6  - Y2K READINESS - NO DATE FIELDS
      *                          HELD IN THIS ROUTINE, NO CHANGE
      *                          REQUIRED. ENTRY LOGGED PER STANDARD.
      *-----------------------------------------------------------------
      * N43RV1  22/06/2001 TMPRVD  - PQR-8841 THE OLD RANDOM-NUMBER
      *                          GENERATOR COULD EMIT A NON-LUHN NUMBER
      *                          ONCE IN A WHILE AND THE NIGHTLY RECON
      *                          JOB KEPT KICKING THEM BACK. REPLACED
      *                          WITH THE DETERMINISTIC SEEDED BUILD
      *                          BELOW SO EVERY CARD ISSUED PASSES THE
      *                          A400 CHECK ON THE FIRST TRY.
      *-----------------------------------------------------------------
      * N44ESQ  03/03/2009 ACNESQ  - CHANGED THE CLOSING GO TO/GOBACK
      *                          PAIR TO A STRAIGHT GOBACK SO THIS
      *                          ROUTINE CAN ALSO BE DRIVEN FROM THE
      *                          CL EXIT PROGRAM COMMAND - SAME FIX
      *                          AS TRFXPARA'S MPIDCK ENTRY, CARRIED
      *                          OVER HERE.
      *-----------------------------------------------------------------
      * N45ESQ  11/09/2012 ACNESQ  - ADDED THE UPSI-0 OPERATOR TRACE SO
      *                          THE NIGHT SHIFT CAN WATCH CARD-NUMBER
      *                          GENERATION WITHOUT PRINTING THE FULL
      *                          PAN - E-REQUEST 24871.
      *-----------------------------------------------------------------
      * N46ESQ  18/07/2013 ACNESQ  - PQR-5566 A410'S DOUBLING PATTERN
      *                          WAS OUT OF STEP WITH A140 - EVERY
      *                          NUMBER A100 BUILDS WAS FAILING ITS
      *                          OWN A400 CHECK. A410 NOW DOUBLES THE
      *                          SAME ODD POSITIONS AS A140 AND LEAVES
      *                          THE CHECK DIGIT AT POSITION 16 ALONE.
      *=================================================================

       ENVIRONMENT DIVISION.
      *********************
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-AS400.
       OBJECT-COMPUTER. IBM-AS400.
       SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
           CLASS DIGIT-CLASS IS "0" THRU "9"
           UPSI-0 IS UPSI-SWITCH-0
           ON STATUS IS U0-ON
           OFF STATUS IS U0-OFF.

       DATA DIVISION.
      ***************
       FILE SECTION.
      **************

       WORKING-STORAGE SECTION.
      *************************
       01  FILLER                          PIC X(24)        VALUE
           "** PROGRAM CRDNUM04 **".

       01  WK-C-WORK-AREA.
           05  WK-C-VISA-PREFIX            PIC 9(01) VALUE 4.
           05  WK-C-MC-PREFIX              PIC 9(01) VALUE 5.

       01  WK-N-WORK-AREA.
           05  WK-N-IDX                    PIC S9(04) COMP.
           05  WK-N-SUM                    PIC S9(09) COMP.
           05  WK-N-DOUBLED                PIC S9(04) COMP.
           05  WK-N-QUOTIENT               PIC S9(09) COMP.
           05  WK-N-REMAINDER              PIC S9(04) COMP.
           05  WK-N-FILLER-SEED            PIC S9(09) COMP.
           05  WK-N-CVV-WORK               PIC S9(09) COMP.
           05  WK-N-SEED-WORK               PIC 9(09).
           05  WK-N-SEED-R REDEFINES WK-N-SEED-WORK.
               10  WK-N-SEED-DIGIT          PIC 9(01) OCCURS 9 TIMES.

      * EACH TABLE ENTRY HOLDS ONE DIGIT OF THE 16-DIGIT CARD NUMBER
      * UNDER CONSTRUCTION, LEFT TO RIGHT, POSITION 16 BEING THE
      * LUHN CHECK DIGIT COMPUTED LAST IN A130.
       01  WK-N-DIGIT-TABLE.
           05  WK-N-DIGIT                  PIC 9(01) OCCURS 16 TIMES.

       01  WK-N-CHECK-NUMBER-WORK          PIC 9(16).
       01  WK-N-CHECK-NUMBER-R REDEFINES WK-N-CHECK-NUMBER-WORK.
           05  WK-N-CHECK-DIGIT            PIC 9(01) OCCURS 16 TIMES.

      * SPLIT VIEW OF THE FRESHLY-BUILT CARD NUMBER FOR THE OPERATOR
      * TRACE AT D199 BELOW, BIN/MID/LAST-FOUR - THIRD REDEFINES IN
      * THIS PROGRAM.
       01  WK-N-TRACE-CARD.
           05  WK-N-TRACE-CARD-VAL         PIC 9(16).
       01  WK-N-TRACE-CARD-R REDEFINES WK-N-TRACE-CARD.
           05  WK-N-TRACE-CARD-BIN         PIC 9(06).
           05  WK-N-TRACE-CARD-MID         PIC 9(06).
           05  WK-N-TRACE-CARD-LAST4       PIC 9(04).

       01  WK-N-TRACE-AREA.
           05  WK-N-CALL-COUNT             PIC S9(08) COMP VALUE ZERO.

       LINKAGE SECTION.
      *****************
       COPY NUM04.

       PROCEDURE DIVISION USING WK-NUM04.
      ***********************************
       MAIN-MODULE.
           MOVE "Y"                  TO N4-NO-ERROR.
           ADD 1                     TO WK-N-CALL-COUNT.
           EVALUATE WK-NUM04-OPTION
               WHEN 1
                   PERFORM A100-GENERATE-NUMBER
                       THRU A100-GENERATE-NUMBER-EX
                   PERFORM A200-GENERATE-CVV
                       THRU A200-GENERATE-CVV-EX
                   PERFORM A300-MASK-NUMBER
                       THRU A300-MASK-NUMBER-EX
               WHEN 2
                   PERFORM A400-CHECK-LUHN
                       THRU A400-CHECK-LUHN-EX
               WHEN OTHER
                   MOVE "N"           TO N4-NO-ERROR
           END-EVALUATE.
           IF U0-ON
               PERFORM D199-TRACE-DISPLAY THRU D199-TRACE-DISPLAY-EX
           END-IF.
           GOBACK.

      *-----------------------------------------------------------------
      *  BUILD THE FIRST 15 DIGITS FROM THE SEED, THEN THE LUHN CHECK
      *  DIGIT AT POSITION 16 - SEE N43RV1 ABOVE FOR WHY THIS REPLACED
      *  THE OLD RANDOM GENERATOR.
      *-----------------------------------------------------------------
       A100-GENERATE-NUMBER.
           MOVE WK-NUM04-SEED         TO WK-N-SEED-WORK.
           DIVIDE WK-NUM04-SEED BY 2 GIVING WK-N-QUOTIENT
               REMAINDER WK-N-REMAINDER.
           IF WK-N-REMAINDER = ZERO
               MOVE WK-C-VISA-PREFIX  TO WK-N-DIGIT(1)
           ELSE
               MOVE WK-C-MC-PREFIX    TO WK-N-DIGIT(1)
           END-IF.
           PERFORM A110-COPY-SEED-DIGIT
               THRU A110-COPY-SEED-DIGIT-EX
               VARYING WK-N-IDX FROM 1 BY 1 UNTIL WK-N-IDX > 9.
           PERFORM A120-FILL-DIGIT
               THRU A120-FILL-DIGIT-EX
               VARYING WK-N-IDX FROM 11 BY 1 UNTIL WK-N-IDX > 15.
           PERFORM A130-LUHN-CHECK-DIGIT
               THRU A130-LUHN-CHECK-DIGIT-EX.
       A100-GENERATE-NUMBER-EX.
           EXIT.

      *-----------------------------------------------------------------
       A110-COPY-SEED-DIGIT.
      *-----------------------------------------------------------------
           MOVE WK-N-SEED-DIGIT(WK-N-IDX) TO WK-N-DIGIT(WK-N-IDX + 1).
       A110-COPY-SEED-DIGIT-EX.
           EXIT.

      *-----------------------------------------------------------------
      *  POSITIONS 11 THRU 15 - DETERMINISTIC FILLER DIGITS, NOT PART
      *  OF THE SEED SO TWO SEEDS THAT DIFFER ONLY PAST THE 9TH DIGIT
      *  OF THE CARD-ID STILL PRODUCE DIFFERENT NUMBERS ON REISSUE.
      *-----------------------------------------------------------------
       A120-FILL-DIGIT.
      *-----------------------------------------------------------------
           COMPUTE WK-N-FILLER-SEED =
               WK-NUM04-SEED * WK-N-IDX.
           DIVIDE WK-N-FILLER-SEED BY 10 GIVING WK-N-QUOTIENT
               REMAINDER WK-N-REMAINDER.
           MOVE WK-N-REMAINDER        TO WK-N-DIGIT(WK-N-IDX).
       A120-FILL-DIGIT-EX.
           EXIT.

      *-----------------------------------------------------------------
       A130-LUHN-CHECK-DIGIT.
      *-----------------------------------------------------------------
           MOVE ZERO                  TO WK-N-SUM.
           PERFORM A140-SUM-DIGIT
               THRU A140-SUM-DIGIT-EX
               VARYING WK-N-IDX FROM 1 BY 1 UNTIL WK-N-IDX > 15.
           DIVIDE WK-N-SUM BY 10 GIVING WK-N-QUOTIENT
               REMAINDER WK-N-REMAINDER.
           IF WK-N-REMAINDER = ZERO
               MOVE ZERO               TO WK-N-DIGIT(16)
           ELSE
               COMPUTE WK-N-DIGIT(16) = 10 - WK-N-REMAINDER
           END-IF.
           MOVE ZERO                   TO N4-CARD-NUMBER.
           PERFORM A150-STORE-DIGIT
               THRU A150-STORE-DIGIT-EX
               VARYING WK-N-IDX FROM 1 BY 1 UNTIL WK-N-IDX > 16.
       A130-LUHN-CHECK-DIGIT-EX.
           EXIT.

      *-----------------------------------------------------------------
      *  ODD POSITIONS 1,3,5...15 ARE DOUBLED (REDUCED BY 9 IF OVER 9),
      *  EVEN POSITIONS 2,4...14 COUNT UNCHANGED - SEE BUSINESS RULE 2.
      *-----------------------------------------------------------------
       A140-SUM-DIGIT.
      *-----------------------------------------------------------------
           DIVIDE WK-N-IDX BY 2 GIVING WK-N-QUOTIENT
               REMAINDER WK-N-REMAINDER.
           IF WK-N-REMAINDER NOT = ZERO
               COMPUTE WK-N-DOUBLED = WK-N-DIGIT(WK-N-IDX) * 2
               IF WK-N-DOUBLED > 9
                   SUBTRACT 9 FROM WK-N-DOUBLED
               END-IF
               ADD WK-N-DOUBLED        TO WK-N-SUM
           ELSE
               ADD WK-N-DIGIT(WK-N-IDX) TO WK-N-SUM
           END-IF.
       A140-SUM-DIGIT-EX.
           EXIT.

      *-----------------------------------------------------------------
       A150-STORE-DIGIT.
      *-----------------------------------------------------------------
           COMPUTE N4-CARD-NUMBER =
               N4-CARD-NUMBER * 10 + WK-N-DIGIT(WK-N-IDX).
       A150-STORE-DIGIT-EX.
           EXIT.

      *-----------------------------------------------------------------
      *  CVV - 3 DIGITS, DERIVED FROM THE SEED, NOT FROM THE CARD
      *  NUMBER ITSELF SO A REPEAT CALL FOR THE SAME SEED AFTER A
      *  RERUN REPRODUCES THE SAME CVV.
      *-----------------------------------------------------------------
       A200-GENERATE-CVV.
      *-----------------------------------------------------------------
           COMPUTE WK-N-CVV-WORK = (WK-NUM04-SEED * 13) + 7.
           DIVIDE WK-N-CVV-WORK BY 1000 GIVING WK-N-QUOTIENT
               REMAINDER WK-N-REMAINDER.
           MOVE WK-N-REMAINDER        TO N4-CARD-CVV.
       A200-GENERATE-CVV-EX.
           EXIT.

      *-----------------------------------------------------------------
       A300-MASK-NUMBER.
      *-----------------------------------------------------------------
           MOVE "**** **** **** "       TO N4-MASKED-NUMBER.
           MOVE WK-N-DIGIT(13)           TO N4-MASKED-NUMBER(17:1).
           MOVE WK-N-DIGIT(14)           TO N4-MASKED-NUMBER(18:1).
           MOVE WK-N-DIGIT(15)           TO N4-MASKED-NUMBER(19:1).
       A300-MASK-NUMBER-EX.
           EXIT.

      *-----------------------------------------------------------------
      *  LUHN VALIDATION OF AN EXISTING 16-DIGIT NUMBER - USED BY
      *  CRDCRD02 TO SANITY-CHECK A NUMBER BEFORE IT IS WRITTEN TO THE
      *  CARD MASTER, EVEN THOUGH A100 ABOVE ALWAYS BUILDS A VALID ONE.
      *-----------------------------------------------------------------
       A400-CHECK-LUHN.
      *-----------------------------------------------------------------
           MOVE WK-NUM04-CHECK-NUMBER TO WK-N-CHECK-NUMBER-WORK.
           MOVE ZERO                  TO WK-N-SUM.
           PERFORM A410-SUM-CHECK-DIGIT
               THRU A410-SUM-CHECK-DIGIT-EX
               VARYING WK-N-IDX FROM 1 BY 1 UNTIL WK-N-IDX > 16.
           DIVIDE WK-N-SUM BY 10 GIVING WK-N-QUOTIENT
               REMAINDER WK-N-REMAINDER.
           IF WK-N-REMAINDER = ZERO
               MOVE "Y"                TO N4-LUHN-VALID
           ELSE
               MOVE "N"                TO N4-LUHN-VALID
           END-IF.
       A400-CHECK-LUHN-EX.
           EXIT.

      *-----------------------------------------------------------------
      *  POSITIONS 1,3,5...15 ARE DOUBLED HERE, SAME AS A140 ABOVE -
      *  THE CHECK DIGIT GIVEN AT POSITION 16 IS COUNTED STRAIGHT,
      *  NOT DOUBLED, SO A NUMBER A100 BUILDS ALWAYS PASSES THIS TEST.
      *  SEE N46ESQ BELOW - THE DOUBLING PATTERN USED TO BE OUT OF
      *  STEP WITH A140 AND NO GENERATED NUMBER EVER VALIDATED.
      *-----------------------------------------------------------------
       A410-SUM-CHECK-DIGIT.
      *-----------------------------------------------------------------
           DIVIDE WK-N-IDX BY 2 GIVING WK-N-QUOTIENT
               REMAINDER WK-N-REMAINDER.
           IF WK-N-REMAINDER NOT = ZERO
               COMPUTE WK-N-DOUBLED = WK-N-CHECK-DIGIT(WK-N-IDX) * 2
               IF WK-N-DOUBLED > 9
                   SUBTRACT 9 FROM WK-N-DOUBLED
               END-IF
               ADD WK-N-DOUBLED        TO WK-N-SUM
           ELSE
               ADD WK-N-CHECK-DIGIT(WK-N-IDX) TO WK-N-SUM
           END-IF.
       A410-SUM-CHECK-DIGIT-EX.
           EXIT.

      *-----------------------------------------------------------------
      *  OPERATOR TRACE - UPSI-0 DIAGNOSTIC ONLY - SEE N45ESQ ABOVE.
      *-----------------------------------------------------------------
       D199-TRACE-DISPLAY.~TAG:N45ESQ~
      *-----------------------------------------------------------------
           MOVE N4-CARD-NUMBER        TO WK-N-TRACE-CARD-VAL.
           DISPLAY "CRDNUM04 - CALL " WK-N-CALL-COUNT
               " OPTION " WK-NUM04-OPTION
               " BIN " WK-N-TRACE-CARD-BIN
               " LAST4 " WK-N-TRACE-CARD-LAST4
               " LUHN-VALID " N4-LUHN-VALID.
       D199-TRACE-DISPLAY-EX.~TAG:N45ESQ~
           EXIT.
