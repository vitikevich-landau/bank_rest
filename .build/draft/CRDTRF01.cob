       IDENTIFICATION DIVISION.
      ***********************
       PROGRAM-ID. CRDTRF01.
       AUTHOR. MATILDA WEE TL.
       INSTALLATION. CARD SERVICES BATCH UNIT.
       DATE-WRITTEN. 14 FEB 1991.
       DATE-COMPILED.
       SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
      *DESCRIPTION : TRANSFER VALIDATION AND POSTING SUBROUTINE.
      *             VALIDATES A TRANSFER-REQUEST AGAINST THE SOURCE
      *             AND DESTINATION CARD PASSED IN OVER LINKAGE AND,
      *             IF ALL RULES PASS, RETURNS THE POSTED BALANCES.
      *             THIS ROUTINE IS CALLED BY CRDBATCH, ONE CALL PER
      *             TRANSFER-REQUEST RECORD. IT OWNS NO FILE - THE
      *             CARD MASTER REWRITE IS DONE BY THE CALLER.
      *______________________________________________________________________
      * HISTORY OF MODIFICATION:
      *======================================================================
      * CB1MWL  14/02/1991 MWEETL  - INITIAL VERSION.
      *---------------------------------------------------------------------*
      * CB2JP6  09/11/1997 TMPJP6  - Y2K READINESS - NO DATE FIELDS
      *                          HELD IN THIS ROUTINE, NO CHANGE
      *                          REQUIRED. ENTRY LOGGED PER STANDARD.
      *---------------------------------------------------------------------*
      * CB3RV1  22/06/2001 TMPRVD  - 14HOREM024/14HOREM029
      *                          - ADD RULE C700 ROLLING DAILY LIMIT
      *                            CHECK - E-REQUEST 20114
      *                          - CALLER NOW PASSES TODAY'S ALREADY
      *                            POSTED SPEND IN T1-TODAY-COMPLETED
      *                            -SPEND SO THIS ROUTINE STAYS
      *                            STATELESS.
      *---------------------------------------------------------------------*
      * CB4ESQ  03/03/2009 ACNESQ  - PQR-8841 MINIMUM BALANCE FLOOR
      *                          ENHANCEMENT - ADD RULE C600.
      *---------------------------------------------------------------------*
      * CB5ESQ  25/07/2013 ACNESQ  - PQR-5588 WK-C-COMMON WAS DECLARED
      *                          AS AN ENCLOSING 01 WITH CRDCOM COPIED
      *                          UNDER IT - CRDCOM IS ITSELF A SET OF
      *                          01-LEVEL ITEMS, NOT A SUBORDINATE
      *                          GROUP, SO THE WRAPPER LEFT WK-C-COMMON
      *                          EMPTY AND EVERY REAL FIELD A SIBLING
      *                          01 BEHIND IT. DROPPED THE WRAPPER -
      *                          CRDCOM IS NOW COPIED STRAIGHT IN.
      *---------------------------------------------------------------------*
      * CB6ESQ  01/08/2013 ACNESQ  - PQR-5604 SAME CL EXIT PROGRAM FIX
      *                          AS N44ESQ IN CRDNUM04 - THIS ROUTINE
      *                          IS CALLED THE SAME WAY, SO THE CLOSING
      *                          GOBACK STAYS RATHER THAN REVERTING TO
      *                          GO TO Z000/EXIT PROGRAM.
      *======================================================================

       ENVIRONMENT DIVISION.
      *********************
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-AS400.
       OBJECT-COMPUTER. IBM-AS400.
       SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
               UPSI-0 IS UPSI-SWITCH-0
               ON STATUS IS U0-ON
               OFF STATUS IS U0-OFF.

       DATA DIVISION.
      ***************
       FILE SECTION.
      **************

       WORKING-STORAGE SECTION.
      *************************
       01  FILLER                          PIC X(24)        VALUE
           "** PROGRAM CRDTRF01 **".

      * ------------------ PROGRAM WORKING STORAGE -------------------*
      * CRDCOM CARRIES ITS OWN 01-LEVEL RECORDS, NOT A SUBORDINATE
      * GROUP, SO IT IS COPIED STRAIGHT INTO WORKING-STORAGE HERE
      * RATHER THAN WRAPPED UNDER AN ENCLOSING 01 - SEE CB5ESQ ABOVE.
           COPY CRDCOM.

       01  WK-C-WORK-AREA.
           05  WK-C-OKAY                   PIC X(01) VALUE "Y".
           05  WK-C-RULE-FAILED            PIC X(01) VALUE "N".
               88  WK-C-RULE-HAS-FAILED              VALUE "Y".

       01  WK-N-WORK-AREA.
           05  WK-N-MAX-TRF-AMT            PIC S9(13)V9(2) COMP-3
                                            VALUE 50000.00.
      *                        app.card.max-transfer-amount - NO
      *                        VALUE SHIPPED IN THIS REPOSITORY'S
      *                        CONFIG, FIXED HERE PER CB3RV1 DISCUSSION
           05  WK-N-MIN-BALANCE            PIC S9(13)V9(2) COMP-3~TAG:CB4ESQ~
                                            VALUE 0.00.
      *                        app.card.min-balance - SEE CB4ESQ ABOVE
           05  WK-N-AVAILABLE-AFTER-AMT    PIC S9(13)V9(2) COMP-3.~TAG:CB4ESQ~
           05  WK-N-PROJECTED-SPEND        PIC S9(13)V9(2) COMP-3.~TAG:CB3RV1~

       01  WK-C-ACTIVE-STATUS              PIC X(20) VALUE "ACTIVE".

      * ALTERNATE DISPLAY VIEWS - UPSI-0 ON TRIGGERS A TRACE DISPLAY OF
      * THE POSTED AMOUNT SPLIT INTO DOLLARS/CENTS AND THE TWO CARD
      * IDS IN UNSIGNED ALPHA FORM FOR THE OPERATOR CONSOLE LOG.
       01  WK-N-TRACE-AMOUNT.
           05  WK-N-TRACE-AMT-PACKED        PIC S9(13)V9(2) COMP-3.
       01  WK-N-TRACE-AMOUNT-SPLIT REDEFINES WK-N-TRACE-AMOUNT.
           05  WK-N-TRACE-AMT-DOLLARS       PIC S9(13).
           05  WK-N-TRACE-AMT-CENTS         PIC 9(02).

       01  WK-C-TRACE-SRC-CARD.
           05  WK-C-TRACE-SRC-CARD-ALPHA    PIC X(09).
       01  WK-C-TRACE-SRC-CARD-N REDEFINES WK-C-TRACE-SRC-CARD.
           05  WK-N-TRACE-SRC-CARD-NUM      PIC 9(09).

       01  WK-C-TRACE-DST-CARD.
           05  WK-C-TRACE-DST-CARD-ALPHA    PIC X(09).
       01  WK-C-TRACE-DST-CARD-N REDEFINES WK-C-TRACE-DST-CARD.
           05  WK-N-TRACE-DST-CARD-NUM      PIC 9(09).

       LINKAGE SECTION.
      *****************
       COPY TRF01.

       PROCEDURE DIVISION USING WK-TRF01.
      ***********************************
       MAIN-MODULE.
           MOVE "Y"            TO T1-NO-ERROR.
           MOVE SPACES         TO T1-FAILURE-REASON.
           MOVE T1-SRC-BALANCE TO T1-NEW-SRC-BALANCE.
           MOVE T1-DST-BALANCE TO T1-NEW-DST-BALANCE.
           MOVE "N"             TO WK-C-RULE-FAILED.

           PERFORM C100-VALIDATION THRU C100-VALIDATION-EX.
           IF NOT WK-C-RULE-HAS-FAILED
               PERFORM C200-VALIDATION THRU C200-VALIDATION-EX
           END-IF.
           IF NOT WK-C-RULE-HAS-FAILED
               PERFORM C300-VALIDATION THRU C300-VALIDATION-EX
           END-IF.
           IF NOT WK-C-RULE-HAS-FAILED
               PERFORM C400-VALIDATION THRU C400-VALIDATION-EX
           END-IF.
           IF NOT WK-C-RULE-HAS-FAILED
               PERFORM C500-VALIDATION THRU C500-VALIDATION-EX
           END-IF.
           IF NOT WK-C-RULE-HAS-FAILED
               PERFORM C600-VALIDATION THRU C600-VALIDATION-EX
           END-IF.
           IF NOT WK-C-RULE-HAS-FAILED
               PERFORM C700-VALIDATION THRU C700-VALIDATION-EX
           END-IF.

           IF WK-C-RULE-HAS-FAILED
               MOVE "N" TO T1-NO-ERROR
           ELSE
               PERFORM D100-POST-TRANSFER THRU D100-POST-TRANSFER-EX
               IF U0-ON
                   PERFORM D200-TRACE-DISPLAY THRU D200-TRACE-DISPLAY-EX
               END-IF
           END-IF.

           GOBACK.

      *-------------------------------------------------------------------------*
      *  RULE 1 - OWNERSHIP - BOTH CARDS MUST BELONG TO THE REQUESTING USER     *
      *-------------------------------------------------------------------------*
       C100-VALIDATION.
           IF T1-SRC-OWNER-ID NOT = T1-REQUEST-USER-ID
              OR T1-DST-OWNER-ID NOT = T1-REQUEST-USER-ID
               MOVE "Y" TO WK-C-RULE-FAILED
               MOVE "CARD DOES NOT BELONG TO REQUESTING USER"
                    TO T1-FAILURE-REASON
           END-IF.
       C100-VALIDATION-EX.
           EXIT.

      *-------------------------------------------------------------------------*
      *  RULE 2 - DISTINCT CARDS - SOURCE MUST NOT EQUAL DESTINATION            *
      *-------------------------------------------------------------------------*
       C200-VALIDATION.
           IF T1-SRC-CARD-ID = T1-DST-CARD-ID
               MOVE "Y" TO WK-C-RULE-FAILED
               MOVE "SOURCE AND DESTINATION CARD ARE THE SAME"
                    TO T1-FAILURE-REASON
           END-IF.
       C200-VALIDATION-EX.
           EXIT.

      *-------------------------------------------------------------------------*
      *  RULE 3 - CARD STATUS - BOTH CARDS MUST BE ACTIVE                       *
      *-------------------------------------------------------------------------*
       C300-VALIDATION.
           IF T1-SRC-STATUS NOT = WK-C-ACTIVE-STATUS
              OR T1-DST-STATUS NOT = WK-C-ACTIVE-STATUS
               MOVE "Y" TO WK-C-RULE-FAILED
               MOVE "SOURCE OR DESTINATION CARD IS NOT ACTIVE"
                    TO T1-FAILURE-REASON
           END-IF.
       C300-VALIDATION-EX.
           EXIT.

      *-------------------------------------------------------------------------*
      *  RULE 4 - AMOUNT BOUNDS - GREATER THAN ZERO, NOT OVER THE MAXIMUM       *
      *-------------------------------------------------------------------------*
       C400-VALIDATION.
           IF T1-AMOUNT NOT > ZERO
               MOVE "Y" TO WK-C-RULE-FAILED
               MOVE "TRANSFER AMOUNT MUST BE GREATER THAN ZERO"
                    TO T1-FAILURE-REASON
           ELSE
               IF T1-AMOUNT > WK-N-MAX-TRF-AMT
                   MOVE "Y" TO WK-C-RULE-FAILED
                   MOVE "TRANSFER AMOUNT EXCEEDS MAXIMUM ALLOWED"
                        TO T1-FAILURE-REASON
               END-IF
           END-IF.
       C400-VALIDATION-EX.
           EXIT.

      *-------------------------------------------------------------------------*
      *  RULE 5 - SUFFICIENT FUNDS - SOURCE BALANCE MUST COVER THE AMOUNT       *
      *-------------------------------------------------------------------------*
       C500-VALIDATION.
           IF T1-SRC-BALANCE < T1-AMOUNT
               MOVE "Y" TO WK-C-RULE-FAILED
               MOVE "SOURCE CARD HAS INSUFFICIENT FUNDS"
                    TO T1-FAILURE-REASON
           END-IF.
       C500-VALIDATION-EX.
           EXIT.

      *-------------------------------------------------------------------------*
      *  RULE 6 - MINIMUM BALANCE FLOOR - BALANCE AFTER DEBIT MUST NOT         *
      *           FALL BELOW THE CONFIGURED MINIMUM                            *
      *-------------------------------------------------------------------------*
       C600-VALIDATION.~TAG:CB4ESQ~
           COMPUTE WK-N-AVAILABLE-AFTER-AMT ROUNDED
                   = T1-SRC-BALANCE - T1-AMOUNT.
           IF WK-N-AVAILABLE-AFTER-AMT < WK-N-MIN-BALANCE
               MOVE "Y" TO WK-C-RULE-FAILED
               MOVE "TRANSFER WOULD BREACH MINIMUM BALANCE FLOOR"
                    TO T1-FAILURE-REASON
           END-IF.
       C600-VALIDATION-EX.~TAG:CB4ESQ~
           EXIT.

      *-------------------------------------------------------------------------*
      *  RULE 7 - ROLLING DAILY LIMIT - ZERO LIMIT MEANS NO LIMIT ENFORCED      *
      *-------------------------------------------------------------------------*
       C700-VALIDATION.~TAG:CB3RV1~
           IF T1-SRC-DAILY-LIMIT NOT = ZERO
               COMPUTE WK-N-PROJECTED-SPEND ROUNDED
                       = T1-TODAY-COMPLETED-SPEND + T1-AMOUNT
               IF WK-N-PROJECTED-SPEND > T1-SRC-DAILY-LIMIT
                   MOVE "Y" TO WK-C-RULE-FAILED
                   MOVE "TRANSFER WOULD EXCEED CARD DAILY LIMIT"
                        TO T1-FAILURE-REASON
               END-IF
           END-IF.
       C700-VALIDATION-EX.~TAG:CB3RV1~
           EXIT.

      *-------------------------------------------------------------------------*
      *  POST THE TRANSFER - DEBIT SOURCE, CREDIT DESTINATION                   *
      *-------------------------------------------------------------------------*
       D100-POST-TRANSFER.
           COMPUTE T1-NEW-SRC-BALANCE ROUNDED
                   = T1-SRC-BALANCE - T1-AMOUNT.
           COMPUTE T1-NEW-DST-BALANCE ROUNDED
                   = T1-DST-BALANCE + T1-AMOUNT.
       D100-POST-TRANSFER-EX.
           EXIT.

      *-------------------------------------------------------------------------*
      *  OPERATOR TRACE - UPSI-0 DIAGNOSTIC ONLY, NOT PART OF POSTING           *
      *-------------------------------------------------------------------------*
       D200-TRACE-DISPLAY.
           MOVE T1-AMOUNT           TO WK-N-TRACE-AMT-PACKED.
           MOVE T1-SRC-CARD-ID      TO WK-N-TRACE-SRC-CARD-NUM.
           MOVE T1-DST-CARD-ID      TO WK-N-TRACE-DST-CARD-NUM.
           DISPLAY "CRDTRF01 - POSTED " WK-N-TRACE-AMT-DOLLARS
               "." WK-N-TRACE-AMT-CENTS
               " FROM " WK-C-TRACE-SRC-CARD-ALPHA
               " TO "   WK-C-TRACE-DST-CARD-ALPHA.
       D200-TRACE-DISPLAY-EX.
           EXIT.

      ******************************************************************
      ************** END OF PROGRAM SOURCE -  CRDTRF01 ***************
      ******************************************************************
