      * NUM04.cpybk - LINKAGE FOR CRDNUM04 (CALLED BY CRDCRD02)
      * HISTORY OF MODIFICATION:
      * --------------------------------------------------------------
      * N41MWL MWEETL 14/02/1991 - INITIAL VERSION.
      * --------------------------------------------------------------
       01  WK-NUM04.
           05  WK-NUM04-OPTION              PIC 9(01).
      *                        1=GENERATE NUMBER+CVV+MASK
      *                        2=VALIDATE LUHN CHECKSUM ONLY
           05  WK-NUM04-SEED                 PIC 9(09).
      *                        OPTION 1 - THE NEW CARD-ID, USED AS THE
      *                        DETERMINISTIC GENERATOR SEED - SEE A100
           05  WK-NUM04-CHECK-NUMBER         PIC 9(16).
      *                        OPTION 2 - NUMBER TO VALIDATE
           05  WK-NUM04-OUTPUT.
              10  N4-NO-ERROR                PIC X(01).
              10  N4-CARD-NUMBER             PIC 9(16).
              10  N4-CARD-CVV                PIC 9(03).
              10  N4-MASKED-NUMBER           PIC X(19).
              10  N4-LUHN-VALID              PIC X(01).
