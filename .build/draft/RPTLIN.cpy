      * RPTLIN.cpybk
      * HISTORY OF MODIFICATION:
      * --------------------------------------------------------------
      * RL1MWL MWEETL 14/02/1991 - INITIAL VERSION - RUN-REPORT PRINT
      *               IMAGE FOR THE CARD/TRANSFER BATCH SUITE.
      * RL2ESQ ACNESQ 03/03/2009 - CONSOLIDATE THE THREE OLD SECTION
      *               LISTINGS INTO ONE RUN-REPORT, ADD THE HEADING
      *               AND GRAND-TOTAL LINE VIEWS BELOW.
      * --------------------------------------------------------------
       01  RPT-LINE                       PIC X(132).
       01  RPT-HEADING-LINE REDEFINES RPT-LINE.
           05  RPT-HDG-TITLE               PIC X(33)  VALUE
               "TRANSFER / CARD BATCH RUN REPORT".
           05  RPT-HDG-FILL1               PIC X(07)  VALUE SPACES.
           05  RPT-HDG-DATE-LIT            PIC X(09)  VALUE
               "RUN-DATE ".
           05  RPT-HDG-RUN-DATE            PIC X(08).
      *                        CCYYMMDD
           05  FILLER                     PIC X(75).
       01  RPT-SECTION-LINE REDEFINES RPT-LINE.
           05  RPT-SEC-TITLE               PIC X(30).
           05  FILLER                     PIC X(102).
       01  RPT-DETAIL-LINE REDEFINES RPT-LINE.
           05  RPT-DET-LABEL               PIC X(30).
           05  RPT-DET-COUNT1              PIC ZZZ,ZZZ,ZZ9.
           05  RPT-DET-FILL1               PIC X(03)  VALUE SPACES.
           05  RPT-DET-COUNT2              PIC ZZZ,ZZZ,ZZ9.
           05  RPT-DET-FILL2               PIC X(03)  VALUE SPACES.
           05  RPT-DET-AMOUNT              PIC Z,ZZZ,ZZZ,ZZ9.99-.
           05  FILLER                     PIC X(54).
       01  RPT-TOTAL-LINE REDEFINES RPT-LINE.
           05  RPT-TOT-LABEL               PIC X(40)  VALUE
               "GRAND TOTAL RECORDS PROCESSED THIS RUN".
           05  RPT-TOT-COUNT               PIC ZZZ,ZZZ,ZZ9.
           05  FILLER                     PIC X(82).
