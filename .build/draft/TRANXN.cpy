      *****************************************************************
      * AMENDMENT HISTORY:
      *****************************************************************
      * TN1AR1 14/02/1991 MWEETL  - INITIAL VERSION
      * TN2JP6 09/11/1997 TMPJP6  - Y2K READINESS - EXPANDED TXN-DATE
      *                    AND TXN-PROCESSED TO 4-DIGIT CENTURY
      * TN3RV1 22/06/2001 TMPRVD  - ADD TXN-BALANCE-BEFORE/AFTER FOR
      *                    THE LEDGER AUDIT ENHANCEMENT
      * TN4ESQ 03/03/2009 ACNESQ  - ADD TXN-WS-RECORD PACKED WORKING
      *                    VIEW - SEE CARD.CPY BANNER FOR WHY
      *****************************************************************

      * TEXT (LINE SEQUENTIAL) FORM - TRANSACTION LEDGER OUTPUT FILE.
      * APPEND ONLY, WRITTEN IN PROCESSING ORDER, NEVER RE-READ FOR
      * UPDATE WITHIN A RUN.

           05  TRANXN-RECORD                 PIC X(1300).
           05  TRANXN-RECORD-R REDEFINES TRANXN-RECORD.
               06  TXN-ID-D                  PIC X(50).
      *                        BUSINESS TXN ID TXN-YYYYMMDDHHMMSS-####
               06  TXN-SOURCE-CARD-ID-D       PIC 9(09).
      *                        SOURCE CARD ID, 0 = NONE (E.G. DEPOSIT)
               06  TXN-DEST-CARD-ID-D         PIC 9(09).
      *                        DEST CARD ID, 0 = NONE (E.G. WITHDRAWAL)
               06  TXN-AMOUNT-D               PIC S9(13)V9(2).
      *                        TXN AMOUNT, ALWAYS POSITIVE, ZONED
               06  TXN-TYPE-D                 PIC X(20).
      *                        TRANSFER/DEPOSIT/WITHDRAWAL/PAYMENT/RFND
               06  TXN-STATUS-D               PIC X(20).
      *                        PENDING/COMPLETED/FAILED/CANCLD/REVRSD
               06  TXN-DESCRIPTION-D          PIC X(500).
      *                        FREE TEXT MEMO
               06  TXN-DATE-D                 PIC 9(14).
      *                        WHEN THE TXN WAS SUBMITTED
               06  TXN-PROCESSED-D            PIC 9(14).
      *                        WHEN POSTED, ZERO IF NOT POSTED
               06  TXN-REFERENCE-NUMBER-D     PIC X(100).
      *                        REF-##########
               06  TXN-FAILURE-REASON-D       PIC X(500).
      *                        SET ONLY WHEN TXN-STATUS = FAILED
               06  TXN-BALANCE-BEFORE-D       PIC S9(13)V9(2).
      *                        SOURCE BALANCE BEFORE POSTING
               06  TXN-BALANCE-AFTER-D        PIC S9(13)V9(2).
      *                        SOURCE BALANCE AFTER POSTING
               06  FILLER                     PIC X(19).

      * PACKED WORKING FORM - BUILT IN WORKING-STORAGE BEFORE THE
      * LEDGER RECORD IS UNLOADED TO TEXT AND WRITTEN.
       01  TRANXN-WS-RECORD.
           05  TXN-ID                     PIC X(50).
           05  TXN-SOURCE-CARD-ID         PIC 9(09).
           05  TXN-DEST-CARD-ID           PIC 9(09).
           05  TXN-AMOUNT                 PIC S9(13)V9(2) COMP-3.
           05  TXN-TYPE                   PIC X(20).
           05  TXN-STATUS                 PIC X(20).
           05  TXN-DESCRIPTION            PIC X(500).
           05  TXN-DATE-YYYYMMDDHHMMSS    PIC 9(14).
           05  TXN-DATE-R REDEFINES TXN-DATE-YYYYMMDDHHMMSS.
               10  TXN-DATE-ONLY           PIC 9(08).
               10  TXN-TIME-ONLY           PIC 9(06).
           05  TXN-PROCESSED-YYYYMMDDHHMMSS PIC 9(14).
           05  TXN-REFERENCE-NUMBER       PIC X(100).
           05  TXN-FAILURE-REASON         PIC X(500).
           05  TXN-BALANCE-BEFORE         PIC S9(13)V9(2) COMP-3.
           05  TXN-BALANCE-AFTER          PIC S9(13)V9(2) COMP-3.
           05  FILLER                     PIC X(19).
