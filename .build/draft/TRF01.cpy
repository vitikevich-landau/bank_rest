      * TRF01.cpybk - LINKAGE FOR CRDTRF01 (CALLED BY CRDBATCH)
      * HISTORY OF MODIFICATION:
      * --------------------------------------------------------------
      * T11MWL MWEETL 14/02/1991 - INITIAL VERSION.
      * --------------------------------------------------------------
       01  WK-TRF01.
           05  WK-TRF01-INPUT.
              10  WK-TRF01-SRC-CARD.
                  15  T1-SRC-CARD-ID       PIC 9(09).
                  15  T1-SRC-OWNER-ID      PIC 9(09).
                  15  T1-SRC-STATUS        PIC X(20).
                  15  T1-SRC-BALANCE       PIC S9(13)V9(2) COMP-3.
                  15  T1-SRC-DAILY-LIMIT   PIC S9(13)V9(2) COMP-3.
              10  WK-TRF01-DST-CARD.
                  15  T1-DST-CARD-ID       PIC 9(09).
                  15  T1-DST-OWNER-ID      PIC 9(09).
                  15  T1-DST-STATUS        PIC X(20).
                  15  T1-DST-BALANCE       PIC S9(13)V9(2) COMP-3.
              10  T1-REQUEST-USER-ID       PIC 9(09).
              10  T1-AMOUNT                PIC S9(13)V9(2) COMP-3.
              10  T1-TODAY-COMPLETED-SPEND PIC S9(13)V9(2) COMP-3.
      *                        SUM OF SOURCE CARD'S COMPLETED TXN
      *                        AMOUNTS ALREADY POSTED TODAY
           05  WK-TRF01-OUTPUT.
              10  T1-NO-ERROR              PIC X(01).
              10  T1-FAILURE-REASON        PIC X(60).
              10  T1-NEW-SRC-BALANCE       PIC S9(13)V9(2) COMP-3.
              10  T1-NEW-DST-BALANCE       PIC S9(13)V9(2) COMP-3.
