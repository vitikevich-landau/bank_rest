      * TRFREQ.cpybk - TRANSFER-REQUEST BATCH INPUT, FILE RECORD LAYOUT
      * ONLY. COPIED INTO CRDBATCH'S FILE SECTION - THE DRIVER MOVES
      * THESE FIELDS INTO WK-TRF01 (COPY TRF01) ITSELF BEFORE CALLING
      * CRDTRF01, THIS COPYBOOK IS NOT CRDTRF01'S OWN LINKAGE.
      * HISTORY OF MODIFICATION:
      * --------------------------------------------------------------
      * TF1MWL MWEETL 14/02/1991 - INITIAL VERSION - TRANSFER-REQUEST
      *               BATCH INPUT.
      * TF2RV1 TMPRVD 22/06/2001 - DROPPED THE OLD WK-TRFREQ-OUTPUT
      *               GROUP HERE - CRDTRF01 RETURNS POSTED BALANCES ON
      *               WK-TRF01 DIRECTLY, NOT THROUGH THIS RECORD - SEE
      *               TRF01.cpybk - E-REQUEST 20114.
      * --------------------------------------------------------------

      * TEXT (LINE SEQUENTIAL) FORM - TRANSFER-REQUEST BATCH INPUT.
       01  WK-TRFREQ-TEXT.
           05  TRF-SOURCE-CARD-ID-D     PIC 9(09).
           05  TRF-DEST-CARD-ID-D       PIC 9(09).
           05  TRF-AMOUNT-D             PIC S9(13)V9(2).
           05  TRF-DESCRIPTION-D        PIC X(500).
           05  TRF-REQUEST-USER-ID-D    PIC 9(09).
           05  FILLER                   PIC X(08).
