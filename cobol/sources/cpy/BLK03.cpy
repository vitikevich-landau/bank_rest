000100* BLK03.cpybk - LINKAGE FOR CRDBLK03 (CALLED BY CRDBATCH)
000200* HISTORY OF MODIFICATION:
000300* --------------------------------------------------------------
000400* B31MWL MWEETL 14/02/1991 - INITIAL VERSION - FILE REQUEST ONLY.
000500* B32RV1 TMPRVD 22/06/2001 - ADD OPTION 2 PROCESS-DECISION FIELDS
000600*               - E-REQUEST 20114.
000700* --------------------------------------------------------------
000800* CRDBLK03 IS ALSO PASSED THE CALLER'S WK-CRD02 (COPY CRD02) AS
000900* A SECOND PARAMETER - ON AN APPROVED DECISION IT LOADS OPTION 2
001000* INTO WK-CRD02 AND CALLS CRDCRD02 ITSELF TO BLOCK THE CARD, SO
001100* THE CALLER NEEDS ONLY REWRITE WHATEVER COMES BACK IN WK-CRD02.
001200 01  WK-BLK03.
001300     05  WK-BLK03-OPTION               PIC 9(01).
001400*                        1=FILE REQUEST  2=PROCESS DECISION
001500     05  WK-BLK03-FILE-INPUT.
001600*                        OPTION 1 ONLY
001700        10  B3-REQ-NEW-REQUEST-ID       PIC 9(09).
001800*                        NEXT SURROGATE ID - ASSIGNED BY CALLER
001900        10  B3-REQ-CARD-ID              PIC 9(09).
002000        10  B3-REQ-USER-ID              PIC 9(09).
002100        10  B3-REQ-REASON               PIC X(500).
002200        10  B3-REQ-CARD-STATUS          PIC X(20).
002300*                        CURRENT STATUS OF THE TARGET CARD
002400        10  B3-REQ-DUPLICATE-PENDING    PIC X(01).
002500*                        Y = A PENDING REQUEST ALREADY EXISTS
002600*                        FOR THIS CARD-ID - CALLER'S LOOKUP
002700        10  B3-REQ-TODAY-TIMESTAMP      PIC 9(14).
002800     05  WK-BLK03-DECISION-INPUT.
002900*                        OPTION 2 ONLY
003000        10  B3-DEC-REQUEST-ID           PIC 9(09).
003100        10  B3-DEC-CURRENT-STATUS       PIC X(20).
003200*                        CURRENT BLK-STATUS OF THE LOOKED-UP
003300*                        REQUEST - CALLER'S LOOKUP
003400        10  B3-DEC-REQUEST-REASON        PIC X(500).
003500*                        THE REQUEST'S OWN REASON, CARRIED
003600*                        FORWARD INTO CARD-BLOCK-REASON ON
003700*                        APPROVAL - CALLER'S LOOKUP
003800        10  B3-DEC-APPROVE-FLAG         PIC X(01).
003900*                        Y = APPROVE, N = REJECT
004000        10  B3-DEC-ADMIN-ID             PIC 9(09).
004100        10  B3-DEC-COMMENT               PIC X(500).
004200        10  B3-DEC-TODAY-TIMESTAMP      PIC 9(14).
004300     05  WK-BLK03-OUTPUT.
004400        10  B3-NO-ERROR                 PIC X(01).
004500        10  B3-ERROR-TEXT                PIC X(60).
004600        10  B3-NEW-STATUS               PIC X(20).
004700*                        NEW BLK-STATUS TO WRITE - PENDING ON
004800*                        OPTION 1, APPROVED/REJECTED ON OPTION 2
004900
