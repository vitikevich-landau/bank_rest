000100* BLKACT.cpybk - BLOCK-ACTION BATCH INPUT, FILE RECORD LAYOUT.
000200* COPIED INTO CRDBATCH'S FILE SECTION - THIS IS NOT A CALLED
000300* SUBPROGRAM'S LINKAGE, IT IS THE DRIVER'S OWN INPUT FILE RECORD.
000400* HISTORY OF MODIFICATION:
000500* --------------------------------------------------------------
000600* BA1MWL MWEETL 14/02/1991 - INITIAL VERSION - DIRECT ADMIN
000700*               BLOCK/UNBLOCK ACTION INPUT.
000800* BA2RV1 TMPRVD 22/06/2001 - ADD BLKACT-REQUESTED-BY-D SO THE SAME
000900*               RECORD SHAPE CAN ALSO FILE A USER BLOCK-REQUEST
001000*               WHEN BLKACT-ACTION-D = "REQUEST" - E-REQ 20114.
001100*               SEE CRDBATCH E100-BLOCKREQ-STEP.
001200* --------------------------------------------------------------
001300* TEXT (LINE SEQUENTIAL) FORM - BLOCK-ACTION / BLOCK-REQ-FILING
001400* BATCH INPUT. ACTION "BLOCK"/"UNBLOCK" = DIRECT ADMIN ACTION ON
001500* THE CARD (D100-LIFECYCLE-STEP). ACTION "REQUEST" = A USER FILING
001600* A NEW BLOCK REQUEST FOR ADMIN DECISION LATER (E100-BLOCKREQ).
001700* - BLKACT-REQUESTED-BY-D HOLDS THE FILING USER-ID ON THAT ACTION
001800* ONLY AND IS ZERO ON A DIRECT BLOCK/UNBLOCK RECORD.
001900 01  WK-BLKACT-TEXT.
002000     05  BLKACT-CARD-ID-D         PIC 9(09).
002100     05  BLKACT-ACTION-D          PIC X(08).
002200*                        BLOCK, UNBLOCK OR REQUEST
002300     05  BLKACT-REASON-D          PIC X(255).
002400     05  BLKACT-REQUESTED-BY-D    PIC 9(09).                      BA2RV1
002500     05  FILLER                   PIC X(08).
002600
