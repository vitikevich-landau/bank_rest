000100* BLKDEC.cpybk - BLOCK-REQUEST-DECISION BATCH INPUT, FILE RECORD
000200* LAYOUT ONLY. COPIED INTO CRDBATCH'S FILE SECTION - THIS IS THE
000300* DRIVER'S OWN INPUT FILE RECORD, NOT A CALLED SUBPROGRAM'S
000400* LINKAGE (CRDBLK03'S LINKAGE IS COPY BLK03 - SEE THAT COPYBOOK).
000500* HISTORY OF MODIFICATION:
000600* --------------------------------------------------------------
000700* BD1MWL MWEETL 14/02/1991 - INITIAL VERSION - ADMIN DECISION
000800*               ON A PENDING BLOCK-REQUEST.
000900* --------------------------------------------------------------
001000
001100* TEXT (LINE SEQUENTIAL) FORM - BLOCK-REQUEST-DECISION INPUT.
001200 01  WK-BLKDEC-TEXT.
001300     05  BLKDEC-REQUEST-ID-D      PIC 9(09).
001400     05  BLKDEC-APPROVE-FLAG-D    PIC X(01).
001500*                        Y = APPROVE, N = REJECT
001600     05  BLKDEC-ADMIN-ID-D        PIC 9(09).
001700     05  BLKDEC-COMMENT-D         PIC X(500).
001800     05  FILLER                   PIC X(08).
001900
