000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* BQ1AR1 14/02/1991 MWEETL  - INITIAL VERSION
000500* BQ2JP6 09/11/1997 TMPJP6  - Y2K READINESS - EXPANDED
000600*                    BLK-REQUESTED-AT / BLK-PROCESSED-AT TO
000700*                    4-DIGIT CENTURY
000800* BQ3RV1 22/06/2001 TMPRVD  - ADD BLK-ADMIN-COMMENT FOR THE
000900*                    APPROVE/REJECT WORKFLOW ENHANCEMENT
001000* BQ4ESQ 03/03/2009 ACNESQ  - ADD BLKREQ-WS-RECORD PACKED
001100*                    WORKING VIEW - SEE CARD.CPY BANNER
001200*****************************************************************
001300
001400* TEXT (LINE SEQUENTIAL) FORM - BLOCK-REQUEST MASTER, READ AND
001500* REWRITTEN AS A RELATIVE FILE DURING THE RUN (SEE CRDBATCH).
001600
001700     05  BLKREQ-RECORD                 PIC X(1100).
001800     05  BLKREQ-RECORD-R REDEFINES BLKREQ-RECORD.
001900* TAG Q1 - REQUEST IDENTITY
002000         06  BLKREQ-TAG-Q1.
002100             08  BLK-REQUEST-ID-D        PIC 9(09).
002200*                        SURROGATE ID (KEY)
002300             08  BLK-CARD-ID-D           PIC 9(09).
002400*                        CARD THE REQUEST TARGETS
002500             08  BLK-REQUESTED-BY-D      PIC 9(09).
002600*                        USER WHO FILED THE REQUEST
002700* TAG Q2 - REQUEST DETAIL
002800         06  BLKREQ-TAG-Q2.
002900             08  BLK-REASON-D            PIC X(500).
003000*                        USER SUPPLIED REASON
003100             08  BLK-STATUS-D            PIC X(20).
003200*                        PENDING/APPROVED/REJECTED/CANCELLED
003300* TAG Q3 - REQUEST DISPOSITION
003400         06  BLKREQ-TAG-Q3.
003500             08  BLK-REQUESTED-AT-D      PIC 9(14).
003600*                        WHEN FILED
003700             08  BLK-PROCESSED-AT-D      PIC 9(14).
003800*                        WHEN AN ADMIN PROCESSED IT, 0=PENDING
003900             08  BLK-PROCESSED-BY-D      PIC 9(09).
004000*                        ADMIN USER ID, 0 IF STILL PENDING
004100             08  BLK-ADMIN-COMMENT-D     PIC X(500).
004200*                        ADMIN'S FREE TEXT NOTE
004300         06  FILLER                     PIC X(16).
004400
004500* PACKED WORKING FORM.
004600 01  BLKREQ-WS-RECORD.
004700     05  BLK-REQUEST-ID             PIC 9(09).
004800     05  BLK-CARD-ID                PIC 9(09).
004900     05  BLK-REQUESTED-BY-USER-ID   PIC 9(09).
005000     05  BLK-REASON                 PIC X(500).
005100     05  BLK-STATUS                 PIC X(20).
005200     05  BLK-REQUESTED-AT           PIC 9(14).
005300     05  BLK-REQUESTED-AT-R REDEFINES BLK-REQUESTED-AT.
005400         10  BLK-REQUESTED-AT-DATE   PIC 9(08).
005500         10  BLK-REQUESTED-AT-TIME   PIC 9(06).
005600     05  BLK-PROCESSED-AT           PIC 9(14).
005700     05  BLK-PROCESSED-BY-USER-ID   PIC 9(09).
005800     05  BLK-ADMIN-COMMENT          PIC X(500).
005900     05  FILLER                     PIC X(16).
006000
