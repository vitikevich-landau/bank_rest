000100* CARD.cpybk
000200*****************************************************************
000300* I-O FORMAT: CARD RECORD - MASTER CARD FILE (CARDS-MASTER)
000400* ONE ENTRY PER DEBIT / CREDIT / VIRTUAL CARD ON ISSUE.
000500*****************************************************************
000600* AMENDMENT HISTORY:
000700*****************************************************************
000800* TAG    DATE       DEV     DESCRIPTION
000900*---------------------------------------------------------------*
001000* CD1AR1 14/02/1991 MWEETL  - INITIAL VERSION.
001100*---------------------------------------------------------------*
001200* CD2JP6 09/11/1997 TMPJP6  - Y2K READINESS. EXPANDED
001300*                    CARD-EXPIRY AND CARD-BLOCKED-AT TO 4-DIGIT
001400*                    CENTURY. REM Y2K PROGRAMME.
001500*---------------------------------------------------------------*
001600* CD3RV1 22/06/2001 TMPRVD  - ADD CARD-DAILY-LIMIT AND
001700*                    CARD-OWNER-ID FOR THE ROLLING DAILY SPEND
001800*                    LIMIT ENHANCEMENT - E-REQUEST 20114.
001900*---------------------------------------------------------------*
002000* CD4ESQ 03/03/2009 ACNESQ  - ADD CARD-WS-RECORD PACKED WORKING
002100*                    VIEW SO THE BATCH SUITE CAN HOLD THE CARD
002200*                    MASTER ON A RELATIVE FILE (NO DATABASE
002300*                    INDEXED SUPPORT OFF THE 400). FIELDS ARE
002400*                    UNLOADED DISPLAY ON THE TEXT FILE, LOADED
002500*                    PACKED HERE FOR COMPUTE.
002600*---------------------------------------------------------------*
002700
002800* TEXT (LINE SEQUENTIAL) FORM - CARD MASTER INPUT / REWRITE FILE.
002900     05  CARD-RECORD                   PIC X(500).
003000     05  CARD-RECORD-R REDEFINES CARD-RECORD.
003100         06  CARD-ID-D                 PIC 9(09).
003200*                        SURROGATE CARD ID (KEY)
003300         06  CARD-NUMBER-MASKED-D       PIC X(19).
003400*                        **** **** **** 1234 DISPLAY FORM
003500         06  CARD-HOLDER-NAME-D         PIC X(100).
003600*                        CARDHOLDER DISPLAY NAME
003700         06  CARD-EXPIRY-YYYYMMDD-D     PIC 9(08).
003800*                        EXPIRY DATE, LAST DAY OF EXPIRY MONTH
003900         06  CARD-STATUS-D              PIC X(20).
004000*                        ACTIVE/BLOCKED/EXPIRED/PENDING-ACTVN
004100         06  CARD-TYPE-D                PIC X(20).
004200*                        DEBIT/CREDIT/VIRTUAL
004300         06  CARD-BALANCE-D             PIC S9(13)V9(2).
004400*                        CURRENT BALANCE - ZONED ON TEXT FILE
004500         06  CARD-DAILY-LIMIT-D         PIC S9(13)V9(2).
004600*                        DAILY SPEND LIMIT, ZERO = NOT SET
004700         06  CARD-OWNER-ID-D            PIC 9(09).
004800*                        OWNING USER ID
004900         06  CARD-BLOCK-REASON-D        PIC X(255).
005000*                        FREE TEXT REASON, SPACE IF NOT BLOCKED
005100         06  CARD-BLOCKED-AT-D          PIC 9(14).
005200*                        YYYYMMDDHHMMSS CARD WAS BLOCKED, 0=NONE
005300         06  FILLER                     PIC X(16).
005400
005500* PACKED WORKING FORM - USED IN WORKING-STORAGE AND ON THE
005600* RELATIVE CARD WORKING FILE FOR RANDOM ACCESS DURING THE RUN.
005700 01  CARD-WS-RECORD.
005800     05  CARD-ID                    PIC 9(09).
005900     05  CARD-NUMBER-MASKED         PIC X(19).
006000     05  CARD-HOLDER-NAME           PIC X(100).
006100     05  CARD-EXPIRY-YYYYMMDD       PIC 9(08).
006200     05  CARD-EXPIRY-R REDEFINES CARD-EXPIRY-YYYYMMDD.
006300         10  CARD-EXPIRY-CCYY        PIC 9(04).
006400         10  CARD-EXPIRY-MM          PIC 9(02).
006500         10  CARD-EXPIRY-DD          PIC 9(02).
006600     05  CARD-STATUS                PIC X(20).
006700     05  CARD-TYPE                  PIC X(20).
006800     05  CARD-BALANCE               PIC S9(13)V9(2) COMP-3.
006900     05  CARD-DAILY-LIMIT           PIC S9(13)V9(2) COMP-3.
007000     05  CARD-OWNER-ID              PIC 9(09).
007100     05  CARD-BLOCK-REASON          PIC X(255).
007200     05  CARD-BLOCKED-AT            PIC 9(14).
007300     05  CARD-BLOCKED-AT-R REDEFINES CARD-BLOCKED-AT.
007400         10  CARD-BLOCKED-AT-DATE    PIC 9(08).
007500         10  CARD-BLOCKED-AT-TIME    PIC 9(06).
007600     05  FILLER                     PIC X(16).
007700
