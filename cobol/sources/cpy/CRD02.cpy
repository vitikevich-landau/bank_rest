000100* CRD02.cpybk - LINKAGE FOR CRDCRD02 (CALLED BY CRDBATCH)
000200* HISTORY OF MODIFICATION:
000300* --------------------------------------------------------------
000400* C21MWL MWEETL 14/02/1991 - INITIAL VERSION - ISSUE OPTION ONLY.
000500* C22RV1 TMPRVD 22/06/2001 - ADD OPTION 2 (BLOCK/UNBLOCK) AND
000600*               OPTION 3 (EXPIRE-CHECK) FIELDS - E-REQUEST 20114.
000700* --------------------------------------------------------------
000800 01  WK-CRD02.
000900     05  WK-CRD02-OPTION              PIC 9(01).
001000*                        1=ISSUE  2=BLOCK/UNBLOCK  3=EXPIRE-CHK
001100     05  WK-CRD02-CARD.
001200*                        ON OPTION 1 THE CALLER PRE-LOADS
001300*                        CARD-ID, OWNER-ID, TYPE, AND ANY
001400*                        SUPPLIED BALANCE/LIMIT/HOLDER-NAME
001500*                        (ZERO/SPACE = NOT SUPPLIED); THIS
001600*                        ROUTINE FILLS IN THE REST.
001700        10  C2-CARD-ID                PIC 9(09).
001800        10  C2-CARD-NUMBER-MASKED     PIC X(19).
001900        10  C2-CARD-HOLDER-NAME       PIC X(100).
002000        10  C2-CARD-EXPIRY-YYYYMMDD   PIC 9(08).
002100        10  C2-CARD-STATUS            PIC X(20).
002200        10  C2-CARD-TYPE              PIC X(20).
002300        10  C2-CARD-BALANCE           PIC S9(13)V9(2) COMP-3.
002400        10  C2-CARD-DAILY-LIMIT       PIC S9(13)V9(2) COMP-3.
002500        10  C2-CARD-OWNER-ID          PIC 9(09).
002600        10  C2-CARD-BLOCK-REASON      PIC X(255).
002700        10  C2-CARD-BLOCKED-AT        PIC 9(14).
002800     05  WK-CRD02-ISSUE-INPUT.
002900*                        OPTION 1 ONLY
003000        10  C2-ISS-OWNER-NAME         PIC X(100).
003100*                        OWNER'S FULL NAME - DEFAULT HOLDER NAME
003200        10  C2-ISS-TODAY-CCYYMMDD     PIC 9(08).
003300*                        RUN DATE - EXPIRY = THIS + 3 YEARS
003400     05  WK-CRD02-ACTION-INPUT.
003500*                        OPTION 2 ONLY
003600        10  C2-ACT-CODE               PIC X(08).
003700*                        BLOCK OR UNBLOCK
003800        10  C2-ACT-REASON             PIC X(255).
003900        10  C2-ACT-TIMESTAMP-14       PIC 9(14).
004000*                        YYYYMMDDHHMMSS - BLOCK ACTION ONLY
004100     05  WK-CRD02-SWEEP-INPUT.
004200*                        OPTION 3 ONLY
004300        10  C2-SWP-TODAY-CCYYMMDD     PIC 9(08).
004400     05  WK-CRD02-OUTPUT.
004500        10  C2-NO-ERROR               PIC X(01).
004600        10  C2-ERROR-TEXT             PIC X(60).
004700        10  C2-CHANGED-IND            PIC X(01).
004800*                        Y = CARD ROW WAS ACTUALLY CHANGED
004900        10  C2-ISS-CARD-NUMBER        PIC 9(16).
005000*                        OPTION 1 - FULL NUMBER, NOT PERSISTED
005100*                        TO THE CARD MASTER, TRACE/AUDIT USE ONLY
005200        10  C2-ISS-CARD-CVV           PIC 9(03).
005300*                        OPTION 1 - NOT PERSISTED, SEE ABOVE
005400
