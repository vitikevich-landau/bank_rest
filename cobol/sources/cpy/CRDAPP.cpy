000100* CRDAPP.cpybk - CARD-APPLICATION BATCH INPUT, FILE RECORD LAYOUT
000200* ONLY. COPIED INTO CRDBATCH'S FILE SECTION - THE DRIVER MOVES
000300* THESE FIELDS INTO WK-CRD02 (COPY CRD02) ITSELF BEFORE CALLING
000400* CRDCRD02, THIS COPYBOOK IS NOT CRDCRD02'S OWN LINKAGE.
000500* HISTORY OF MODIFICATION:
000600* --------------------------------------------------------------
000700* CA1MWL MWEETL 14/02/1991 - INITIAL VERSION - CARD-APPLICATION
000800*               BATCH INPUT.
000900* CA2RV1 TMPRVD 22/06/2001 - ADD CRDAPP-DAILY-LIMIT - OPTIONAL
001000*               OVERRIDE OF THE CONFIGURED DEFAULT LIMIT.
001100* CA3ESQ ACNESQ 18/07/2013 - ADD CRDAPP-OWNER-NAME-D, THE OWNER-
001200*               OF-RECORD'S NAME AS CARRIED ON THE UPSTREAM
001300*               CUSTOMER EXTRACT. CRDAPP-HOLDER-NAME-D REMAINS A
001400*               SEPARATE, OPTIONAL OVERRIDE SUPPLIED ON THE
001500*               APPLICATION ITSELF - PQR-5571, THE TWO WERE THE
001600*               SAME FIELD AND THE HOLDER-NAME DEFAULTING RULE
001700*               COULD NEVER ACTUALLY DEFAULT TO ANYTHING.
001800* --------------------------------------------------------------
001900
002000* TEXT (LINE SEQUENTIAL) FORM - CARD-APPLICATION BATCH INPUT.
002100* ZERO BALANCE/LIMIT AND SPACE HOLDER NAME MEAN "NOT SUPPLIED,
002200* APPLY THE ISSUANCE DEFAULT" - SEE CRDCRD02 B100-ISSUE-CARD.
002300 01  WK-CRDAPP-TEXT.
002400     05  CRDAPP-OWNER-ID-D        PIC 9(09).
002500     05  CRDAPP-CARD-TYPE-D       PIC X(20).
002600     05  CRDAPP-BALANCE-D         PIC S9(13)V9(2).
002700     05  CRDAPP-DAILY-LIMIT-D     PIC S9(13)V9(2).
002800     05  CRDAPP-OWNER-NAME-D      PIC X(100).
002900*                        OWNER-OF-RECORD'S FULL NAME, ALWAYS
003000*                        SUPPLIED BY THE UPSTREAM EXTRACT.
003100     05  CRDAPP-HOLDER-NAME-D     PIC X(100).
003200*                        OPTIONAL OVERRIDE - SPACES MEANS
003300*                        "NOT SUPPLIED, DEFAULT TO THE OWNER
003400*                        NAME ABOVE" - SEE CA3ESQ ABOVE.
003500     05  FILLER                   PIC X(08).
003600
