000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* TAG    DATE       DEV     DESCRIPTION
000500*---------------------------------------------------------------*
000600* CB1AR1 14/02/1991 MWEETL  - INITIAL VERSION. COMMON WORK AREA
000700*                    FOR THE CARD/TRANSFER BATCH SUITE. MODELLED
000800*                    ON THE TRF COMMON AREA COPYBOOK (NOT SHIPPED
000900*                    TO THIS LIBRARY) SO THE CALLED ROUTINES CAN
001000*                    SHARE ONE FILE-STATUS / SWITCH LAYOUT.
001100*---------------------------------------------------------------*
001200* CB2JP6 09/11/1997 TMPJP6  - Y2K READINESS - EXPANDED RUN-DATE
001300*                    AND ALL TIMESTAMP WORK FIELDS TO 4-DIGIT
001400*                    CENTURY. REM Y2K PROGRAMME.
001500*---------------------------------------------------------------*
001600* CB3RV1 22/06/2001 TMPRVD  - ADD WK-C-TODAY-CCYYMMDD AND THE
001700*                    DAILY-LIMIT ACCUMULATOR SWITCHES USED BY
001800*                    CRDTRF01 RULE D - E-REQUEST 20114.
001900*---------------------------------------------------------------*
002000* CB4AR2 03/03/2009 ACNESQ  - ADD WK-C-REPORT-LINE-CTR AND RUN
002100*                    TOTALS GROUP FOR THE CONSOLIDATED RUN-REPORT
002200*                    (FORMERLY THREE SEPARATE CONTROL LISTINGS).
002300*---------------------------------------------------------------*
002400
002500 01  WK-C-FILE-STATUS            PIC X(02) VALUE "00".
002600     88  WK-C-SUCCESSFUL                    VALUE "00".
002700     88  WK-C-END-OF-FILE                    VALUE "10".
002800     88  WK-C-RECORD-NOT-FOUND               VALUE "23".
002900     88  WK-C-DUPLICATE-KEY                  VALUE "22".
003000     88  WK-C-FILE-NOT-FOUND                 VALUE "35".
003100     88  WK-C-ALREADY-OPEN                   VALUE "41".
003200
003300 01  WK-C-RUN-DATE.
003400     05  WK-C-RUN-CCYYMMDD        PIC 9(08).
003500     05  WK-C-RUN-HHMMSS          PIC 9(06).
003600
003700 01  WK-N-RUN-DATE-NUM REDEFINES WK-C-RUN-DATE.
003800     05  WK-N-RUN-CCYYMMDD        PIC 9(08).
003900     05  WK-N-RUN-HHMMSS          PIC 9(06).
004000
004100 01  WK-C-TIMESTAMP-14.
004200     05  WK-C-TS-CCYYMMDD         PIC 9(08).
004300     05  WK-C-TS-HHMMSS           PIC 9(06).
004400
004500 01  WK-C-COMMON-SWITCHES.
004600     05  WK-C-EOF-SW              PIC X(01) VALUE "N".
004700         88  WK-C-EOF                        VALUE "Y".
004800     05  WK-C-OKAY-SW             PIC X(01) VALUE "Y".
004900         88  WK-C-IS-OKAY                    VALUE "Y".
005000     05  WK-C-FOUND-SW            PIC X(01) VALUE "N".
005100         88  WK-C-IS-FOUND                   VALUE "Y".
005200
005300 01  WK-N-COMMON-COUNTERS.
005400     05  WK-N-REPORT-LINE-CTR     PIC S9(04)  COMP VALUE ZERO.
005500     05  WK-N-RECORDS-READ-CTR    PIC S9(08)  COMP VALUE ZERO.
005600     05  WK-N-RECORDS-WRITE-CTR   PIC S9(08)  COMP VALUE ZERO.
005700
005800 01  WK-C-COMMON-LITERALS.
005900     05  C-COM0206                PIC X(07) VALUE "COM0206".
006000     05  C-MODE-READ              PIC X(07) VALUE "READ".
006100     05  C-MODE-WRITE             PIC X(07) VALUE "WRITE".
006200     05  C-MODE-REWRITE           PIC X(07) VALUE "REWRITE".
006300
