000100* NUM04.cpybk - LINKAGE FOR CRDNUM04 (CALLED BY CRDCRD02)
000200* HISTORY OF MODIFICATION:
000300* --------------------------------------------------------------
000400* N41MWL MWEETL 14/02/1991 - INITIAL VERSION.
000500* --------------------------------------------------------------
000600 01  WK-NUM04.
000700     05  WK-NUM04-OPTION              PIC 9(01).
000800*                        1=GENERATE NUMBER+CVV+MASK
000900*                        2=VALIDATE LUHN CHECKSUM ONLY
001000     05  WK-NUM04-SEED                 PIC 9(09).
001100*                        OPTION 1 - THE NEW CARD-ID, USED AS THE
001200*                        DETERMINISTIC GENERATOR SEED - SEE A100
001300     05  WK-NUM04-CHECK-NUMBER         PIC 9(16).
001400*                        OPTION 2 - NUMBER TO VALIDATE
001500     05  WK-NUM04-OUTPUT.
001600        10  N4-NO-ERROR                PIC X(01).
001700        10  N4-CARD-NUMBER             PIC 9(16).
001800        10  N4-CARD-CVV                PIC 9(03).
001900        10  N4-MASKED-NUMBER           PIC X(19).
002000        10  N4-LUHN-VALID              PIC X(01).
002100
