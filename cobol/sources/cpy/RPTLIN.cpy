000100* RPTLIN.cpybk
000200* HISTORY OF MODIFICATION:
000300* --------------------------------------------------------------
000400* RL1MWL MWEETL 14/02/1991 - INITIAL VERSION - RUN-REPORT PRINT
000500*               IMAGE FOR THE CARD/TRANSFER BATCH SUITE.
000600* RL2ESQ ACNESQ 03/03/2009 - CONSOLIDATE THE THREE OLD SECTION
000700*               LISTINGS INTO ONE RUN-REPORT, ADD THE HEADING
000800*               AND GRAND-TOTAL LINE VIEWS BELOW.
000900* --------------------------------------------------------------
001000 01  RPT-LINE                       PIC X(132).
001100 01  RPT-HEADING-LINE REDEFINES RPT-LINE.
001200     05  RPT-HDG-TITLE               PIC X(33)  VALUE
001300         "TRANSFER / CARD BATCH RUN REPORT".
001400     05  RPT-HDG-FILL1               PIC X(07)  VALUE SPACES.
001500     05  RPT-HDG-DATE-LIT            PIC X(09)  VALUE
001600         "RUN-DATE ".
001700     05  RPT-HDG-RUN-DATE            PIC X(08).
001800*                        CCYYMMDD
001900     05  FILLER                     PIC X(75).
002000 01  RPT-SECTION-LINE REDEFINES RPT-LINE.
002100     05  RPT-SEC-TITLE               PIC X(30).
002200     05  FILLER                     PIC X(102).
002300 01  RPT-DETAIL-LINE REDEFINES RPT-LINE.
002400     05  RPT-DET-LABEL               PIC X(30).
002500     05  RPT-DET-COUNT1              PIC ZZZ,ZZZ,ZZ9.
002600     05  RPT-DET-FILL1               PIC X(03)  VALUE SPACES.
002700     05  RPT-DET-COUNT2              PIC ZZZ,ZZZ,ZZ9.
002800     05  RPT-DET-FILL2               PIC X(03)  VALUE SPACES.
002900     05  RPT-DET-AMOUNT              PIC Z,ZZZ,ZZZ,ZZ9.99-.
003000     05  FILLER                     PIC X(54).
003100 01  RPT-TOTAL-LINE REDEFINES RPT-LINE.
003200     05  RPT-TOT-LABEL               PIC X(40)  VALUE
003300         "GRAND TOTAL RECORDS PROCESSED THIS RUN".
003400     05  RPT-TOT-COUNT               PIC ZZZ,ZZZ,ZZ9.
003500     05  FILLER                     PIC X(82).
003600
