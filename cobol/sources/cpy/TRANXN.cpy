000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* TN1AR1 14/02/1991 MWEETL  - INITIAL VERSION
000500* TN2JP6 09/11/1997 TMPJP6  - Y2K READINESS - EXPANDED TXN-DATE
000600*                    AND TXN-PROCESSED TO 4-DIGIT CENTURY
000700* TN3RV1 22/06/2001 TMPRVD  - ADD TXN-BALANCE-BEFORE/AFTER FOR
000800*                    THE LEDGER AUDIT ENHANCEMENT
000900* TN4ESQ 03/03/2009 ACNESQ  - ADD TXN-WS-RECORD PACKED WORKING
001000*                    VIEW - SEE CARD.CPY BANNER FOR WHY
001100*****************************************************************
001200
001300* TEXT (LINE SEQUENTIAL) FORM - TRANSACTION LEDGER OUTPUT FILE.
001400* APPEND ONLY, WRITTEN IN PROCESSING ORDER, NEVER RE-READ FOR
001500* UPDATE WITHIN A RUN.
001600
001700     05  TRANXN-RECORD                 PIC X(1300).
001800     05  TRANXN-RECORD-R REDEFINES TRANXN-RECORD.
001900         06  TXN-ID-D                  PIC X(50).
002000*                        BUSINESS TXN ID TXN-YYYYMMDDHHMMSS-####
002100         06  TXN-SOURCE-CARD-ID-D       PIC 9(09).
002200*                        SOURCE CARD ID, 0 = NONE (E.G. DEPOSIT)
002300         06  TXN-DEST-CARD-ID-D         PIC 9(09).
002400*                        DEST CARD ID, 0 = NONE (E.G. WITHDRAWAL)
002500         06  TXN-AMOUNT-D               PIC S9(13)V9(2).
002600*                        TXN AMOUNT, ALWAYS POSITIVE, ZONED
002700         06  TXN-TYPE-D                 PIC X(20).
002800*                        TRANSFER/DEPOSIT/WITHDRAWAL/PAYMENT/RFND
002900         06  TXN-STATUS-D               PIC X(20).
003000*                        PENDING/COMPLETED/FAILED/CANCLD/REVRSD
003100         06  TXN-DESCRIPTION-D          PIC X(500).
003200*                        FREE TEXT MEMO
003300         06  TXN-DATE-D                 PIC 9(14).
003400*                        WHEN THE TXN WAS SUBMITTED
003500         06  TXN-PROCESSED-D            PIC 9(14).
003600*                        WHEN POSTED, ZERO IF NOT POSTED
003700         06  TXN-REFERENCE-NUMBER-D     PIC X(100).
003800*                        REF-##########
003900         06  TXN-FAILURE-REASON-D       PIC X(500).
004000*                        SET ONLY WHEN TXN-STATUS = FAILED
004100         06  TXN-BALANCE-BEFORE-D       PIC S9(13)V9(2).
004200*                        SOURCE BALANCE BEFORE POSTING
004300         06  TXN-BALANCE-AFTER-D        PIC S9(13)V9(2).
004400*                        SOURCE BALANCE AFTER POSTING
004500         06  FILLER                     PIC X(19).
004600
004700* PACKED WORKING FORM - BUILT IN WORKING-STORAGE BEFORE THE
004800* LEDGER RECORD IS UNLOADED TO TEXT AND WRITTEN.
004900 01  TRANXN-WS-RECORD.
005000     05  TXN-ID                     PIC X(50).
005100     05  TXN-SOURCE-CARD-ID         PIC 9(09).
005200     05  TXN-DEST-CARD-ID           PIC 9(09).
005300     05  TXN-AMOUNT                 PIC S9(13)V9(2) COMP-3.
005400     05  TXN-TYPE                   PIC X(20).
005500     05  TXN-STATUS                 PIC X(20).
005600     05  TXN-DESCRIPTION            PIC X(500).
005700     05  TXN-DATE-YYYYMMDDHHMMSS    PIC 9(14).
005800     05  TXN-DATE-R REDEFINES TXN-DATE-YYYYMMDDHHMMSS.
005900         10  TXN-DATE-ONLY           PIC 9(08).
006000         10  TXN-TIME-ONLY           PIC 9(06).
006100     05  TXN-PROCESSED-YYYYMMDDHHMMSS PIC 9(14).
006200     05  TXN-REFERENCE-NUMBER       PIC X(100).
006300     05  TXN-FAILURE-REASON         PIC X(500).
006400     05  TXN-BALANCE-BEFORE         PIC S9(13)V9(2) COMP-3.
006500     05  TXN-BALANCE-AFTER          PIC S9(13)V9(2) COMP-3.
006600     05  FILLER                     PIC X(19).
006700
