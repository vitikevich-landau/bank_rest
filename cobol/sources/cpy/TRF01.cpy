000100* TRF01.cpybk - LINKAGE FOR CRDTRF01 (CALLED BY CRDBATCH)
000200* HISTORY OF MODIFICATION:
000300* --------------------------------------------------------------
000400* T11MWL MWEETL 14/02/1991 - INITIAL VERSION.
000500* --------------------------------------------------------------
000600 01  WK-TRF01.
000700     05  WK-TRF01-INPUT.
000800        10  WK-TRF01-SRC-CARD.
000900            15  T1-SRC-CARD-ID       PIC 9(09).
001000            15  T1-SRC-OWNER-ID      PIC 9(09).
001100            15  T1-SRC-STATUS        PIC X(20).
001200            15  T1-SRC-BALANCE       PIC S9(13)V9(2) COMP-3.
001300            15  T1-SRC-DAILY-LIMIT   PIC S9(13)V9(2) COMP-3.
001400        10  WK-TRF01-DST-CARD.
001500            15  T1-DST-CARD-ID       PIC 9(09).
001600            15  T1-DST-OWNER-ID      PIC 9(09).
001700            15  T1-DST-STATUS        PIC X(20).
001800            15  T1-DST-BALANCE       PIC S9(13)V9(2) COMP-3.
001900        10  T1-REQUEST-USER-ID       PIC 9(09).
002000        10  T1-AMOUNT                PIC S9(13)V9(2) COMP-3.
002100        10  T1-TODAY-COMPLETED-SPEND PIC S9(13)V9(2) COMP-3.
002200*                        SUM OF SOURCE CARD'S COMPLETED TXN
002300*                        AMOUNTS ALREADY POSTED TODAY
002400     05  WK-TRF01-OUTPUT.
002500        10  T1-NO-ERROR              PIC X(01).
002600        10  T1-FAILURE-REASON        PIC X(60).
002700        10  T1-NEW-SRC-BALANCE       PIC S9(13)V9(2) COMP-3.
002800        10  T1-NEW-DST-BALANCE       PIC S9(13)V9(2) COMP-3.
002900
