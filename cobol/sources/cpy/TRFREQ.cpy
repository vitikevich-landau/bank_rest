000100* TRFREQ.cpybk - TRANSFER-REQUEST BATCH INPUT, FILE RECORD LAYOUT
000200* ONLY. COPIED INTO CRDBATCH'S FILE SECTION - THE DRIVER MOVES
000300* THESE FIELDS INTO WK-TRF01 (COPY TRF01) ITSELF BEFORE CALLING
000400* CRDTRF01, THIS COPYBOOK IS NOT CRDTRF01'S OWN LINKAGE.
000500* HISTORY OF MODIFICATION:
000600* --------------------------------------------------------------
000700* TF1MWL MWEETL 14/02/1991 - INITIAL VERSION - TRANSFER-REQUEST
000800*               BATCH INPUT.
000900* TF2RV1 TMPRVD 22/06/2001 - DROPPED THE OLD WK-TRFREQ-OUTPUT
001000*               GROUP HERE - CRDTRF01 RETURNS POSTED BALANCES ON
001100*               WK-TRF01 DIRECTLY, NOT THROUGH THIS RECORD - SEE
001200*               TRF01.cpybk - E-REQUEST 20114.
001300* --------------------------------------------------------------
001400
001500* TEXT (LINE SEQUENTIAL) FORM - TRANSFER-REQUEST BATCH INPUT.
001600 01  WK-TRFREQ-TEXT.
001700     05  TRF-SOURCE-CARD-ID-D     PIC 9(09).
001800     05  TRF-DEST-CARD-ID-D       PIC 9(09).
001900     05  TRF-AMOUNT-D             PIC S9(13)V9(2).
002000     05  TRF-DESCRIPTION-D        PIC X(500).
002100     05  TRF-REQUEST-USER-ID-D    PIC 9(09).
002200     05  FILLER                   PIC X(08).
002300
