000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID. CRDBATCH.
000400 AUTHOR. MATILDA WEE TL.
000500 INSTALLATION. CARD SERVICES BATCH UNIT.
000600 DATE-WRITTEN. 14 FEB 1991.
000700 DATE-COMPILED.
000800 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000900*DESCRIPTION : DAILY CARD BATCH CONTROL PROGRAM. THIS IS THE
001000*             ONLY PROGRAM IN THE RUN THAT OPENS A FILE. IT
001100*             LOADS THE CARD AND BLOCK-REQUEST MASTERS INTO
001200*             RELATIVE WORKING FILES, BUILDS THE TODAY-SPEND
001300*             ACCUMULATOR TABLE FROM THE EXISTING LEDGER, THEN
001400*             DRIVES EACH BATCH INPUT IN TURN - TRANSFERS,
001500*             CARD APPLICATIONS, BLOCK/UNBLOCK ACTIONS, THE
001600*             EXPIRY SWEEP, AND THE BLOCK-REQUEST WORKFLOW -
001700*             CALLING OUT TO CRDTRF01/CRDCRD02/CRDBLK03 FOR
001800*             THE RULE CHAINS AND WRITING THE RUN-REPORT LAST.
001900*_________________________________________________________________
002000* HISTORY OF MODIFICATION:
002100*=================================================================
002200* CZ1MWL  14/02/1991 MWEETL  - INITIAL VERSION - TRANSFER-REQUEST
002300*                          FILE DRIVER ONLY, CARD MASTER HELD IN
002400*                          DATABASE, NO RELATIVE WORKING COPY.
002500*-----------------------------------------------------------------
002600* CZ2JP6  09/11/1997 TMPJP6  - Y2K READINESS - RUN-DATE AND ALL
002700*                          TIMESTAMP FIELDS WIDENED TO CENTURY,
002800*                          WK-C-TIMESTAMP-14 NOW FULLY CCYYMMDD.
002900*-----------------------------------------------------------------
003000* CZ3RV1  22/06/2001 TMPRVD  - 14HOREM024/14HOREM029 OFF-PLATFORM
003100*                          REHOST - NO INDEXED DATABASE HERE, SO
003200*                          CARD AND BLOCK-REQUEST MASTERS ARE NOW
003300*                          LOADED INTO RELATIVE WORKING FILES AT
003400*                          START OF RUN AND REWRITTEN AT END.
003500*                          ADDED ISSUANCE, LIFECYCLE AND BLOCK-
003600*                          REQUEST STEPS - E-REQUEST 20114.
003700*-----------------------------------------------------------------
003800* CZ4ESQ  17/03/2009 ACNESQ  - PQR-4471 CONSOLIDATE ALL COUNTS
003900*                          ONTO ONE RUN-REPORT, ADD GRAND TOTAL
004000*                          LINE. PQR-4472 TODAY-SPEND TABLE NOW
004100*                          SHARES ITS SUBSCRIPT WITH THE CARD
004200*                          INDEX TABLE INSTEAD OF ITS OWN SCAN.
004300*-----------------------------------------------------------------
004400* CZ5ESQ  02/11/2011 ACNESQ  - PQR-5108 EXPIRY SWEEP WAS SKIPPING
004500*                          THE LAST CARD LOADED - OFF BY ONE IN
004600*                          THE D110 LOOP LIMIT, NOW FIXED.
004700*-----------------------------------------------------------------
004800* CZ6ESQ  04/06/2013 ACNESQ  - PQR-5533 WK-C-RUN-CCYYMMDD AND
004900*                          WK-C-TIMESTAMP-14 WERE NEVER STAMPED
005000*                          WITH TODAY'S DATE/TIME - EVERY ISSUE,
005100*                          SWEEP, BLOCK AND DECISION TIMESTAMP
005200*                          WAS GOING OUT AS ZEROS AND THE
005300*                          TODAY-SPEND ACCUMULATOR NEVER SAW
005400*                          THIS MORNING'S LEDGER ROWS. ADDED
005500*                          A350 BELOW TO ACCEPT THE RUN DATE
005600*                          AND TIME BEFORE THE LEDGER IS READ.
005700*-----------------------------------------------------------------
005800* CZ7ESQ  18/07/2013 ACNESQ  - PQR-5571 C101 WAS FEEDING THE
005900*                          OWNER-NAME DEFAULT FROM THE SAME
006000*                          FIELD AS THE HOLDER-NAME OVERRIDE -
006100*                          NOW READS CRDAPP-OWNER-NAME-D, SEE
006200*                          CA3ESQ IN CRDAPP.
006300*-----------------------------------------------------------------
006400* CZ8ESQ  18/07/2013 ACNESQ  - PQR-5572 B130 WAS WRITING A BLANK
006500*                          TXN-DESCRIPTION STRAIGHT THROUGH
006600*                          WHEN THE TRANSFER REQUEST CARRIED NO
006700*                          MEMO - NOW DEFAULTS TO THE STANDARD
006800*                          WORDING IN WK-C-DFLT-TXN-DESC.
006900*-----------------------------------------------------------------
007000* CZ9ESQ  25/07/2013 ACNESQ  - PQR-5588 WK-TRF01-AREA/WK-CRD02-
007100*                          AREA/WK-BLK03-AREA/WK-C-COMMON WERE
007200*                          EACH DECLARED AS AN ENCLOSING 01 WITH
007300*                          THE REAL COPYBOOK PASTED UNDER IT -
007400*                          TRF01/CRD02/BLK03/CRDCOM/TRFREQ/
007500*                          CRDAPP/BLKACT/BLKDEC/CARD/BLKREQ/
007600*                          TRANXN ARE ALL WRITTEN AS THEIR OWN
007700*                          01-LEVEL RECORD(S), NOT A SUBORDINATE
007800*                          GROUP, SO EVERY ONE OF THESE WRAPPERS
007900*                          LEFT THE ENCLOSING 01 EMPTY AND THE
008000*                          REAL FIELDS SITTING AS A SIBLING 01
008100*                          BEHIND IT - THE CALLS TO CRDTRF01/
008200*                          CRDCRD02/CRDBLK03 WERE PASSING THE
008300*                          EMPTY WRAPPER, NOT THE POPULATED
008400*                          RECORD. DROPPED ALL FOUR WRAPPERS AND
008500*                          POINTED THE CALLS AT WK-TRF01/WK-CRD02/
008600*                          WK-BLK03 DIRECTLY.
008700*-----------------------------------------------------------------
008800* CZ10ESQ 25/07/2013 ACNESQ  - PQR-5589 WK-N-SEARCH-CARD-ID AND
008900*                          WK-N-SEARCH-BLKREQ-ID WERE USED
009000*                          THROUGHOUT A211/A311 AND THEIR
009100*                          CALLERS BUT NEVER DECLARED - ADDED
009200*                          BOTH TO WK-N-WORK-AREA.
009300*-----------------------------------------------------------------
009400* CZ11ESQ 01/08/2013 ACNESQ  - PQR-5602 D120 WAS ADDING ITS OWN
009500*                          UNKNOWN-CARD/ALREADY-BLOCKED SKIPS TO
009600*                          WK-N-BLKREQ-SKIPPED-CTR, INFLATING THE
009700*                          BLOCK REQUESTS SECTION'S SKIPPED LINE
009800*                          WITH STEP 3 FAILURES THAT HAVE NOTHING
009900*                          TO DO WITH BLOCK-REQUEST FILING OR
010000*                          DECISIONS - AND E120'S APPROVAL PATH
010100*                          WAS ADDING TO WK-N-CARDS-BLOCKED-CTR,
010200*                          THE SAME COUNTER D120 USES FOR A
010300*                          DIRECT ADMIN BLOCK. ADDED
010400*                          WK-N-BLKACT-SKIPPED-CTR FOR D120'S OWN
010500*                          SKIPS, PRINTED UNDER CARD LIFECYCLE,
010600*                          AND DROPPED THE BLOCKED-CTR BUMP FROM
010700*                          E120 - THE APPROVAL IS ALREADY COUNTED
010800*                          BY WK-N-BLKREQ-APPROVED-CTR.
010900*-----------------------------------------------------------------
011000* CZ12ESQ 01/08/2013 ACNESQ  - PQR-5603 TXN-REFERENCE-NUMBER WAS
011100*                          BLANKED OUT IN B130 INSTEAD OF BEING
011200*                          GENERATED - NOW BUILT FROM THE SAME
011300*                          WK-N-TXN-SEQ-CTR SEQUENCE AS TXN-ID
011400*                          ABOVE, FORMATTED "REF-" PLUS THE
011500*                          10-DIGIT SEQUENCE NUMBER.
011600*=================================================================
011700
011800 ENVIRONMENT DIVISION.
011900*********************
012000 CONFIGURATION SECTION.
012100 SOURCE-COMPUTER. IBM-AS400.
012200 OBJECT-COMPUTER. IBM-AS400.
012300 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
012400     UPSI-0 IS UPSI-SWITCH-0
012500     ON STATUS IS U0-ON
012600     OFF STATUS IS U0-OFF.
012700
012800 INPUT-OUTPUT SECTION.
012900***********************
013000 FILE-CONTROL.
013100     SELECT TRFREQW  ASSIGN TO TRFREQW
013200         ORGANIZATION IS LINE SEQUENTIAL
013300         FILE STATUS IS WK-C-FILE-STATUS.
013400     SELECT CRDAPPW  ASSIGN TO CRDAPPW
013500         ORGANIZATION IS LINE SEQUENTIAL
013600         FILE STATUS IS WK-C-FILE-STATUS.
013700     SELECT BLKACTW  ASSIGN TO BLKACTW
013800         ORGANIZATION IS LINE SEQUENTIAL
013900         FILE STATUS IS WK-C-FILE-STATUS.
014000     SELECT BLKDECW  ASSIGN TO BLKDECW
014100         ORGANIZATION IS LINE SEQUENTIAL
014200         FILE STATUS IS WK-C-FILE-STATUS.
014300     SELECT CARDIN   ASSIGN TO CARDIN
014400         ORGANIZATION IS LINE SEQUENTIAL
014500         FILE STATUS IS WK-C-FILE-STATUS.
014600     SELECT CARDOUT  ASSIGN TO CARDOUT
014700         ORGANIZATION IS LINE SEQUENTIAL
014800         FILE STATUS IS WK-C-FILE-STATUS.
014900     SELECT CARDWORK ASSIGN TO CARDWORK
015000         ORGANIZATION IS RELATIVE
015100         ACCESS MODE IS RANDOM
015200         RELATIVE KEY IS WK-N-CARD-REL-KEY
015300         FILE STATUS IS WK-C-FILE-STATUS.
015400     SELECT BLKREQIN ASSIGN TO BLKREQIN
015500         ORGANIZATION IS LINE SEQUENTIAL
015600         FILE STATUS IS WK-C-FILE-STATUS.
015700     SELECT BLKREQOUT ASSIGN TO BLKREQOUT
015800         ORGANIZATION IS LINE SEQUENTIAL
015900         FILE STATUS IS WK-C-FILE-STATUS.
016000     SELECT BLKREQWORK ASSIGN TO BLKREQWRK
016100         ORGANIZATION IS RELATIVE
016200         ACCESS MODE IS RANDOM
016300         RELATIVE KEY IS WK-N-BLKREQ-REL-KEY
016400         FILE STATUS IS WK-C-FILE-STATUS.
016500     SELECT TRANXNIN ASSIGN TO TRANXN
016600         ORGANIZATION IS LINE SEQUENTIAL
016700         FILE STATUS IS WK-C-FILE-STATUS.
016800     SELECT TRANXNOUT ASSIGN TO TRANXN
016900         ORGANIZATION IS LINE SEQUENTIAL
017000         FILE STATUS IS WK-C-FILE-STATUS.
017100     SELECT RPTOUT   ASSIGN TO RPTOUT
017200         ORGANIZATION IS LINE SEQUENTIAL
017300         FILE STATUS IS WK-C-FILE-STATUS.
017400
017500 DATA DIVISION.
017600***************
017700 FILE SECTION.
017800**************
017900* EACH TEXT FILE'S RECORD IS A PLAIN PIC X AREA - THE REAL FIELD
018000* BREAKDOWN LIVES IN WORKING-STORAGE (COPY TRFREQ/CRDAPP/BLKACT/
018100* BLKDEC/CARD/BLKREQ/TRANXN) AND IS MOVED ACROSS WITH READ..INTO
018200* / WRITE..FROM. THE TWO RELATIVE WORKING FILES (CARDWORK AND
018300* BLKREQWORK) CARRY THE PACKED CARD-WS-RECORD/BLKREQ-WS-RECORD
018400* FORM DIRECTLY - SEE A210/A310 BELOW.
018500 FD  TRFREQW
018600     LABEL RECORDS ARE OMITTED.
018700 01  TRFREQW-RECORD              PIC X(540).
018800
018900 FD  CRDAPPW
019000     LABEL RECORDS ARE OMITTED.
019100 01  CRDAPPW-RECORD              PIC X(160).
019200
019300 FD  BLKACTW
019400     LABEL RECORDS ARE OMITTED.
019500 01  BLKACTW-RECORD              PIC X(290).
019600
019700 FD  BLKDECW
019800     LABEL RECORDS ARE OMITTED.
019900 01  BLKDECW-RECORD              PIC X(530).
020000
020100 FD  CARDIN
020200     LABEL RECORDS ARE OMITTED.
020300 01  CARDIN-RECORD                PIC X(500).
020400
020500 FD  CARDOUT
020600     LABEL RECORDS ARE OMITTED.
020700 01  CARDOUT-RECORD               PIC X(500).
020800
020900 FD  CARDWORK
021000     LABEL RECORDS ARE OMITTED.
021100 01  CARDWORK-RECORD              PIC X(500).
021200
021300 FD  BLKREQIN
021400     LABEL RECORDS ARE OMITTED.
021500 01  BLKREQIN-RECORD              PIC X(1100).
021600
021700 FD  BLKREQOUT
021800     LABEL RECORDS ARE OMITTED.
021900 01  BLKREQOUT-RECORD             PIC X(1100).
022000
022100 FD  BLKREQWORK
022200     LABEL RECORDS ARE OMITTED.
022300 01  BLKREQWORK-RECORD            PIC X(1100).
022400
022500 FD  TRANXNIN
022600     LABEL RECORDS ARE OMITTED.
022700 01  TRANXNIN-RECORD              PIC X(1300).
022800
022900 FD  TRANXNOUT
023000     LABEL RECORDS ARE OMITTED.
023100 01  TRANXNOUT-RECORD             PIC X(1300).
023200
023300 FD  RPTOUT
023400     LABEL RECORDS ARE OMITTED.
023500     COPY RPTLIN.
023600
023700 WORKING-STORAGE SECTION.
023800*************************
023900 01  FILLER                          PIC X(24)        VALUE
024000     "** PROGRAM CRDBATCH **".
024100
024200* ------------------ PROGRAM WORKING STORAGE -------------------*
024300* CZ9ESQ - CRDCOM/TRFREQ/CRDAPP/BLKACT/BLKDEC/CARD/BLKREQ/TRANXN/
024400* TRF01/CRD02/BLK03 EACH CARRY THEIR OWN 01-LEVEL RECORD(S) - NONE
024500* OF THEM ARE WRITTEN AS A SUBORDINATE GROUP, SO THEY ARE COPIED
024600* STRAIGHT INTO WORKING-STORAGE BELOW, NOT WRAPPED UNDER AN
024700* ENCLOSING 01 OF OUR OWN. SEE CZ9ESQ IN THE CHANGE LOG ABOVE.
024800     COPY CRDCOM.
024900
025000* BATCH-INPUT FILE LAYOUTS - SEE BANNER ABOVE THE FD SET.
025100     COPY TRFREQ.
025200     COPY CRDAPP.
025300     COPY BLKACT.
025400     COPY BLKDEC.
025500
025600* MASTER RECORD LAYOUTS - TEXT FORM (CARDIN/CARDOUT/BLKREQIN/
025700* BLKREQOUT/TRANXNOUT) AND PACKED WORKING FORM (CARDWORK/
025800* BLKREQWORK) BOTH COME OUT OF THESE THREE COPY STATEMENTS.
025900     COPY CARD.
026000     COPY BLKREQ.
026100     COPY TRANXN.
026200
026300* CALLED-ROUTINE PARAMETER AREAS - CRDBATCH BUILDS THESE IN
026400* WORKING STORAGE AND PASSES THEM ON THE CALL, THEY ARE NOT
026500* THIS PROGRAM'S OWN LINKAGE.
026600     COPY TRF01.
026700     COPY CRD02.
026800     COPY BLK03.
026900
027000 01  WK-C-WORK-AREA.
027100     05  WK-C-ACTIVE-STATUS          PIC X(20) VALUE "ACTIVE".
027200     05  WK-C-BLOCKED-STATUS         PIC X(20) VALUE "BLOCKED".
027300     05  WK-C-PENDING-STATUS         PIC X(20) VALUE "PENDING".
027400     05  WK-C-COMPLETED-STATUS       PIC X(20) VALUE "COMPLETED".
027500     05  WK-C-FAILED-STATUS          PIC X(20) VALUE "FAILED".
027600     05  WK-C-BLOCK-ACTION           PIC X(08) VALUE "BLOCK".
027700     05  WK-C-UNBLOCK-ACTION         PIC X(08) VALUE "UNBLOCK".
027800     05  WK-C-REQUEST-ACTION         PIC X(08) VALUE "REQUEST".
027900     05  WK-C-DFLT-TXN-DESC          PIC X(25) VALUE
028000         "CARD-TO-CARD TRANSFER".
028100     05  WK-C-TRFREQW-EOF            PIC X(01) VALUE "N".
028200     05  WK-C-CRDAPPW-EOF            PIC X(01) VALUE "N".
028300     05  WK-C-BLKACTW-EOF            PIC X(01) VALUE "N".
028400     05  WK-C-BLKDECW-EOF            PIC X(01) VALUE "N".
028500     05  WK-C-CARDIN-EOF             PIC X(01) VALUE "N".
028600     05  WK-C-BLKREQIN-EOF           PIC X(01) VALUE "N".
028700     05  WK-C-TRANXNIN-EOF           PIC X(01) VALUE "N".
028800     05  WK-C-CARD-FOUND             PIC X(01) VALUE "N".
028900     05  WK-C-BLKREQ-FOUND           PIC X(01) VALUE "N".
029000     05  WK-C-DUPLICATE-PENDING      PIC X(01) VALUE "N".
029100     05  WK-C-TXN-SEQ-DISPLAY        PIC 9(04) VALUE ZERO.
029200     05  WK-C-TXN-REF-SEQ            PIC 9(10) VALUE ZERO.
029300
029400* CARD-ID / RELATIVE-SLOT INDEX TABLE - ENTRY N CORRESPONDS TO
029500* CARDWORK RELATIVE RECORD N. TODAY'S COMPLETED-SPEND ACCUMULATOR
029600* SHARES THE SAME SUBSCRIPT - SEE CZ4ESQ ABOVE. PLAIN OCCURS WITH
029700* A MANUAL LINEAR SEARCH (A210/A211) - NO SEARCH/INDEXED BY.
029800 01  WK-T-CARD-INDEX.
029900     05  WK-T-CARD-ENTRY OCCURS 9999 TIMES.
030000         10  WK-T-CARD-ID           PIC 9(09).
030100         10  WK-T-SPEND-AMT         PIC S9(13)V9(2) COMP-3.
030200
030300* BLOCK-REQUEST-ID / RELATIVE-SLOT INDEX TABLE - ENTRY N
030400* CORRESPONDS TO BLKREQWORK RELATIVE RECORD N.
030500 01  WK-T-BLKREQ-INDEX.
030600     05  WK-T-BLKREQ-ENTRY OCCURS 9999 TIMES.
030700         10  WK-T-BLKREQ-ID         PIC 9(09).
030800
030900* ALTERNATE NUMERIC/ALPHA VIEW OF A CARD-ID, USED ON THE TRACE
031000* DISPLAYS AT D199 - SECOND REDEFINES IN THIS PROGRAM.
031100 01  WK-C-TRACE-CARD.
031200     05  WK-C-TRACE-CARD-ALPHA       PIC X(09).
031300 01  WK-C-TRACE-CARD-N REDEFINES WK-C-TRACE-CARD.
031400     05  WK-N-TRACE-CARD-NUM         PIC 9(09).
031500
031600* ALTERNATE NUMERIC/ALPHA VIEW OF A BLOCK-REQUEST-ID, SAME
031700* PURPOSE AS ABOVE - THIRD REDEFINES IN THIS PROGRAM.
031800 01  WK-C-TRACE-BLKREQ.
031900     05  WK-C-TRACE-BLKREQ-ALPHA     PIC X(09).
032000 01  WK-C-TRACE-BLKREQ-N REDEFINES WK-C-TRACE-BLKREQ.
032100     05  WK-N-TRACE-BLKREQ-NUM       PIC 9(09).
032200
032300 01  WK-N-WORK-AREA.
032400     05  WK-N-CARD-COUNT             PIC S9(08) COMP VALUE ZERO.
032500     05  WK-N-BLKREQ-COUNT           PIC S9(08) COMP VALUE ZERO.
032600     05  WK-N-NEXT-CARD-ID           PIC 9(09)       VALUE ZERO.
032700     05  WK-N-NEXT-BLKREQ-ID         PIC 9(09)       VALUE ZERO.
032800     05  WK-N-SRCH-IDX               PIC S9(08) COMP.
032900     05  WK-N-FOUND-IDX              PIC S9(08) COMP.
033000     05  WK-N-CARD-REL-KEY           PIC S9(08) COMP.
033100     05  WK-N-BLKREQ-REL-KEY         PIC S9(08) COMP.
033200     05  WK-N-TXN-SEQ-CTR            PIC S9(08) COMP VALUE ZERO.
033300     05  WK-N-SEARCH-CARD-ID         PIC 9(09)       VALUE ZERO.
033400     05  WK-N-SEARCH-BLKREQ-ID       PIC 9(09)       VALUE ZERO.
033500
033600* FOURTH REDEFINES IN THIS PROGRAM - SPLITS A LEDGER RECORD'S
033700* FULL TIMESTAMP SO A400 CAN COMPARE THE DATE PART ONLY, WITHOUT
033800* REFERENCE MODIFICATION.
033900 01  WK-N-TXN-DATE-CHECK.
034000     05  WK-N-TXN-DATE-CHECK-VAL     PIC 9(14).
034100 01  WK-N-TXN-DATE-CHECK-R REDEFINES WK-N-TXN-DATE-CHECK.
034200     05  WK-N-TXN-DATE-CHECK-DATE    PIC 9(08).
034300     05  WK-N-TXN-DATE-CHECK-TIME    PIC 9(06).
034400
034500* CONTROL TOTALS - EVERY COUNTER IS COMP PER SHOP STANDARD.
034600 01  WK-N-RUN-TOTALS.
034700     05  WK-N-TRF-COMPLETED-CTR      PIC S9(08) COMP VALUE ZERO.
034800     05  WK-N-TRF-FAILED-CTR         PIC S9(08) COMP VALUE ZERO.
034900     05  WK-N-TRF-AMOUNT-TOTAL       PIC S9(13)V9(2) COMP-3
035000                                                      VALUE ZERO.
035100     05  WK-N-CARDS-ISSUED-CTR       PIC S9(08) COMP VALUE ZERO.
035200     05  WK-N-CARDS-EXPIRED-CTR      PIC S9(08) COMP VALUE ZERO.
035300     05  WK-N-CARDS-BLOCKED-CTR      PIC S9(08) COMP VALUE ZERO.
035400     05  WK-N-CARDS-UNBLOCKED-CTR    PIC S9(08) COMP VALUE ZERO.
035500     05  WK-N-BLKACT-SKIPPED-CTR     PIC S9(08) COMP VALUE ZERO.
035600     05  WK-N-BLKREQ-FILED-CTR       PIC S9(08) COMP VALUE ZERO.
035700     05  WK-N-BLKREQ-APPROVED-CTR    PIC S9(08) COMP VALUE ZERO.
035800     05  WK-N-BLKREQ-REJECTED-CTR    PIC S9(08) COMP VALUE ZERO.
035900     05  WK-N-BLKREQ-SKIPPED-CTR     PIC S9(08) COMP VALUE ZERO.
036000     05  WK-N-GRAND-TOTAL-CTR        PIC S9(08) COMP VALUE ZERO.
036100
036200 LINKAGE SECTION.
036300*****************
036400*  NONE - CRDBATCH IS THE TOP-LEVEL PROGRAM OF THE RUN.
036500
036600 PROCEDURE DIVISION.
036700*********************
036800 MAIN-MODULE.
036900     PERFORM A100-OPEN-FILES    THRU A100-OPEN-FILES-EX.
037000     PERFORM A200-LOAD-CARD-MASTER
037100         THRU A200-LOAD-CARD-MASTER-EX.
037200     PERFORM A300-LOAD-BLKREQ-MASTER
037300         THRU A300-LOAD-BLKREQ-MASTER-EX.
037400     PERFORM A350-GET-RUN-DATE THRU A350-GET-RUN-DATE-EX.
037500     PERFORM A400-BUILD-SPEND-TABLE
037600         THRU A400-BUILD-SPEND-TABLE-EX.
037700     PERFORM B100-TRANSFER-STEP THRU B100-TRANSFER-STEP-EX.
037800     PERFORM C100-ISSUANCE-STEP THRU C100-ISSUANCE-STEP-EX.
037900     PERFORM D100-LIFECYCLE-STEP THRU D100-LIFECYCLE-STEP-EX.
038000     PERFORM E100-BLOCKREQ-STEP THRU E100-BLOCKREQ-STEP-EX.
038100     PERFORM F100-PRINT-REPORT THRU F100-PRINT-REPORT-EX.
038200     PERFORM Z000-END-PROGRAM-ROUTINE
038300         THRU Z999-END-PROGRAM-ROUTINE-EX.
038400     STOP RUN.
038500
038600*-----------------------------------------------------------------
038700*  OPEN EVERY FILE USED THIS RUN - TRFVLMT'S OWN OPEN/CHECK
038800*  PATTERN, REPEATED PER FILE.
038900*-----------------------------------------------------------------
039000 A100-OPEN-FILES.
039100*-----------------------------------------------------------------
039200     OPEN INPUT  TRFREQW.
039300     IF NOT WK-C-SUCCESSFUL
039400         DISPLAY "CRDBATCH - OPEN FILE ERROR - TRFREQW"
039500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
039600         GO TO Y900-ABNORMAL-TERMINATION
039700     END-IF.
039800     OPEN INPUT  CRDAPPW.
039900     IF NOT WK-C-SUCCESSFUL
040000         DISPLAY "CRDBATCH - OPEN FILE ERROR - CRDAPPW"
040100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
040200         GO TO Y900-ABNORMAL-TERMINATION
040300     END-IF.
040400     OPEN INPUT  BLKACTW.
040500     IF NOT WK-C-SUCCESSFUL
040600         DISPLAY "CRDBATCH - OPEN FILE ERROR - BLKACTW"
040700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
040800         GO TO Y900-ABNORMAL-TERMINATION
040900     END-IF.
041000     OPEN INPUT  BLKDECW.
041100     IF NOT WK-C-SUCCESSFUL
041200         DISPLAY "CRDBATCH - OPEN FILE ERROR - BLKDECW"
041300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
041400         GO TO Y900-ABNORMAL-TERMINATION
041500     END-IF.
041600     OPEN INPUT  CARDIN.
041700     IF NOT WK-C-SUCCESSFUL
041800         DISPLAY "CRDBATCH - OPEN FILE ERROR - CARDIN"
041900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
042000         GO TO Y900-ABNORMAL-TERMINATION
042100     END-IF.
042200     OPEN OUTPUT CARDOUT.
042300     IF NOT WK-C-SUCCESSFUL
042400         DISPLAY "CRDBATCH - OPEN FILE ERROR - CARDOUT"
042500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
042600         GO TO Y900-ABNORMAL-TERMINATION
042700     END-IF.
042800     OPEN OUTPUT CARDWORK.
042900     IF NOT WK-C-SUCCESSFUL
043000         DISPLAY "CRDBATCH - OPEN FILE ERROR - CARDWORK"
043100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
043200         GO TO Y900-ABNORMAL-TERMINATION
043300     END-IF.
043400     OPEN INPUT  BLKREQIN.
043500     IF NOT WK-C-SUCCESSFUL
043600         DISPLAY "CRDBATCH - OPEN FILE ERROR - BLKREQIN"
043700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
043800         GO TO Y900-ABNORMAL-TERMINATION
043900     END-IF.
044000     OPEN OUTPUT BLKREQOUT.
044100     IF NOT WK-C-SUCCESSFUL
044200         DISPLAY "CRDBATCH - OPEN FILE ERROR - BLKREQOUT"
044300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
044400         GO TO Y900-ABNORMAL-TERMINATION
044500     END-IF.
044600     OPEN OUTPUT BLKREQWORK.
044700     IF NOT WK-C-SUCCESSFUL
044800         DISPLAY "CRDBATCH - OPEN FILE ERROR - BLKREQWORK"
044900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
045000         GO TO Y900-ABNORMAL-TERMINATION
045100     END-IF.
045200     OPEN INPUT  TRANXNIN.
045300     IF NOT WK-C-SUCCESSFUL
045400         AND WK-C-FILE-STATUS NOT = "35"
045500         DISPLAY "CRDBATCH - OPEN FILE ERROR - TRANXNIN"
045600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
045700         GO TO Y900-ABNORMAL-TERMINATION
045800     END-IF.
045900     OPEN OUTPUT RPTOUT.
046000     IF NOT WK-C-SUCCESSFUL
046100         DISPLAY "CRDBATCH - OPEN FILE ERROR - RPTOUT"
046200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
046300         GO TO Y900-ABNORMAL-TERMINATION
046400     END-IF.
046500 A100-OPEN-FILES-EX.
046600     EXIT.
046700
046800*-----------------------------------------------------------------
046900*  LOAD THE CARD MASTER INTO THE RELATIVE WORKING FILE AND BUILD
047000*  THE CARD-ID INDEX TABLE - FETCH-CURSOR STYLE READ LOOP, AFTER
047100*  TRFVLMT'S FETCH-CURSOR-1.
047200*-----------------------------------------------------------------
047300 A200-LOAD-CARD-MASTER.
047400*-----------------------------------------------------------------
047500     PERFORM A201-FETCH-CARDIN THRU A201-FETCH-CARDIN-EX
047600         UNTIL WK-C-CARDIN-EOF = "Y".
047700 A200-LOAD-CARD-MASTER-EX.
047800     EXIT.
047900
048000 A201-FETCH-CARDIN.
048100*-----------------------------------------------------------------
048200     READ CARDIN INTO CARD-RECORD
048300         AT END
048400             MOVE "Y"            TO WK-C-CARDIN-EOF
048500             GO TO A201-FETCH-CARDIN-EX
048600     END-READ.
048700     ADD 1                       TO WK-N-CARD-COUNT.
048800     MOVE WK-N-CARD-COUNT        TO WK-N-CARD-REL-KEY.
048900     MOVE CARD-ID-D              TO CARD-ID.
049000     MOVE CARD-NUMBER-MASKED-D   TO CARD-NUMBER-MASKED.
049100     MOVE CARD-HOLDER-NAME-D     TO CARD-HOLDER-NAME.
049200     MOVE CARD-EXPIRY-YYYYMMDD-D TO CARD-EXPIRY-YYYYMMDD.
049300     MOVE CARD-STATUS-D          TO CARD-STATUS.
049400     MOVE CARD-TYPE-D            TO CARD-TYPE.
049500     MOVE CARD-BALANCE-D         TO CARD-BALANCE.
049600     MOVE CARD-DAILY-LIMIT-D     TO CARD-DAILY-LIMIT.
049700     MOVE CARD-OWNER-ID-D        TO CARD-OWNER-ID.
049800     MOVE CARD-BLOCK-REASON-D    TO CARD-BLOCK-REASON.
049900     MOVE CARD-BLOCKED-AT-D      TO CARD-BLOCKED-AT.
050000     WRITE CARDWORK-RECORD       FROM CARD-WS-RECORD
050100         INVALID KEY
050200             DISPLAY "CRDBATCH - WRITE CARDWORK ERROR"
050300             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
050400             GO TO Y900-ABNORMAL-TERMINATION
050500     END-WRITE.
050600     MOVE CARD-ID    TO WK-T-CARD-ID (WK-N-CARD-COUNT).
050700     MOVE ZERO       TO WK-T-SPEND-AMT (WK-N-CARD-COUNT).
050800     IF CARD-ID > WK-N-NEXT-CARD-ID
050900         MOVE CARD-ID TO WK-N-NEXT-CARD-ID
051000     END-IF.
051100 A201-FETCH-CARDIN-EX.
051200     EXIT.
051300
051400*-----------------------------------------------------------------
051500*  LOAD THE BLOCK-REQUEST MASTER - SAME PATTERN AS A200 ABOVE.
051600*-----------------------------------------------------------------
051700 A300-LOAD-BLKREQ-MASTER.
051800*-----------------------------------------------------------------
051900     PERFORM A301-FETCH-BLKREQIN THRU A301-FETCH-BLKREQIN-EX
052000         UNTIL WK-C-BLKREQIN-EOF = "Y".
052100 A300-LOAD-BLKREQ-MASTER-EX.
052200     EXIT.
052300
052400 A301-FETCH-BLKREQIN.
052500*-----------------------------------------------------------------
052600     READ BLKREQIN INTO BLKREQ-RECORD
052700         AT END
052800             MOVE "Y"            TO WK-C-BLKREQIN-EOF
052900             GO TO A301-FETCH-BLKREQIN-EX
053000     END-READ.
053100     ADD 1                       TO WK-N-BLKREQ-COUNT.
053200     MOVE WK-N-BLKREQ-COUNT      TO WK-N-BLKREQ-REL-KEY.
053300     MOVE BLK-REQUEST-ID-D       TO BLK-REQUEST-ID.
053400     MOVE BLK-CARD-ID-D          TO BLK-CARD-ID.
053500     MOVE BLK-REQUESTED-BY-D     TO BLK-REQUESTED-BY-USER-ID.
053600     MOVE BLK-REASON-D           TO BLK-REASON.
053700     MOVE BLK-STATUS-D           TO BLK-STATUS.
053800     MOVE BLK-REQUESTED-AT-D     TO BLK-REQUESTED-AT.
053900     MOVE BLK-PROCESSED-AT-D     TO BLK-PROCESSED-AT.
054000     MOVE BLK-PROCESSED-BY-D     TO BLK-PROCESSED-BY-USER-ID.
054100     MOVE BLK-ADMIN-COMMENT-D    TO BLK-ADMIN-COMMENT.
054200     WRITE BLKREQWORK-RECORD     FROM BLKREQ-WS-RECORD
054300         INVALID KEY
054400             DISPLAY "CRDBATCH - WRITE BLKREQWORK ERROR"
054500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
054600             GO TO Y900-ABNORMAL-TERMINATION
054700     END-WRITE.
054800     MOVE BLK-REQUEST-ID TO WK-T-BLKREQ-ID (WK-N-BLKREQ-COUNT).
054900     IF BLK-REQUEST-ID > WK-N-NEXT-BLKREQ-ID
055000         MOVE BLK-REQUEST-ID TO WK-N-NEXT-BLKREQ-ID
055100     END-IF.
055200 A301-FETCH-BLKREQIN-EX.
055300     EXIT.
055400
055500*-----------------------------------------------------------------
055600*  STAMP THE RUN DATE AND TIME INTO WK-C-TIMESTAMP-14 BEFORE
055700*  DOWNSTREAM NEEDS THEM - THE TODAY-SPEND SCAN AT A400, EVERY
055800*  ISSUE/SWEEP/BLOCK/DECISION TIMESTAMP, AND THE RUN-REPORT
055900*  HEADING DATE ALL READ WK-C-RUN-CCYYMMDD AND WK-C-TIMESTAMP-14
056000*  - SEE CZ6ESQ ABOVE.
056100*-----------------------------------------------------------------
056200 A350-GET-RUN-DATE.
056300*-----------------------------------------------------------------
056400     ACCEPT WK-C-RUN-CCYYMMDD   FROM DATE YYYYMMDD.
056500     ACCEPT WK-C-RUN-HHMMSS     FROM TIME.
056600     MOVE WK-C-RUN-CCYYMMDD      TO WK-C-TS-CCYYMMDD.
056700     MOVE WK-C-RUN-HHMMSS        TO WK-C-TS-HHMMSS.
056800 A350-GET-RUN-DATE-EX.
056900     EXIT.
057000
057100*-----------------------------------------------------------------
057200*  BUILD TODAY'S COMPLETED-SPEND ACCUMULATOR FROM THE EXISTING
057300*  LEDGER, THEN SWITCH TRANXN FROM INPUT TO EXTEND FOR THIS
057400*  RUN'S OWN WRITES - SINCE THE CZ3RV1 REHOST LEFT US WITH NO
057500*  INDEXED DATABASE TO HOLD THE LEDGER, A PLAIN SEQUENTIAL FILE
057600*  READ-THEN-EXTEND IS THE ONLY WAY TO SELF-JOURNAL TODAY'S
057700*  ACTIVITY BEFORE APPENDING THIS RUN'S OWN ROWS.
057800*-----------------------------------------------------------------
057900 A400-BUILD-SPEND-TABLE.
058000*-----------------------------------------------------------------
058100     PERFORM A401-FETCH-TRANXNIN THRU A401-FETCH-TRANXNIN-EX
058200         UNTIL WK-C-TRANXNIN-EOF = "Y".
058300     CLOSE TRANXNIN.
058400     OPEN EXTEND TRANXNOUT.
058500     IF NOT WK-C-SUCCESSFUL
058600         DISPLAY "CRDBATCH - OPEN EXTEND ERROR - TRANXNOUT"
058700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
058800         GO TO Y900-ABNORMAL-TERMINATION
058900     END-IF.
059000 A400-BUILD-SPEND-TABLE-EX.
059100     EXIT.
059200
059300 A401-FETCH-TRANXNIN.
059400*-----------------------------------------------------------------
059500     READ TRANXNIN INTO TRANXN-RECORD
059600         AT END
059700             MOVE "Y"            TO WK-C-TRANXNIN-EOF
059800             GO TO A401-FETCH-TRANXNIN-EX
059900     END-READ.
060000     IF TXN-STATUS-D NOT = WK-C-COMPLETED-STATUS
060100         GO TO A401-FETCH-TRANXNIN-EX
060200     END-IF.
060300     MOVE TXN-DATE-D              TO WK-N-TXN-DATE-CHECK-VAL.
060400     IF WK-N-TXN-DATE-CHECK-DATE NOT = WK-C-RUN-CCYYMMDD
060500         GO TO A401-FETCH-TRANXNIN-EX
060600     END-IF.
060700     MOVE TXN-SOURCE-CARD-ID-D   TO WK-N-SEARCH-CARD-ID.
060800     PERFORM A210-FIND-CARD THRU A210-FIND-CARD-EX.
060900     IF WK-C-CARD-FOUND = "Y"
061000         ADD TXN-AMOUNT-D TO WK-T-SPEND-AMT (WK-N-FOUND-IDX)
061100     END-IF.
061200 A401-FETCH-TRANXNIN-EX.
061300     EXIT.
061400
061500*-----------------------------------------------------------------
061600*  LINEAR-SEARCH LOOKUP - CARD-ID TO TABLE SUBSCRIPT. MODELLED
061700*  ON TRFVLMT'S FETCH-CURSOR-1 PERFORM...THRU...UNTIL SHAPE -
061800*  NO SEARCH/INDEXED BY, PLAIN OCCURS AND A MANUAL SUBSCRIPT.
061900*-----------------------------------------------------------------
062000 A210-FIND-CARD.
062100*-----------------------------------------------------------------
062200     MOVE "N"                    TO WK-C-CARD-FOUND.
062300     MOVE ZERO                   TO WK-N-SRCH-IDX.
062400     PERFORM A211-SEARCH-CARD-LOOP THRU A211-SEARCH-CARD-LOOP-EX
062500         UNTIL WK-C-CARD-FOUND = "Y"
062600            OR WK-N-SRCH-IDX NOT LESS THAN WK-N-CARD-COUNT.
062700 A210-FIND-CARD-EX.
062800     EXIT.
062900
063000 A211-SEARCH-CARD-LOOP.
063100*-----------------------------------------------------------------
063200     ADD 1                       TO WK-N-SRCH-IDX.
063300     IF WK-T-CARD-ID (WK-N-SRCH-IDX) = WK-N-SEARCH-CARD-ID
063400         MOVE "Y"                TO WK-C-CARD-FOUND
063500         MOVE WK-N-SRCH-IDX       TO WK-N-FOUND-IDX
063600     END-IF.
063700 A211-SEARCH-CARD-LOOP-EX.
063800     EXIT.
063900
064000*-----------------------------------------------------------------
064100*  LINEAR-SEARCH LOOKUP - BLOCK-REQUEST-ID TO TABLE SUBSCRIPT.
064200*-----------------------------------------------------------------
064300 A310-FIND-BLKREQ.
064400*-----------------------------------------------------------------
064500     MOVE "N"                    TO WK-C-BLKREQ-FOUND.
064600     MOVE ZERO                   TO WK-N-SRCH-IDX.
064700     PERFORM A311-SEARCH-BLKREQ-LOOP
064800         THRU A311-SEARCH-BLKREQ-LOOP-EX
064900         UNTIL WK-C-BLKREQ-FOUND = "Y"
065000            OR WK-N-SRCH-IDX NOT LESS THAN WK-N-BLKREQ-COUNT.
065100 A310-FIND-BLKREQ-EX.
065200     EXIT.
065300
065400 A311-SEARCH-BLKREQ-LOOP.
065500*-----------------------------------------------------------------
065600     ADD 1                       TO WK-N-SRCH-IDX.
065700     IF WK-T-BLKREQ-ID (WK-N-SRCH-IDX) = WK-N-SEARCH-BLKREQ-ID
065800         MOVE "Y"                TO WK-C-BLKREQ-FOUND
065900         MOVE WK-N-SRCH-IDX       TO WK-N-FOUND-IDX
066000     END-IF.
066100 A311-SEARCH-BLKREQ-LOOP-EX.
066200     EXIT.
066300
066400*-----------------------------------------------------------------
066500*  BATCH FLOW STEP 1 - TRANSFER POSTING - BUSINESS RULES §1, §6.
066600*-----------------------------------------------------------------
066700 B100-TRANSFER-STEP.
066800*-----------------------------------------------------------------
066900     PERFORM B101-FETCH-TRFREQW THRU B101-FETCH-TRFREQW-EX
067000         UNTIL WK-C-TRFREQW-EOF = "Y".
067100 B100-TRANSFER-STEP-EX.
067200     EXIT.
067300
067400 B101-FETCH-TRFREQW.
067500*-----------------------------------------------------------------
067600     READ TRFREQW INTO WK-TRFREQ-TEXT
067700         AT END
067800             MOVE "Y"            TO WK-C-TRFREQW-EOF
067900             GO TO B101-FETCH-TRFREQW-EX
068000     END-READ.
068100     MOVE TRF-SOURCE-CARD-ID-D   TO WK-N-SEARCH-CARD-ID.
068200     PERFORM A210-FIND-CARD THRU A210-FIND-CARD-EX.
068300     IF WK-C-CARD-FOUND = "N"
068400         DISPLAY "CRDBATCH - TRANSFER SKIPPED - UNKNOWN SOURCE "
068500             TRF-SOURCE-CARD-ID-D
068600         ADD 1 TO WK-N-TRF-FAILED-CTR
068700         GO TO B101-FETCH-TRFREQW-EX
068800     END-IF.
068900     MOVE WK-N-FOUND-IDX         TO WK-N-CARD-REL-KEY.
069000     READ CARDWORK INTO CARD-WS-RECORD.
069100     MOVE WK-N-FOUND-IDX         TO WK-N-SRCH-IDX.
069200     MOVE CARD-ID                TO T1-SRC-CARD-ID.
069300     MOVE CARD-OWNER-ID          TO T1-SRC-OWNER-ID.
069400     MOVE CARD-STATUS            TO T1-SRC-STATUS.
069500     MOVE CARD-BALANCE           TO T1-SRC-BALANCE.
069600     MOVE CARD-DAILY-LIMIT       TO T1-SRC-DAILY-LIMIT.
069700     MOVE WK-T-SPEND-AMT (WK-N-SRCH-IDX)
069800                                 TO T1-TODAY-COMPLETED-SPEND.
069900
070000     MOVE TRF-DEST-CARD-ID-D     TO WK-N-SEARCH-CARD-ID.
070100     PERFORM A210-FIND-CARD THRU A210-FIND-CARD-EX.
070200     IF WK-C-CARD-FOUND = "N"
070300         DISPLAY "CRDBATCH - TRANSFER SKIPPED - UNKNOWN DEST "
070400             TRF-DEST-CARD-ID-D
070500         ADD 1 TO WK-N-TRF-FAILED-CTR
070600         GO TO B101-FETCH-TRFREQW-EX
070700     END-IF.
070800     MOVE WK-N-FOUND-IDX         TO WK-N-CARD-REL-KEY.
070900     READ CARDWORK INTO CARD-WS-RECORD.
071000     MOVE CARD-ID                TO T1-DST-CARD-ID.
071100     MOVE CARD-OWNER-ID          TO T1-DST-OWNER-ID.
071200     MOVE CARD-STATUS            TO T1-DST-STATUS.
071300     MOVE CARD-BALANCE           TO T1-DST-BALANCE.
071400
071500     MOVE TRF-REQUEST-USER-ID-D  TO T1-REQUEST-USER-ID.
071600     MOVE TRF-AMOUNT-D           TO T1-AMOUNT.
071700     CALL "CRDTRF01"             USING WK-TRF01.
071800
071900     IF U0-ON
072000         DISPLAY "CRDBATCH - TRF " TRF-SOURCE-CARD-ID-D
072100             " TO " TRF-DEST-CARD-ID-D " RESULT "
072200             T1-NO-ERROR " " T1-FAILURE-REASON
072300     END-IF.
072400
072500     IF T1-NO-ERROR = "Y"
072600         PERFORM B110-POST-TRANSFER THRU B110-POST-TRANSFER-EX
072700     ELSE
072800         PERFORM B120-WRITE-FAILED-TXN
072900             THRU B120-WRITE-FAILED-TXN-EX
073000     END-IF.
073100 B101-FETCH-TRFREQW-EX.
073200     EXIT.
073300
073400 B110-POST-TRANSFER.
073500*-----------------------------------------------------------------
073600     MOVE TRF-SOURCE-CARD-ID-D   TO WK-N-SEARCH-CARD-ID.
073700     PERFORM A210-FIND-CARD THRU A210-FIND-CARD-EX.
073800     MOVE WK-N-FOUND-IDX         TO WK-N-CARD-REL-KEY.
073900     MOVE WK-N-FOUND-IDX         TO WK-N-SRCH-IDX.
074000     READ CARDWORK INTO CARD-WS-RECORD.
074100     MOVE T1-NEW-SRC-BALANCE     TO CARD-BALANCE.
074200     REWRITE CARDWORK-RECORD     FROM CARD-WS-RECORD.
074300     ADD T1-AMOUNT TO WK-T-SPEND-AMT (WK-N-SRCH-IDX).
074400
074500     MOVE TRF-DEST-CARD-ID-D     TO WK-N-SEARCH-CARD-ID.
074600     PERFORM A210-FIND-CARD THRU A210-FIND-CARD-EX.
074700     MOVE WK-N-FOUND-IDX         TO WK-N-CARD-REL-KEY.
074800     READ CARDWORK INTO CARD-WS-RECORD.
074900     MOVE T1-NEW-DST-BALANCE     TO CARD-BALANCE.
075000     REWRITE CARDWORK-RECORD     FROM CARD-WS-RECORD.
075100
075200     MOVE WK-C-COMPLETED-STATUS  TO TXN-STATUS.
075300     MOVE SPACES                 TO TXN-FAILURE-REASON.
075400     MOVE T1-SRC-BALANCE         TO TXN-BALANCE-BEFORE.
075500     MOVE T1-NEW-SRC-BALANCE     TO TXN-BALANCE-AFTER.
075600     PERFORM B130-WRITE-TRANXN THRU B130-WRITE-TRANXN-EX.
075700     ADD 1 TO WK-N-TRF-COMPLETED-CTR.
075800     ADD T1-AMOUNT TO WK-N-TRF-AMOUNT-TOTAL.
075900 B110-POST-TRANSFER-EX.
076000     EXIT.
076100
076200 B120-WRITE-FAILED-TXN.
076300*-----------------------------------------------------------------
076400     MOVE WK-C-FAILED-STATUS     TO TXN-STATUS.
076500     MOVE T1-FAILURE-REASON      TO TXN-FAILURE-REASON.
076600     MOVE T1-SRC-BALANCE         TO TXN-BALANCE-BEFORE.
076700     MOVE T1-SRC-BALANCE         TO TXN-BALANCE-AFTER.
076800     PERFORM B130-WRITE-TRANXN THRU B130-WRITE-TRANXN-EX.
076900     ADD 1 TO WK-N-TRF-FAILED-CTR.
077000 B120-WRITE-FAILED-TXN-EX.
077100     EXIT.
077200
077300 B130-WRITE-TRANXN.
077400*-----------------------------------------------------------------
077500     ADD 1                        TO WK-N-TXN-SEQ-CTR.
077600     MOVE WK-N-TXN-SEQ-CTR        TO WK-C-TXN-SEQ-DISPLAY.
077700     STRING "TXN-"                DELIMITED BY SIZE
077800            WK-C-RUN-CCYYMMDD     DELIMITED BY SIZE
077900            WK-C-RUN-HHMMSS       DELIMITED BY SIZE
078000            "-"                   DELIMITED BY SIZE
078100            WK-C-TXN-SEQ-DISPLAY  DELIMITED BY SIZE
078200            INTO TXN-ID.
078300     MOVE TRF-SOURCE-CARD-ID-D    TO TXN-SOURCE-CARD-ID.
078400     MOVE TRF-DEST-CARD-ID-D      TO TXN-DEST-CARD-ID.
078500     MOVE TRF-AMOUNT-D            TO TXN-AMOUNT.
078600     MOVE "TRANSFER"              TO TXN-TYPE.
078700     IF TRF-DESCRIPTION-D = SPACES
078800         MOVE WK-C-DFLT-TXN-DESC  TO TXN-DESCRIPTION
078900     ELSE
079000         MOVE TRF-DESCRIPTION-D   TO TXN-DESCRIPTION
079100     END-IF.
079200     MOVE WK-C-TS-CCYYMMDD        TO WK-N-TXN-DATE-CHECK-DATE.
079300     MOVE WK-C-TS-HHMMSS          TO WK-N-TXN-DATE-CHECK-TIME.
079400     MOVE WK-N-TXN-DATE-CHECK-VAL TO TXN-DATE-YYYYMMDDHHMMSS.
079500     MOVE TXN-DATE-YYYYMMDDHHMMSS TO TXN-PROCESSED-YYYYMMDDHHMMSS.
079600     MOVE WK-N-TXN-SEQ-CTR         TO WK-C-TXN-REF-SEQ.
079700     STRING "REF-"                 DELIMITED BY SIZE
079800            WK-C-TXN-REF-SEQ       DELIMITED BY SIZE
079900            INTO TXN-REFERENCE-NUMBER.
080000     WRITE TRANXNOUT-RECORD       FROM TRANXN-WS-RECORD.
080100 B130-WRITE-TRANXN-EX.
080200     EXIT.
080300
080400*-----------------------------------------------------------------
080500*  BATCH FLOW STEP 2 - CARD ISSUANCE - BUSINESS RULES §2, §3.
080600*-----------------------------------------------------------------
080700 C100-ISSUANCE-STEP.
080800*-----------------------------------------------------------------
080900     PERFORM C101-FETCH-CRDAPPW THRU C101-FETCH-CRDAPPW-EX
081000         UNTIL WK-C-CRDAPPW-EOF = "Y".
081100 C100-ISSUANCE-STEP-EX.
081200     EXIT.
081300
081400 C101-FETCH-CRDAPPW.
081500*-----------------------------------------------------------------
081600     READ CRDAPPW INTO WK-CRDAPP-TEXT
081700         AT END
081800             MOVE "Y"            TO WK-C-CRDAPPW-EOF
081900             GO TO C101-FETCH-CRDAPPW-EX
082000     END-READ.
082100     ADD 1                       TO WK-N-NEXT-CARD-ID.
082200     MOVE 1                      TO WK-CRD02-OPTION.
082300     MOVE WK-N-NEXT-CARD-ID      TO C2-CARD-ID.
082400     MOVE CRDAPP-OWNER-ID-D      TO C2-CARD-OWNER-ID.
082500     MOVE CRDAPP-CARD-TYPE-D     TO C2-CARD-TYPE.
082600     MOVE CRDAPP-BALANCE-D       TO C2-CARD-BALANCE.
082700     MOVE CRDAPP-DAILY-LIMIT-D   TO C2-CARD-DAILY-LIMIT.
082800     MOVE CRDAPP-HOLDER-NAME-D   TO C2-CARD-HOLDER-NAME.
082900     MOVE CRDAPP-OWNER-NAME-D    TO C2-ISS-OWNER-NAME.
083000     MOVE WK-C-RUN-CCYYMMDD      TO C2-ISS-TODAY-CCYYMMDD.
083100     CALL "CRDCRD02"             USING WK-CRD02.
083200
083300     MOVE C2-CARD-ID             TO CARD-ID.
083400     MOVE C2-CARD-NUMBER-MASKED  TO CARD-NUMBER-MASKED.
083500     MOVE C2-CARD-HOLDER-NAME    TO CARD-HOLDER-NAME.
083600     MOVE C2-CARD-EXPIRY-YYYYMMDD TO CARD-EXPIRY-YYYYMMDD.
083700     MOVE C2-CARD-STATUS         TO CARD-STATUS.
083800     MOVE C2-CARD-TYPE           TO CARD-TYPE.
083900     MOVE C2-CARD-BALANCE        TO CARD-BALANCE.
084000     MOVE C2-CARD-DAILY-LIMIT    TO CARD-DAILY-LIMIT.
084100     MOVE C2-CARD-OWNER-ID       TO CARD-OWNER-ID.
084200     MOVE SPACES                 TO CARD-BLOCK-REASON.
084300     MOVE ZERO                   TO CARD-BLOCKED-AT.
084400
084500     ADD 1                       TO WK-N-CARD-COUNT.
084600     MOVE WK-N-CARD-COUNT        TO WK-N-CARD-REL-KEY.
084700     WRITE CARDWORK-RECORD       FROM CARD-WS-RECORD
084800         INVALID KEY
084900             DISPLAY "CRDBATCH - WRITE CARDWORK ERROR - ISSUE"
085000             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
085100             GO TO Y900-ABNORMAL-TERMINATION
085200     END-WRITE.
085300     MOVE CARD-ID    TO WK-T-CARD-ID (WK-N-CARD-COUNT).
085400     MOVE ZERO       TO WK-T-SPEND-AMT (WK-N-CARD-COUNT).
085500     ADD 1           TO WK-N-CARDS-ISSUED-CTR.
085600
085700     IF U0-ON
085800         DISPLAY "CRDBATCH - ISSUED CARD " CARD-ID
085900             " NUMBER " C2-ISS-CARD-NUMBER " CVV "
086000             C2-ISS-CARD-CVV
086100     END-IF.
086200 C101-FETCH-CRDAPPW-EX.
086300     EXIT.
086400
086500*-----------------------------------------------------------------
086600*  BATCH FLOW STEP 3 - CARD LIFECYCLE - EXPIRY SWEEP (D110) THEN
086700*  DIRECT ADMIN BLOCK/UNBLOCK ACTIONS (D120) - RULES §3, §4.
086800*-----------------------------------------------------------------
086900 D100-LIFECYCLE-STEP.
087000*-----------------------------------------------------------------
087100     PERFORM D110-EXPIRY-SWEEP-LOOP THRU D110-EXPIRY-SWEEP-LOOP-EX
087200         VARYING WK-N-SRCH-IDX FROM 1 BY 1
087300         UNTIL WK-N-SRCH-IDX > WK-N-CARD-COUNT.
087400     PERFORM D120-BLOCKACT-LOOP THRU D120-BLOCKACT-LOOP-EX
087500         UNTIL WK-C-BLKACTW-EOF = "Y".
087600 D100-LIFECYCLE-STEP-EX.
087700     EXIT.
087800
087900 D110-EXPIRY-SWEEP-LOOP.
088000*-----------------------------------------------------------------
088100     MOVE WK-N-SRCH-IDX          TO WK-N-CARD-REL-KEY.
088200     READ CARDWORK INTO CARD-WS-RECORD.
088300     MOVE 3                      TO WK-CRD02-OPTION.
088400     MOVE CARD-ID                TO C2-CARD-ID.
088500     MOVE CARD-STATUS            TO C2-CARD-STATUS.
088600     MOVE CARD-EXPIRY-YYYYMMDD   TO C2-CARD-EXPIRY-YYYYMMDD.
088700     MOVE WK-C-RUN-CCYYMMDD      TO C2-SWP-TODAY-CCYYMMDD.
088800     CALL "CRDCRD02"             USING WK-CRD02.
088900     IF C2-CHANGED-IND = "Y"
089000         MOVE C2-CARD-STATUS     TO CARD-STATUS
089100         REWRITE CARDWORK-RECORD FROM CARD-WS-RECORD
089200         ADD 1 TO WK-N-CARDS-EXPIRED-CTR
089300     END-IF.
089400 D110-EXPIRY-SWEEP-LOOP-EX.
089500     EXIT.
089600
089700 D120-BLOCKACT-LOOP.
089800*-----------------------------------------------------------------
089900     READ BLKACTW INTO WK-BLKACT-TEXT
090000         AT END
090100             MOVE "Y"            TO WK-C-BLKACTW-EOF
090200             GO TO D120-BLOCKACT-LOOP-EX
090300     END-READ.
090400     IF BLKACT-ACTION-D = WK-C-REQUEST-ACTION
090500         GO TO D120-BLOCKACT-LOOP-EX
090600     END-IF.
090700     MOVE BLKACT-CARD-ID-D       TO WK-N-SEARCH-CARD-ID.
090800     PERFORM A210-FIND-CARD THRU A210-FIND-CARD-EX.
090900     IF WK-C-CARD-FOUND = "N"
091000         DISPLAY "CRDBATCH - BLOCK ACTION SKIPPED - UNKNOWN "
091100             BLKACT-CARD-ID-D
091200         ADD 1 TO WK-N-BLKACT-SKIPPED-CTR
091300         GO TO D120-BLOCKACT-LOOP-EX
091400     END-IF.
091500     MOVE WK-N-FOUND-IDX         TO WK-N-CARD-REL-KEY.
091600     READ CARDWORK INTO CARD-WS-RECORD.
091700     MOVE 2                      TO WK-CRD02-OPTION.
091800     MOVE CARD-ID                TO C2-CARD-ID.
091900     MOVE CARD-STATUS            TO C2-CARD-STATUS.
092000     MOVE BLKACT-ACTION-D        TO C2-ACT-CODE.
092100     MOVE BLKACT-REASON-D        TO C2-ACT-REASON.
092200     MOVE WK-C-TIMESTAMP-14      TO C2-ACT-TIMESTAMP-14.
092300     CALL "CRDCRD02"             USING WK-CRD02.
092400     IF C2-CHANGED-IND = "Y"
092500         MOVE C2-CARD-STATUS      TO CARD-STATUS
092600         MOVE C2-CARD-BLOCK-REASON TO CARD-BLOCK-REASON
092700         MOVE C2-CARD-BLOCKED-AT  TO CARD-BLOCKED-AT
092800         REWRITE CARDWORK-RECORD  FROM CARD-WS-RECORD
092900         IF BLKACT-ACTION-D = WK-C-BLOCK-ACTION
093000             ADD 1 TO WK-N-CARDS-BLOCKED-CTR
093100         ELSE
093200             ADD 1 TO WK-N-CARDS-UNBLOCKED-CTR
093300         END-IF
093400     ELSE
093500         DISPLAY "CRDBATCH - BLOCK ACTION SKIPPED - "
093600             C2-ERROR-TEXT
093700         ADD 1 TO WK-N-BLKACT-SKIPPED-CTR
093800     END-IF.
093900 D120-BLOCKACT-LOOP-EX.
094000     EXIT.
094100
094200*-----------------------------------------------------------------
094300*  BATCH FLOW STEP 4 - BLOCK-REQUEST WORKFLOW - RULE §5. FILING
094400*  (E110, DRIVEN OFF BLKACTW "REQUEST" RECORDS) THEN DECISIONS
094500*  (E120, DRIVEN OFF BLKDECW).
094600*-----------------------------------------------------------------
094700 E100-BLOCKREQ-STEP.
094800*-----------------------------------------------------------------
094900     PERFORM E110-FILE-BLOCKREQ THRU E110-FILE-BLOCKREQ-EX
095000         UNTIL WK-C-BLKACTW-EOF = "Y".
095100     PERFORM E120-DECIDE-BLOCKREQ THRU E120-DECIDE-BLOCKREQ-EX
095200         UNTIL WK-C-BLKDECW-EOF = "Y".
095300 E100-BLOCKREQ-STEP-EX.
095400     EXIT.
095500
095600 E110-FILE-BLOCKREQ.
095700*-----------------------------------------------------------------
095800     READ BLKACTW INTO WK-BLKACT-TEXT
095900         AT END
096000             MOVE "Y"            TO WK-C-BLKACTW-EOF
096100             GO TO E110-FILE-BLOCKREQ-EX
096200     END-READ.
096300     IF BLKACT-ACTION-D NOT = WK-C-REQUEST-ACTION
096400         GO TO E110-FILE-BLOCKREQ-EX
096500     END-IF.
096600     MOVE BLKACT-CARD-ID-D       TO WK-N-SEARCH-CARD-ID.
096700     PERFORM A210-FIND-CARD THRU A210-FIND-CARD-EX.
096800     IF WK-C-CARD-FOUND = "N"
096900         DISPLAY "CRDBATCH - BLOCK REQUEST SKIPPED - UNKNOWN "
097000             BLKACT-CARD-ID-D
097100         ADD 1 TO WK-N-BLKREQ-SKIPPED-CTR
097200         GO TO E110-FILE-BLOCKREQ-EX
097300     END-IF.
097400     MOVE WK-N-FOUND-IDX         TO WK-N-CARD-REL-KEY.
097500     READ CARDWORK INTO CARD-WS-RECORD.
097600     PERFORM E111-CHECK-DUPLICATE-PENDING
097700         THRU E111-CHECK-DUPLICATE-PENDING-EX.
097800
097900     ADD 1                       TO WK-N-NEXT-BLKREQ-ID.
098000     MOVE 1                      TO WK-BLK03-OPTION.
098100     MOVE WK-N-NEXT-BLKREQ-ID    TO B3-REQ-NEW-REQUEST-ID.
098200     MOVE BLKACT-CARD-ID-D       TO B3-REQ-CARD-ID.
098300     MOVE BLKACT-REQUESTED-BY-D  TO B3-REQ-USER-ID.
098400     MOVE BLKACT-REASON-D        TO B3-REQ-REASON.
098500     MOVE CARD-STATUS            TO B3-REQ-CARD-STATUS.
098600     MOVE WK-C-DUPLICATE-PENDING TO B3-REQ-DUPLICATE-PENDING.
098700     MOVE WK-C-TIMESTAMP-14      TO B3-REQ-TODAY-TIMESTAMP.
098800     CALL "CRDBLK03"          USING WK-BLK03, WK-CRD02.
098900
099000     IF B3-NO-ERROR = "Y"
099100         MOVE B3-REQ-NEW-REQUEST-ID TO BLK-REQUEST-ID
099200         MOVE BLKACT-CARD-ID-D      TO BLK-CARD-ID
099300         MOVE BLKACT-REQUESTED-BY-D TO BLK-REQUESTED-BY-USER-ID
099400         MOVE BLKACT-REASON-D       TO BLK-REASON
099500         MOVE B3-NEW-STATUS         TO BLK-STATUS
099600         MOVE WK-C-TIMESTAMP-14     TO BLK-REQUESTED-AT
099700         MOVE ZERO                  TO BLK-PROCESSED-AT
099800         MOVE ZERO                  TO BLK-PROCESSED-BY-USER-ID
099900         MOVE SPACES                TO BLK-ADMIN-COMMENT
100000         ADD 1                      TO WK-N-BLKREQ-COUNT
100100         MOVE WK-N-BLKREQ-COUNT     TO WK-N-BLKREQ-REL-KEY
100200         WRITE BLKREQWORK-RECORD FROM BLKREQ-WS-RECORD
100300             INVALID KEY
100400                 DISPLAY "CRDBATCH - WRITE BLKREQWORK ERROR"
100500                 GO TO Y900-ABNORMAL-TERMINATION
100600         END-WRITE
100700         MOVE BLK-REQUEST-ID TO WK-T-BLKREQ-ID (WK-N-BLKREQ-COUNT)
100800         ADD 1 TO WK-N-BLKREQ-FILED-CTR
100900     ELSE
101000         SUBTRACT 1 FROM WK-N-NEXT-BLKREQ-ID
101100         DISPLAY "CRDBATCH - BLOCK REQUEST SKIPPED - "
101200             B3-ERROR-TEXT
101300         ADD 1 TO WK-N-BLKREQ-SKIPPED-CTR
101400     END-IF.
101500 E110-FILE-BLOCKREQ-EX.
101600     EXIT.
101700
101800 E111-CHECK-DUPLICATE-PENDING.
101900*-----------------------------------------------------------------
102000     MOVE "N"                    TO WK-C-DUPLICATE-PENDING.
102100     MOVE ZERO                   TO WK-N-SRCH-IDX.
102200     PERFORM E112-SCAN-PENDING-LOOP THRU E112-SCAN-PENDING-LOOP-EX
102300         UNTIL WK-C-DUPLICATE-PENDING = "Y"
102400            OR WK-N-SRCH-IDX NOT LESS THAN WK-N-BLKREQ-COUNT.
102500 E111-CHECK-DUPLICATE-PENDING-EX.
102600     EXIT.
102700
102800 E112-SCAN-PENDING-LOOP.
102900*-----------------------------------------------------------------
103000     ADD 1                       TO WK-N-SRCH-IDX.
103100     MOVE WK-N-SRCH-IDX          TO WK-N-BLKREQ-REL-KEY.
103200     READ BLKREQWORK INTO BLKREQ-WS-RECORD.
103300     IF BLK-CARD-ID = BLKACT-CARD-ID-D
103400         AND BLK-STATUS = WK-C-PENDING-STATUS
103500         MOVE "Y"                TO WK-C-DUPLICATE-PENDING
103600     END-IF.
103700 E112-SCAN-PENDING-LOOP-EX.
103800     EXIT.
103900
104000 E120-DECIDE-BLOCKREQ.
104100*-----------------------------------------------------------------
104200     READ BLKDECW INTO WK-BLKDEC-TEXT
104300         AT END
104400             MOVE "Y"            TO WK-C-BLKDECW-EOF
104500             GO TO E120-DECIDE-BLOCKREQ-EX
104600     END-READ.
104700     MOVE BLKDEC-REQUEST-ID-D    TO WK-N-SEARCH-BLKREQ-ID.
104800     PERFORM A310-FIND-BLKREQ THRU A310-FIND-BLKREQ-EX.
104900     IF WK-C-BLKREQ-FOUND = "N"
105000         DISPLAY "CRDBATCH - DECISION SKIPPED - UNKNOWN REQUEST "
105100             BLKDEC-REQUEST-ID-D
105200         ADD 1 TO WK-N-BLKREQ-SKIPPED-CTR
105300         GO TO E120-DECIDE-BLOCKREQ-EX
105400     END-IF.
105500     MOVE WK-N-FOUND-IDX         TO WK-N-BLKREQ-REL-KEY.
105600     READ BLKREQWORK INTO BLKREQ-WS-RECORD.
105700
105800     MOVE 2                      TO WK-BLK03-OPTION.
105900     MOVE BLKDEC-REQUEST-ID-D    TO B3-DEC-REQUEST-ID.
106000     MOVE BLK-STATUS             TO B3-DEC-CURRENT-STATUS.
106100     MOVE BLK-REASON             TO B3-DEC-REQUEST-REASON.
106200     MOVE BLKDEC-APPROVE-FLAG-D  TO B3-DEC-APPROVE-FLAG.
106300     MOVE BLKDEC-ADMIN-ID-D      TO B3-DEC-ADMIN-ID.
106400     MOVE BLKDEC-COMMENT-D       TO B3-DEC-COMMENT.
106500     MOVE WK-C-TIMESTAMP-14      TO B3-DEC-TODAY-TIMESTAMP.
106600
106700     MOVE BLK-CARD-ID            TO WK-N-SEARCH-CARD-ID.
106800     PERFORM A210-FIND-CARD THRU A210-FIND-CARD-EX.
106900     IF WK-C-CARD-FOUND = "Y"
107000         MOVE WK-N-FOUND-IDX     TO WK-N-CARD-REL-KEY
107100         READ CARDWORK INTO CARD-WS-RECORD
107200         MOVE CARD-ID            TO C2-CARD-ID
107300         MOVE CARD-STATUS        TO C2-CARD-STATUS
107400     END-IF.
107500
107600     CALL "CRDBLK03"          USING WK-BLK03, WK-CRD02.
107700
107800     IF B3-NO-ERROR = "Y"
107900         MOVE B3-NEW-STATUS      TO BLK-STATUS
108000         MOVE WK-C-TIMESTAMP-14  TO BLK-PROCESSED-AT
108100         MOVE BLKDEC-ADMIN-ID-D  TO BLK-PROCESSED-BY-USER-ID
108200         MOVE BLKDEC-COMMENT-D   TO BLK-ADMIN-COMMENT
108300         REWRITE BLKREQWORK-RECORD FROM BLKREQ-WS-RECORD
108400         IF BLKDEC-APPROVE-FLAG-D = "Y"
108500             ADD 1 TO WK-N-BLKREQ-APPROVED-CTR
108600             IF WK-C-CARD-FOUND = "Y"
108700                 MOVE WK-N-FOUND-IDX TO WK-N-CARD-REL-KEY
108800                 MOVE C2-CARD-STATUS TO CARD-STATUS
108900                 MOVE C2-CARD-BLOCK-REASON TO CARD-BLOCK-REASON
109000                 MOVE C2-CARD-BLOCKED-AT TO CARD-BLOCKED-AT
109100                 REWRITE CARDWORK-RECORD FROM CARD-WS-RECORD
109200             END-IF
109300         ELSE
109400             ADD 1 TO WK-N-BLKREQ-REJECTED-CTR
109500         END-IF
109600     ELSE
109700         DISPLAY "CRDBATCH - DECISION SKIPPED - " B3-ERROR-TEXT
109800         ADD 1 TO WK-N-BLKREQ-SKIPPED-CTR
109900     END-IF.
110000 E120-DECIDE-BLOCKREQ-EX.
110100     EXIT.
110200
110300*-----------------------------------------------------------------
110400*  RUN-REPORT - LAYOUT IS RPTLIN.cpy, COPIED STRAIGHT INTO THE
110500*  RPTOUT FD ABOVE (ALL ITS 01-LEVELS ARE GENUINE REDEFINES OF
110600*  RPT-LINE, NOT A DUAL-PURPOSE COPYBOOK LIKE CARD/BLKREQ).
110700*-----------------------------------------------------------------
110800 F100-PRINT-REPORT.
110900*-----------------------------------------------------------------
111000     MOVE WK-C-RUN-CCYYMMDD      TO RPT-HDG-RUN-DATE.
111100     WRITE RPT-LINE              FROM RPT-HEADING-LINE.
111200     ADD 1 TO WK-N-REPORT-LINE-CTR.
111300
111400     MOVE "TRANSFER POSTING"     TO RPT-SEC-TITLE.
111500     WRITE RPT-LINE              FROM RPT-SECTION-LINE.
111600     MOVE "COMPLETED"            TO RPT-DET-LABEL.
111700     MOVE WK-N-TRF-COMPLETED-CTR TO RPT-DET-COUNT1.
111800     MOVE WK-N-TRF-AMOUNT-TOTAL  TO RPT-DET-AMOUNT.
111900     WRITE RPT-LINE              FROM RPT-DETAIL-LINE.
112000     MOVE "FAILED"               TO RPT-DET-LABEL.
112100     MOVE WK-N-TRF-FAILED-CTR    TO RPT-DET-COUNT1.
112200     WRITE RPT-LINE              FROM RPT-DETAIL-LINE.
112300
112400     MOVE "CARD ISSUANCE"        TO RPT-SEC-TITLE.
112500     WRITE RPT-LINE              FROM RPT-SECTION-LINE.
112600     MOVE "ISSUED"               TO RPT-DET-LABEL.
112700     MOVE WK-N-CARDS-ISSUED-CTR  TO RPT-DET-COUNT1.
112800     WRITE RPT-LINE              FROM RPT-DETAIL-LINE.
112900
113000     MOVE "CARD LIFECYCLE"       TO RPT-SEC-TITLE.
113100     WRITE RPT-LINE              FROM RPT-SECTION-LINE.
113200     MOVE "EXPIRED"              TO RPT-DET-LABEL.
113300     MOVE WK-N-CARDS-EXPIRED-CTR TO RPT-DET-COUNT1.
113400     WRITE RPT-LINE              FROM RPT-DETAIL-LINE.
113500     MOVE "BLOCKED"              TO RPT-DET-LABEL.
113600     MOVE WK-N-CARDS-BLOCKED-CTR TO RPT-DET-COUNT1.
113700     WRITE RPT-LINE              FROM RPT-DETAIL-LINE.
113800     MOVE "UNBLOCKED"            TO RPT-DET-LABEL.
113900     MOVE WK-N-CARDS-UNBLOCKED-CTR TO RPT-DET-COUNT1.
114000     WRITE RPT-LINE              FROM RPT-DETAIL-LINE.
114100     MOVE "SKIPPED"              TO RPT-DET-LABEL.
114200     MOVE WK-N-BLKACT-SKIPPED-CTR TO RPT-DET-COUNT1.
114300     WRITE RPT-LINE              FROM RPT-DETAIL-LINE.
114400
114500     MOVE "BLOCK REQUESTS"       TO RPT-SEC-TITLE.
114600     WRITE RPT-LINE              FROM RPT-SECTION-LINE.
114700     MOVE "FILED"                TO RPT-DET-LABEL.
114800     MOVE WK-N-BLKREQ-FILED-CTR  TO RPT-DET-COUNT1.
114900     WRITE RPT-LINE              FROM RPT-DETAIL-LINE.
115000     MOVE "APPROVED"             TO RPT-DET-LABEL.
115100     MOVE WK-N-BLKREQ-APPROVED-CTR TO RPT-DET-COUNT1.
115200     WRITE RPT-LINE              FROM RPT-DETAIL-LINE.
115300     MOVE "REJECTED"             TO RPT-DET-LABEL.
115400     MOVE WK-N-BLKREQ-REJECTED-CTR TO RPT-DET-COUNT1.
115500     WRITE RPT-LINE              FROM RPT-DETAIL-LINE.
115600     MOVE "SKIPPED"              TO RPT-DET-LABEL.
115700     MOVE WK-N-BLKREQ-SKIPPED-CTR TO RPT-DET-COUNT1.
115800     WRITE RPT-LINE              FROM RPT-DETAIL-LINE.
115900
116000     COMPUTE WK-N-GRAND-TOTAL-CTR =
116100         WK-N-TRF-COMPLETED-CTR + WK-N-TRF-FAILED-CTR +
116200         WK-N-CARDS-ISSUED-CTR + WK-N-CARDS-EXPIRED-CTR +
116300         WK-N-CARDS-BLOCKED-CTR + WK-N-CARDS-UNBLOCKED-CTR +
116400         WK-N-BLKACT-SKIPPED-CTR +
116500         WK-N-BLKREQ-FILED-CTR + WK-N-BLKREQ-APPROVED-CTR +
116600         WK-N-BLKREQ-REJECTED-CTR + WK-N-BLKREQ-SKIPPED-CTR.
116700     MOVE WK-N-GRAND-TOTAL-CTR   TO RPT-TOT-COUNT.
116800     WRITE RPT-LINE              FROM RPT-TOTAL-LINE.
116900 F100-PRINT-REPORT-EX.
117000     EXIT.
117100
117200*-----------------------------------------------------------------
117300*  ABNORMAL TERMINATION - CLOSE WHAT WE CAN, GIVE A BAD RETURN
117400*  CODE. AFTER TRFVLMT'S OWN Y900 PARAGRAPH.
117500*-----------------------------------------------------------------
117600 Y900-ABNORMAL-TERMINATION.
117700*-----------------------------------------------------------------
117800     DISPLAY "CRDBATCH - ABNORMAL TERMINATION THIS RUN".
117900     PERFORM Z000-END-PROGRAM-ROUTINE
118000         THRU Z999-END-PROGRAM-ROUTINE-EX.
118100     MOVE 16                     TO RETURN-CODE.
118200     STOP RUN.
118300
118400*-----------------------------------------------------------------
118500*  END OF RUN - REWRITE THE TEXT-FORM CARD AND BLOCK-REQUEST
118600*  OUTPUTS FROM THE RELATIVE WORKING FILES, THEN CLOSE EVERY
118700*  FILE WITH TRFVLMT'S OWN CLOSE/CHECK PATTERN.
118800*-----------------------------------------------------------------
118900 Z000-END-PROGRAM-ROUTINE.
119000*-----------------------------------------------------------------
119100     PERFORM Z100-REWRITE-CARDOUT THRU Z100-REWRITE-CARDOUT-EX
119200         VARYING WK-N-SRCH-IDX FROM 1 BY 1
119300         UNTIL WK-N-SRCH-IDX > WK-N-CARD-COUNT.
119400     PERFORM Z200-REWRITE-BLKREQOUT THRU Z200-REWRITE-BLKREQOUT-EX
119500         VARYING WK-N-SRCH-IDX FROM 1 BY 1
119600         UNTIL WK-N-SRCH-IDX > WK-N-BLKREQ-COUNT.
119700
119800     CLOSE TRFREQW.
119900     IF NOT WK-C-SUCCESSFUL
120000         DISPLAY "CRDBATCH - CLOSE FILE ERROR - TRFREQW"
120100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
120200     END-IF.
120300     CLOSE CRDAPPW.
120400     IF NOT WK-C-SUCCESSFUL
120500         DISPLAY "CRDBATCH - CLOSE FILE ERROR - CRDAPPW"
120600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
120700     END-IF.
120800     CLOSE BLKACTW.
120900     IF NOT WK-C-SUCCESSFUL
121000         DISPLAY "CRDBATCH - CLOSE FILE ERROR - BLKACTW"
121100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
121200     END-IF.
121300     CLOSE BLKDECW.
121400     IF NOT WK-C-SUCCESSFUL
121500         DISPLAY "CRDBATCH - CLOSE FILE ERROR - BLKDECW"
121600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
121700     END-IF.
121800     CLOSE CARDIN.
121900     IF NOT WK-C-SUCCESSFUL
122000         DISPLAY "CRDBATCH - CLOSE FILE ERROR - CARDIN"
122100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
122200     END-IF.
122300     CLOSE CARDOUT.
122400     IF NOT WK-C-SUCCESSFUL
122500         DISPLAY "CRDBATCH - CLOSE FILE ERROR - CARDOUT"
122600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
122700     END-IF.
122800     CLOSE CARDWORK.
122900     IF NOT WK-C-SUCCESSFUL
123000         DISPLAY "CRDBATCH - CLOSE FILE ERROR - CARDWORK"
123100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
123200     END-IF.
123300     CLOSE BLKREQIN.
123400     IF NOT WK-C-SUCCESSFUL
123500         DISPLAY "CRDBATCH - CLOSE FILE ERROR - BLKREQIN"
123600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
123700     END-IF.
123800     CLOSE BLKREQOUT.
123900     IF NOT WK-C-SUCCESSFUL
124000         DISPLAY "CRDBATCH - CLOSE FILE ERROR - BLKREQOUT"
124100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
124200     END-IF.
124300     CLOSE BLKREQWORK.
124400     IF NOT WK-C-SUCCESSFUL
124500         DISPLAY "CRDBATCH - CLOSE FILE ERROR - BLKREQWORK"
124600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
124700     END-IF.
124800     CLOSE TRANXNOUT.
124900     IF NOT WK-C-SUCCESSFUL
125000         DISPLAY "CRDBATCH - CLOSE FILE ERROR - TRANXNOUT"
125100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
125200     END-IF.
125300     CLOSE RPTOUT.
125400     IF NOT WK-C-SUCCESSFUL
125500         DISPLAY "CRDBATCH - CLOSE FILE ERROR - RPTOUT"
125600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
125700     END-IF.
125800 Z999-END-PROGRAM-ROUTINE-EX.
125900     EXIT.
126000
126100 Z100-REWRITE-CARDOUT.
126200*-----------------------------------------------------------------
126300     MOVE WK-N-SRCH-IDX          TO WK-N-CARD-REL-KEY.
126400     READ CARDWORK INTO CARD-WS-RECORD.
126500     MOVE CARD-ID                TO CARD-ID-D.
126600     MOVE CARD-NUMBER-MASKED     TO CARD-NUMBER-MASKED-D.
126700     MOVE CARD-HOLDER-NAME       TO CARD-HOLDER-NAME-D.
126800     MOVE CARD-EXPIRY-YYYYMMDD   TO CARD-EXPIRY-YYYYMMDD-D.
126900     MOVE CARD-STATUS            TO CARD-STATUS-D.
127000     MOVE CARD-TYPE              TO CARD-TYPE-D.
127100     MOVE CARD-BALANCE           TO CARD-BALANCE-D.
127200     MOVE CARD-DAILY-LIMIT       TO CARD-DAILY-LIMIT-D.
127300     MOVE CARD-OWNER-ID          TO CARD-OWNER-ID-D.
127400     MOVE CARD-BLOCK-REASON      TO CARD-BLOCK-REASON-D.
127500     MOVE CARD-BLOCKED-AT        TO CARD-BLOCKED-AT-D.
127600     WRITE CARDOUT-RECORD        FROM CARD-RECORD.
127700 Z100-REWRITE-CARDOUT-EX.
127800     EXIT.
127900
128000 Z200-REWRITE-BLKREQOUT.
128100*-----------------------------------------------------------------
128200     MOVE WK-N-SRCH-IDX          TO WK-N-BLKREQ-REL-KEY.
128300     READ BLKREQWORK INTO BLKREQ-WS-RECORD.
128400     MOVE BLK-REQUEST-ID         TO BLK-REQUEST-ID-D.
128500     MOVE BLK-CARD-ID            TO BLK-CARD-ID-D.
128600     MOVE BLK-REQUESTED-BY-USER-ID TO BLK-REQUESTED-BY-D.
128700     MOVE BLK-REASON             TO BLK-REASON-D.
128800     MOVE BLK-STATUS             TO BLK-STATUS-D.
128900     MOVE BLK-REQUESTED-AT       TO BLK-REQUESTED-AT-D.
129000     MOVE BLK-PROCESSED-AT       TO BLK-PROCESSED-AT-D.
129100     MOVE BLK-PROCESSED-BY-USER-ID TO BLK-PROCESSED-BY-D.
129200     MOVE BLK-ADMIN-COMMENT      TO BLK-ADMIN-COMMENT-D.
129300     WRITE BLKREQOUT-RECORD      FROM BLKREQ-RECORD.
129400 Z200-REWRITE-BLKREQOUT-EX.
129500     EXIT.
129600
