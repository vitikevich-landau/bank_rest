000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID. CRDBLK03.
000400 AUTHOR. MATILDA WEE TL.
000500 INSTALLATION. CARD SERVICES BATCH UNIT.
000600 DATE-WRITTEN. 14 FEB 1991.
000700 DATE-COMPILED.
000800 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000900*DESCRIPTION : BLOCK-REQUEST FILING AND ADMIN-DECISION
001000*             SUBROUTINE. OPTION 1 FILES A NEW USER BLOCK
001100*             REQUEST. OPTION 2 APPLIES AN ADMIN APPROVE/REJECT
001200*             DECISION AND, ON APPROVAL, CALLS CRDCRD02 ITSELF
001300*             TO BLOCK THE UNDERLYING CARD. THIS ROUTINE OWNS
001400*             NO FILE - THE CALLER (CRDBATCH) DOES THE LOOKUPS
001500*             THIS ROUTINE NEEDS AND THE ACTUAL REWRITES.
001600*_________________________________________________________________
001700* HISTORY OF MODIFICATION:
001800*=================================================================
001900* B31MWL  14/02/1991 MWEETL  - INITIAL VERSION - FILE REQUEST.
002000*-----------------------------------------------------------------
002100* B32JP6  09/11/1997 TMPJP6  - Y2K READINESS - NO DATE FIELDS
002200*                          HELD IN THIS ROUTINE, NO CHANGE
002300*                          REQUIRED. ENTRY LOGGED PER STANDARD.
002400*-----------------------------------------------------------------
002500* B33RV1  22/06/2001 TMPRVD  - 14HOREM024/14HOREM029 ADD OPTION 2
002600*                          PROCESS-DECISION, RE-USING CRDCRD02
002700*                          OPTION 2 ON APPROVAL - E-REQUEST 20114.
002800*-----------------------------------------------------------------
002900* B34ESQ  25/07/2013 ACNESQ  - PQR-5588 WK-C-COMMON WAS DECLARED
003000*                          AS AN ENCLOSING 01 WITH CRDCOM COPIED
003100*                          UNDER IT - CRDCOM IS ITSELF A SET OF
003200*                          01-LEVEL ITEMS, NOT A SUBORDINATE
003300*                          GROUP, SO THE WRAPPER LEFT WK-C-COMMON
003400*                          EMPTY AND EVERY REAL FIELD A SIBLING
003500*                          01 BEHIND IT. DROPPED THE WRAPPER -
003600*                          CRDCOM IS NOW COPIED STRAIGHT IN.
003700*-----------------------------------------------------------------
003800* B35ESQ  01/08/2013 ACNESQ  - PQR-5604 SAME CL EXIT PROGRAM FIX
003900*                          AS N44ESQ IN CRDNUM04 - THIS ROUTINE
004000*                          IS CALLED THE SAME WAY, SO THE CLOSING
004100*                          GOBACK STAYS RATHER THAN REVERTING TO
004200*                          GO TO Z000/EXIT PROGRAM.
004300*=================================================================
004400
004500 ENVIRONMENT DIVISION.
004600*********************
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-AS400.
004900 OBJECT-COMPUTER. IBM-AS400.
005000 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
005100     UPSI-0 IS UPSI-SWITCH-0
005200     ON STATUS IS U0-ON
005300     OFF STATUS IS U0-OFF.
005400
005500 DATA DIVISION.
005600***************
005700 FILE SECTION.
005800**************
005900
006000 WORKING-STORAGE SECTION.
006100*************************
006200 01  FILLER                          PIC X(24)        VALUE
006300     "** PROGRAM CRDBLK03 **".
006400
006500* ------------------ PROGRAM WORKING STORAGE -------------------*
006600* CRDCOM CARRIES ITS OWN 01-LEVEL RECORDS, NOT A SUBORDINATE
006700* GROUP, SO IT IS COPIED STRAIGHT INTO WORKING-STORAGE HERE
006800* RATHER THAN WRAPPED UNDER AN ENCLOSING 01 - SEE B34ESQ ABOVE.
006900     COPY CRDCOM.
007000
007100 01  WK-C-WORK-AREA.
007200     05  WK-C-PENDING-STATUS         PIC X(20) VALUE "PENDING".
007300     05  WK-C-APPROVED-STATUS        PIC X(20) VALUE "APPROVED".
007400     05  WK-C-REJECTED-STATUS        PIC X(20) VALUE "REJECTED".
007500     05  WK-C-BLOCKED-STATUS         PIC X(20) VALUE "BLOCKED".
007600     05  WK-C-BLOCK-ACTION           PIC X(08) VALUE "BLOCK".
007700
007800* ALTERNATE NUMERIC/ALPHA VIEW OF THE REQUEST-ID, USED ON THE
007900* OPERATOR TRACE AT D199 - FIRST REDEFINES IN THIS PROGRAM.
008000 01  WK-C-TRACE-REQ.
008100     05  WK-C-TRACE-REQ-ALPHA        PIC X(09).
008200 01  WK-C-TRACE-REQ-N REDEFINES WK-C-TRACE-REQ.
008300     05  WK-N-TRACE-REQ-NUM          PIC 9(09).
008400
008500* ALTERNATE NUMERIC/ALPHA VIEW OF THE CARD-ID, SAME PURPOSE AS
008600* ABOVE - SECOND REDEFINES IN THIS PROGRAM.
008700 01  WK-C-TRACE-CARD.
008800     05  WK-C-TRACE-CARD-ALPHA       PIC X(09).
008900 01  WK-C-TRACE-CARD-N REDEFINES WK-C-TRACE-CARD.
009000     05  WK-N-TRACE-CARD-NUM         PIC 9(09).
009100
009200* SPLIT VIEW OF THE TIMESTAMP CARRIED ON A DECISION RECORD, SO
009300* D199 CAN DISPLAY THE DATE PART ONLY - THIRD REDEFINES IN THIS
009400* PROGRAM.
009500 01  WK-N-TRACE-TS.
009600     05  WK-N-TRACE-TS-VAL           PIC 9(14).
009700 01  WK-N-TRACE-TS-R REDEFINES WK-N-TRACE-TS.
009800     05  WK-N-TRACE-TS-DATE          PIC 9(08).
009900     05  WK-N-TRACE-TS-TIME          PIC 9(06).
010000
010100 01  WK-N-WORK-AREA.
010200     05  WK-N-CALL-COUNT             PIC S9(08) COMP VALUE ZERO.
010300
010400 LINKAGE SECTION.
010500*****************
010600 COPY BLK03.
010700 COPY CRD02.
010800
010900 PROCEDURE DIVISION USING WK-BLK03, WK-CRD02.
011000*********************************************
011100 MAIN-MODULE.
011200     MOVE "Y"                   TO B3-NO-ERROR.
011300     MOVE SPACES                TO B3-ERROR-TEXT.
011400     MOVE SPACES                TO B3-NEW-STATUS.
011500     ADD 1                      TO WK-N-CALL-COUNT.
011600
011700     EVALUATE WK-BLK03-OPTION
011800         WHEN 1
011900             PERFORM A100-FILE-REQUEST
012000                 THRU A100-FILE-REQUEST-EX
012100         WHEN 2
012200             PERFORM B100-PROCESS-DECISION
012300                 THRU B100-PROCESS-DECISION-EX
012400         WHEN OTHER
012500             MOVE "N"            TO B3-NO-ERROR
012600             MOVE "UNKNOWN CRDBLK03 OPTION" TO B3-ERROR-TEXT
012700     END-EVALUATE.
012800
012900     IF U0-ON
013000         PERFORM D199-TRACE-DISPLAY THRU D199-TRACE-DISPLAY-EX
013100     END-IF.
013200
013300     GOBACK.
013400
013500*-----------------------------------------------------------------
013600*  OPTION 1 - FILE A NEW BLOCK REQUEST - BUSINESS RULE 5, FIRST
013700*  TWO BULLETS (ALREADY-BLOCKED, DUPLICATE-PENDING).
013800*-----------------------------------------------------------------
013900 A100-FILE-REQUEST.
014000*-----------------------------------------------------------------
014100     IF B3-REQ-CARD-STATUS = WK-C-BLOCKED-STATUS
014200         MOVE "N"                TO B3-NO-ERROR
014300         MOVE "CARD IS ALREADY BLOCKED" TO B3-ERROR-TEXT
014400     ELSE
014500         IF B3-REQ-DUPLICATE-PENDING = "Y"
014600             MOVE "N"            TO B3-NO-ERROR
014700             MOVE "A PENDING BLOCK REQUEST ALREADY EXISTS"
014800                  TO B3-ERROR-TEXT
014900         ELSE
015000             MOVE WK-C-PENDING-STATUS TO B3-NEW-STATUS
015100         END-IF
015200     END-IF.
015300 A100-FILE-REQUEST-EX.
015400     EXIT.
015500
015600*-----------------------------------------------------------------
015700*  OPTION 2 - ADMIN DECISION ON A PENDING REQUEST - BUSINESS
015800*  RULE 5, REMAINING BULLETS. APPROVAL RE-USES CRDCRD02 OPTION 2
015900*  TO BLOCK THE CARD - SEE B33RV1 ABOVE.
016000*-----------------------------------------------------------------
016100 B100-PROCESS-DECISION.
016200*-----------------------------------------------------------------
016300     IF B3-DEC-CURRENT-STATUS NOT = WK-C-PENDING-STATUS
016400         MOVE "N"                TO B3-NO-ERROR
016500         MOVE "BLOCK REQUEST IS NOT PENDING" TO B3-ERROR-TEXT
016600     ELSE
016700         IF B3-DEC-APPROVE-FLAG = "Y"
016800             MOVE WK-C-APPROVED-STATUS TO B3-NEW-STATUS
016900             PERFORM B110-BLOCK-THE-CARD
017000                 THRU B110-BLOCK-THE-CARD-EX
017100         ELSE
017200             MOVE WK-C-REJECTED-STATUS TO B3-NEW-STATUS
017300         END-IF
017400     END-IF.
017500 B100-PROCESS-DECISION-EX.
017600     EXIT.
017700
017800*-----------------------------------------------------------------
017900 B110-BLOCK-THE-CARD.
018000*-----------------------------------------------------------------
018100     MOVE 2                      TO WK-CRD02-OPTION.
018200     MOVE WK-C-BLOCK-ACTION       TO C2-ACT-CODE.
018300     MOVE B3-DEC-REQUEST-REASON   TO C2-ACT-REASON.
018400     MOVE B3-DEC-TODAY-TIMESTAMP  TO C2-ACT-TIMESTAMP-14.
018500     CALL "CRDCRD02"             USING WK-CRD02.
018600*                        IF THE CARD WAS ALREADY BLOCKED BY SOME
018700*                        OTHER MEANS BETWEEN THE REQUEST BEING
018800*                        FILED AND APPROVED, CRDCRD02 RETURNS
018900*                        C2-NO-ERROR = "N" - THE DECISION STILL
019000*                        STANDS AS APPROVED, THE CARD IS ALREADY
019100*                        IN THE TARGET STATE.
019200 B110-BLOCK-THE-CARD-EX.
019300     EXIT.
019400
019500*-----------------------------------------------------------------
019600*  OPERATOR TRACE - UPSI-0 DIAGNOSTIC ONLY
019700*-----------------------------------------------------------------
019800 D199-TRACE-DISPLAY.
019900*-----------------------------------------------------------------
020000     IF WK-BLK03-OPTION = 1
020100         MOVE B3-REQ-NEW-REQUEST-ID TO WK-N-TRACE-REQ-NUM
020200         MOVE B3-REQ-CARD-ID        TO WK-N-TRACE-CARD-NUM
020300         MOVE B3-REQ-TODAY-TIMESTAMP TO WK-N-TRACE-TS-VAL
020400     ELSE
020500         MOVE B3-DEC-REQUEST-ID     TO WK-N-TRACE-REQ-NUM
020600         MOVE ZERO                  TO WK-N-TRACE-CARD-NUM
020700         MOVE B3-DEC-TODAY-TIMESTAMP TO WK-N-TRACE-TS-VAL
020800     END-IF.
020900     DISPLAY "CRDBLK03 - CALL " WK-N-CALL-COUNT
021000         " OPTION " WK-BLK03-OPTION
021100         " REQUEST " WK-C-TRACE-REQ-ALPHA
021200         " CARD " WK-C-TRACE-CARD-ALPHA
021300         " TS-DATE " WK-N-TRACE-TS-DATE
021400         " NEW STATUS " B3-NEW-STATUS.
021500 D199-TRACE-DISPLAY-EX.
021600     EXIT.
021700
