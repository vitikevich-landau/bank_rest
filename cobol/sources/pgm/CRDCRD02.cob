000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID. CRDCRD02.
000400 AUTHOR. MATILDA WEE TL.
000500 INSTALLATION. CARD SERVICES BATCH UNIT.
000600 DATE-WRITTEN. 14 FEB 1991.
000700 DATE-COMPILED.
000800 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000900*DESCRIPTION : CARD ISSUANCE, DIRECT ADMIN BLOCK/UNBLOCK AND
001000*             EXPIRY-SWEEP SUBROUTINE. OPTION 1 ISSUES A NEW
001100*             CARD (CALLS CRDNUM04 FOR THE NUMBER/CVV). OPTION 2
001200*             APPLIES A BLOCK OR UNBLOCK ACTION. OPTION 3 CHECKS
001300*             ONE CARD FOR EXPIRY. ONE CALL PER CARD ROW - THE
001400*             CALLER (CRDBATCH) OWNS THE CARD MASTER AND DOES
001500*             THE ACTUAL REWRITE.
001600*_________________________________________________________________
001700* HISTORY OF MODIFICATION:
001800*=================================================================
001900* C21MWL  14/02/1991 MWEETL  - INITIAL VERSION - ISSUE OPTION.
002000*-----------------------------------------------------------------
002100* C22JP6  09/11/1997 TMPJP6  - Y2K READINESS - EXPIRY AND
002200*                          BLOCKED-AT DATE MATH EXPANDED TO
002300*                          4-DIGIT CENTURY THROUGHOUT. REM Y2K
002400*                          PROGRAMME.
002500*-----------------------------------------------------------------
002600* C23RV1  22/06/2001 TMPRVD  - 14HOREM024/14HOREM029 ADD OPTION 2
002700*                          (BLOCK/UNBLOCK) AND OPTION 3 (EXPIRY
002800*                          SWEEP) - E-REQUEST 20114.
002900*-----------------------------------------------------------------
003000* C24ESQ  03/03/2009 ACNESQ  - PQR-9004 BLOCKED CARDS STILL SWEEP
003100*                          TO EXPIRED PAST THEIR EXPIRY DATE -
003200*                          D100 HAD WRONGLY EXCLUDED THEM.
003300*-----------------------------------------------------------------
003400* C25ESQ  11/09/2012 ACNESQ  - ADDED THE CALL COUNTER TO THE
003500*                          UPSI-0 OPERATOR TRACE, SAME AS THE
003600*                          N45ESQ CHANGE IN CRDNUM04 - E-REQUEST
003700*                          24871.
003800*-----------------------------------------------------------------
003900* C26ESQ  25/07/2013 ACNESQ  - PQR-5588 WK-C-COMMON WAS DECLARED
004000*                          AS AN ENCLOSING 01 WITH CRDCOM COPIED
004100*                          UNDER IT - CRDCOM IS ITSELF A SET OF
004200*                          01-LEVEL ITEMS, NOT A SUBORDINATE
004300*                          GROUP, SO THE WRAPPER LEFT WK-C-COMMON
004400*                          EMPTY AND EVERY REAL FIELD A SIBLING
004500*                          01 BEHIND IT. DROPPED THE WRAPPER -
004600*                          CRDCOM IS NOW COPIED STRAIGHT IN.
004700*-----------------------------------------------------------------
004800* C27ESQ  01/08/2013 ACNESQ  - PQR-5604 SAME CL EXIT PROGRAM FIX
004900*                          AS N44ESQ IN CRDNUM04 - THIS ROUTINE
005000*                          IS CALLED THE SAME WAY, SO THE CLOSING
005100*                          GOBACK STAYS RATHER THAN REVERTING TO
005200*                          GO TO Z000/EXIT PROGRAM.
005300*=================================================================
005400
005500 ENVIRONMENT DIVISION.
005600*********************
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-AS400.
005900 OBJECT-COMPUTER. IBM-AS400.
006000 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
006100     UPSI-0 IS UPSI-SWITCH-0
006200     ON STATUS IS U0-ON
006300     OFF STATUS IS U0-OFF.
006400
006500 DATA DIVISION.
006600***************
006700 FILE SECTION.
006800**************
006900
007000 WORKING-STORAGE SECTION.
007100*************************
007200 01  FILLER                          PIC X(24)        VALUE
007300     "** PROGRAM CRDCRD02 **".
007400
007500* ------------------ PROGRAM WORKING STORAGE -------------------*
007600* CRDCOM CARRIES ITS OWN 01-LEVEL RECORDS, NOT A SUBORDINATE
007700* GROUP, SO IT IS COPIED STRAIGHT INTO WORKING-STORAGE HERE
007800* RATHER THAN WRAPPED UNDER AN ENCLOSING 01 - SEE C26ESQ ABOVE.
007900     COPY CRDCOM.
008000
008100 01  WK-C-WORK-AREA.
008200     05  WK-C-ACTIVE-STATUS          PIC X(20) VALUE "ACTIVE".
008300     05  WK-C-BLOCKED-STATUS         PIC X(20) VALUE "BLOCKED".
008400     05  WK-C-EXPIRED-STATUS         PIC X(20) VALUE "EXPIRED".
008500     05  WK-C-BLOCK-ACTION           PIC X(08) VALUE "BLOCK".
008600     05  WK-C-UNBLOCK-ACTION         PIC X(08) VALUE "UNBLOCK".
008700
008800 01  WK-N-WORK-AREA.
008900     05  WK-N-DFLT-DAILY-LIMIT       PIC S9(13)V9(2) COMP-3
009000                                      VALUE 5000.00.
009100*                        app.card.default-limit - NO VALUE
009200*                        SHIPPED IN THIS REPOSITORY'S CONFIG,
009300*                        FIXED HERE PER C23RV1 DISCUSSION.
009400
009500* EXPIRY = ISSUE DATE + 3 YEARS, SAME MONTH/DAY - VIEWED AS ITS
009600* CCYY/MM/DD PARTS SO THE YEAR CAN BE BUMPED WITHOUT TOUCHING
009700* MONTH OR DAY.
009800 01  WK-C-NEW-EXPIRY                 PIC 9(08).
009900 01  WK-C-NEW-EXPIRY-R REDEFINES WK-C-NEW-EXPIRY.
010000     05  WK-N-NEWEXP-CCYY            PIC 9(04).
010100     05  WK-N-NEWEXP-MMDD            PIC 9(04).
010200
010300 01  WK-C-ISSUE-TODAY                PIC 9(08).
010400 01  WK-C-ISSUE-TODAY-R REDEFINES WK-C-ISSUE-TODAY.
010500     05  WK-N-ISSTOD-CCYY            PIC 9(04).
010600     05  WK-N-ISSTOD-MMDD            PIC 9(04).
010700
010800* ALTERNATE NUMERIC/ALPHA VIEW OF THE CARD-ID, USED ON THE
010900* OPERATOR TRACE AT D199 - THIRD REDEFINES IN THIS PROGRAM.
011000 01  WK-C-TRACE-CARD.
011100     05  WK-C-TRACE-CARD-ALPHA       PIC X(09).
011200 01  WK-C-TRACE-CARD-N REDEFINES WK-C-TRACE-CARD.
011300     05  WK-N-TRACE-CARD-NUM         PIC 9(09).
011400
011500* CALL COUNTER FOR THE OPERATOR TRACE AT D199 BELOW - SEE
011600* C25ESQ ABOVE.
011700 01  WK-N-TRACE-AREA.
011800     05  WK-N-CALL-COUNT             PIC S9(08) COMP VALUE ZERO.
011900
012000 LINKAGE SECTION.
012100*****************
012200 COPY CRD02.
012300 COPY NUM04.
012400
012500 PROCEDURE DIVISION USING WK-CRD02.
012600***********************************
012700 MAIN-MODULE.
012800     MOVE "Y"                   TO C2-NO-ERROR.
012900     MOVE SPACES                TO C2-ERROR-TEXT.
013000     MOVE "N"                   TO C2-CHANGED-IND.
013100     ADD 1                      TO WK-N-CALL-COUNT.
013200
013300     EVALUATE WK-CRD02-OPTION
013400         WHEN 1
013500             PERFORM B100-ISSUE-CARD
013600                 THRU B100-ISSUE-CARD-EX
013700         WHEN 2
013800             PERFORM C100-BLOCK-UNBLOCK
013900                 THRU C100-BLOCK-UNBLOCK-EX
014000         WHEN 3
014100             PERFORM D100-EXPIRY-SWEEP
014200                 THRU D100-EXPIRY-SWEEP-EX
014300         WHEN OTHER
014400             MOVE "N"            TO C2-NO-ERROR
014500             MOVE "UNKNOWN CRDCRD02 OPTION" TO C2-ERROR-TEXT
014600     END-EVALUATE.
014700
014800     IF U0-ON
014900         PERFORM D199-TRACE-DISPLAY THRU D199-TRACE-DISPLAY-EX
015000     END-IF.
015100
015200     GOBACK.
015300
015400*-----------------------------------------------------------------
015500*  OPTION 1 - CARD ISSUANCE DEFAULTS - BUSINESS RULE 3
015600*-----------------------------------------------------------------
015700 B100-ISSUE-CARD.
015800*-----------------------------------------------------------------
015900*                        A ZERO BALANCE ON INPUT ALREADY MEANS
016000*                        "NOT SUPPLIED" AND THE DEFAULT IS ALSO
016100*                        ZERO, SO NO BALANCE DEFAULTING STEP IS
016200*                        NEEDED HERE - SEE CRDAPP.CPY BANNER.
016300     IF C2-CARD-DAILY-LIMIT = ZERO
016400         MOVE WK-N-DFLT-DAILY-LIMIT TO C2-CARD-DAILY-LIMIT
016500     END-IF.
016600     IF C2-CARD-HOLDER-NAME = SPACES
016700         MOVE C2-ISS-OWNER-NAME  TO C2-CARD-HOLDER-NAME
016800     END-IF.
016900     MOVE WK-C-ACTIVE-STATUS     TO C2-CARD-STATUS.
017000     MOVE SPACES                 TO C2-CARD-BLOCK-REASON.
017100     MOVE ZERO                   TO C2-CARD-BLOCKED-AT.
017200
017300     MOVE C2-ISS-TODAY-CCYYMMDD  TO WK-C-ISSUE-TODAY.
017400     MOVE WK-N-ISSTOD-MMDD       TO WK-N-NEWEXP-MMDD.
017500     COMPUTE WK-N-NEWEXP-CCYY = WK-N-ISSTOD-CCYY + 3.
017600     MOVE WK-C-NEW-EXPIRY        TO C2-CARD-EXPIRY-YYYYMMDD.
017700
017800     MOVE 1                      TO WK-NUM04-OPTION.
017900     MOVE C2-CARD-ID              TO WK-NUM04-SEED.
018000     CALL "CRDNUM04"             USING WK-NUM04.
018100     MOVE N4-CARD-NUMBER          TO C2-ISS-CARD-NUMBER.
018200     MOVE N4-CARD-CVV             TO C2-ISS-CARD-CVV.
018300     MOVE N4-MASKED-NUMBER        TO C2-CARD-NUMBER-MASKED.
018400
018500     MOVE "Y"                    TO C2-CHANGED-IND.
018600 B100-ISSUE-CARD-EX.
018700     EXIT.
018800
018900*-----------------------------------------------------------------
019000*  OPTION 2 - DIRECT ADMIN BLOCK/UNBLOCK - BUSINESS RULE 5,
019100*  IDEMPOTENT-SAFE HALF (DUPLICATE REQUEST/DECISION RULES LIVE
019200*  IN CRDBLK03).
019300*-----------------------------------------------------------------
019400 C100-BLOCK-UNBLOCK.
019500*-----------------------------------------------------------------
019600     EVALUATE C2-ACT-CODE
019700         WHEN WK-C-BLOCK-ACTION
019800             IF C2-CARD-STATUS = WK-C-BLOCKED-STATUS
019900                 MOVE "N"        TO C2-NO-ERROR
020000                 MOVE "CARD IS ALREADY BLOCKED"
020100                      TO C2-ERROR-TEXT
020200             ELSE
020300                 MOVE WK-C-BLOCKED-STATUS TO C2-CARD-STATUS
020400                 MOVE C2-ACT-REASON       TO C2-CARD-BLOCK-REASON
020500                 MOVE C2-ACT-TIMESTAMP-14 TO C2-CARD-BLOCKED-AT
020600                 MOVE "Y"        TO C2-CHANGED-IND
020700             END-IF
020800         WHEN WK-C-UNBLOCK-ACTION
020900             IF C2-CARD-STATUS NOT = WK-C-BLOCKED-STATUS
021000                 MOVE "N"        TO C2-NO-ERROR
021100                 MOVE "CARD IS NOT BLOCKED"
021200                      TO C2-ERROR-TEXT
021300             ELSE
021400                 MOVE WK-C-ACTIVE-STATUS TO C2-CARD-STATUS
021500                 MOVE SPACES     TO C2-CARD-BLOCK-REASON
021600                 MOVE ZERO       TO C2-CARD-BLOCKED-AT
021700                 MOVE "Y"        TO C2-CHANGED-IND
021800             END-IF
021900         WHEN OTHER
022000             MOVE "N"            TO C2-NO-ERROR
022100             MOVE "UNKNOWN BLOCK-ACTION CODE" TO C2-ERROR-TEXT
022200     END-EVALUATE.
022300 C100-BLOCK-UNBLOCK-EX.
022400     EXIT.
022500
022600*-----------------------------------------------------------------
022700*  OPTION 3 - EXPIRY SWEEP, ONE CARD - BUSINESS RULE 4. A
022800*  BLOCKED CARD STILL SWEEPS TO EXPIRED ONCE PAST ITS EXPIRY
022900*  DATE - SEE C24ESQ ABOVE.
023000*-----------------------------------------------------------------
023100 D100-EXPIRY-SWEEP.
023200*-----------------------------------------------------------------
023300     IF C2-CARD-STATUS NOT = WK-C-EXPIRED-STATUS
023400           AND C2-SWP-TODAY-CCYYMMDD > C2-CARD-EXPIRY-YYYYMMDD
023500         MOVE WK-C-EXPIRED-STATUS TO C2-CARD-STATUS
023600         MOVE "Y"                 TO C2-CHANGED-IND
023700     END-IF.
023800 D100-EXPIRY-SWEEP-EX.
023900     EXIT.
024000
024100*-----------------------------------------------------------------
024200*  OPERATOR TRACE - UPSI-0 DIAGNOSTIC ONLY, NOT PART OF POSTING
024300*-----------------------------------------------------------------
024400 D199-TRACE-DISPLAY.
024500*-----------------------------------------------------------------
024600     MOVE C2-CARD-ID              TO WK-N-TRACE-CARD-NUM.
024700     DISPLAY "CRDCRD02 - CALL " WK-N-CALL-COUNT
024800         " OPTION " WK-CRD02-OPTION
024900         " CARD " WK-C-TRACE-CARD-ALPHA
025000         " STATUS " C2-CARD-STATUS
025100         " CHANGED " C2-CHANGED-IND.
025200 D199-TRACE-DISPLAY-EX.
025300     EXIT.
025400
