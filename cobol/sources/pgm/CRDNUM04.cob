000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID. CRDNUM04.
000400 AUTHOR. MATILDA WEE TL.
000500 INSTALLATION. CARD SERVICES BATCH UNIT.
000600 DATE-WRITTEN. 14 FEB 1991.
000700 DATE-COMPILED.
000800 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000900*DESCRIPTION : CARD NUMBER, CVV AND MASKED-DISPLAY GENERATOR.
001000*             OPTION 1 BUILDS A NEW 16-DIGIT LUHN-VALID CARD
001100*             NUMBER, CVV AND MASK FROM THE CALLER'S SEED (THE
001200*             NEW CARD-ID). OPTION 2 CHECKS AN EXISTING NUMBER
001300*             FOR LUHN VALIDITY ONLY. THIS ROUTINE OWNS NO FILE.
001400*_________________________________________________________________
001500* HISTORY OF MODIFICATION:
001600*=================================================================
001700* N41MWL  14/02/1991 MWEETL  - INITIAL VERSION.
001800*-----------------------------------------------------------------
001900* N42JP6  09/11/1997 TMPJP6  - Y2K READINESS - NO DATE FIELDS
002000*                          HELD IN THIS ROUTINE, NO CHANGE
002100*                          REQUIRED. ENTRY LOGGED PER STANDARD.
002200*-----------------------------------------------------------------
002300* N43RV1  22/06/2001 TMPRVD  - PQR-8841 THE OLD RANDOM-NUMBER
002400*                          GENERATOR COULD EMIT A NON-LUHN NUMBER
002500*                          ONCE IN A WHILE AND THE NIGHTLY RECON
002600*                          JOB KEPT KICKING THEM BACK. REPLACED
002700*                          WITH THE DETERMINISTIC SEEDED BUILD
002800*                          BELOW SO EVERY CARD ISSUED PASSES THE
002900*                          A400 CHECK ON THE FIRST TRY.
003000*-----------------------------------------------------------------
003100* N44ESQ  03/03/2009 ACNESQ  - CHANGED THE CLOSING GO TO/GOBACK
003200*                          PAIR TO A STRAIGHT GOBACK SO THIS
003300*                          ROUTINE CAN ALSO BE DRIVEN FROM THE
003400*                          CL EXIT PROGRAM COMMAND - SAME FIX
003500*                          AS TRFXPARA'S MPIDCK ENTRY, CARRIED
003600*                          OVER HERE.
003700*-----------------------------------------------------------------
003800* N45ESQ  11/09/2012 ACNESQ  - ADDED THE UPSI-0 OPERATOR TRACE SO
003900*                          THE NIGHT SHIFT CAN WATCH CARD-NUMBER
004000*                          GENERATION WITHOUT PRINTING THE FULL
004100*                          PAN - E-REQUEST 24871.
004200*-----------------------------------------------------------------
004300* N46ESQ  18/07/2013 ACNESQ  - PQR-5566 A410'S DOUBLING PATTERN
004400*                          WAS OUT OF STEP WITH A140 - EVERY
004500*                          NUMBER A100 BUILDS WAS FAILING ITS
004600*                          OWN A400 CHECK. A410 NOW DOUBLES THE
004700*                          SAME ODD POSITIONS AS A140 AND LEAVES
004800*                          THE CHECK DIGIT AT POSITION 16 ALONE.
004900*=================================================================
005000
005100 ENVIRONMENT DIVISION.
005200*********************
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. IBM-AS400.
005500 OBJECT-COMPUTER. IBM-AS400.
005600 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
005700     CLASS DIGIT-CLASS IS "0" THRU "9"
005800     UPSI-0 IS UPSI-SWITCH-0
005900     ON STATUS IS U0-ON
006000     OFF STATUS IS U0-OFF.
006100
006200 DATA DIVISION.
006300***************
006400 FILE SECTION.
006500**************
006600
006700 WORKING-STORAGE SECTION.
006800*************************
006900 01  FILLER                          PIC X(24)        VALUE
007000     "** PROGRAM CRDNUM04 **".
007100
007200 01  WK-C-WORK-AREA.
007300     05  WK-C-VISA-PREFIX            PIC 9(01) VALUE 4.
007400     05  WK-C-MC-PREFIX              PIC 9(01) VALUE 5.
007500
007600 01  WK-N-WORK-AREA.
007700     05  WK-N-IDX                    PIC S9(04) COMP.
007800     05  WK-N-SUM                    PIC S9(09) COMP.
007900     05  WK-N-DOUBLED                PIC S9(04) COMP.
008000     05  WK-N-QUOTIENT               PIC S9(09) COMP.
008100     05  WK-N-REMAINDER              PIC S9(04) COMP.
008200     05  WK-N-FILLER-SEED            PIC S9(09) COMP.
008300     05  WK-N-CVV-WORK               PIC S9(09) COMP.
008400     05  WK-N-SEED-WORK               PIC 9(09).
008500     05  WK-N-SEED-R REDEFINES WK-N-SEED-WORK.
008600         10  WK-N-SEED-DIGIT          PIC 9(01) OCCURS 9 TIMES.
008700
008800* EACH TABLE ENTRY HOLDS ONE DIGIT OF THE 16-DIGIT CARD NUMBER
008900* UNDER CONSTRUCTION, LEFT TO RIGHT, POSITION 16 BEING THE
009000* LUHN CHECK DIGIT COMPUTED LAST IN A130.
009100 01  WK-N-DIGIT-TABLE.
009200     05  WK-N-DIGIT                  PIC 9(01) OCCURS 16 TIMES.
009300
009400 01  WK-N-CHECK-NUMBER-WORK          PIC 9(16).
009500 01  WK-N-CHECK-NUMBER-R REDEFINES WK-N-CHECK-NUMBER-WORK.
009600     05  WK-N-CHECK-DIGIT            PIC 9(01) OCCURS 16 TIMES.
009700
009800* SPLIT VIEW OF THE FRESHLY-BUILT CARD NUMBER FOR THE OPERATOR
009900* TRACE AT D199 BELOW, BIN/MID/LAST-FOUR - THIRD REDEFINES IN
010000* THIS PROGRAM.
010100 01  WK-N-TRACE-CARD.
010200     05  WK-N-TRACE-CARD-VAL         PIC 9(16).
010300 01  WK-N-TRACE-CARD-R REDEFINES WK-N-TRACE-CARD.
010400     05  WK-N-TRACE-CARD-BIN         PIC 9(06).
010500     05  WK-N-TRACE-CARD-MID         PIC 9(06).
010600     05  WK-N-TRACE-CARD-LAST4       PIC 9(04).
010700
010800 01  WK-N-TRACE-AREA.
010900     05  WK-N-CALL-COUNT             PIC S9(08) COMP VALUE ZERO.
011000
011100 LINKAGE SECTION.
011200*****************
011300 COPY NUM04.
011400
011500 PROCEDURE DIVISION USING WK-NUM04.
011600***********************************
011700 MAIN-MODULE.
011800     MOVE "Y"                  TO N4-NO-ERROR.
011900     ADD 1                     TO WK-N-CALL-COUNT.
012000     EVALUATE WK-NUM04-OPTION
012100         WHEN 1
012200             PERFORM A100-GENERATE-NUMBER
012300                 THRU A100-GENERATE-NUMBER-EX
012400             PERFORM A200-GENERATE-CVV
012500                 THRU A200-GENERATE-CVV-EX
012600             PERFORM A300-MASK-NUMBER
012700                 THRU A300-MASK-NUMBER-EX
012800         WHEN 2
012900             PERFORM A400-CHECK-LUHN
013000                 THRU A400-CHECK-LUHN-EX
013100         WHEN OTHER
013200             MOVE "N"           TO N4-NO-ERROR
013300     END-EVALUATE.
013400     IF U0-ON
013500         PERFORM D199-TRACE-DISPLAY THRU D199-TRACE-DISPLAY-EX
013600     END-IF.
013700     GOBACK.
013800
013900*-----------------------------------------------------------------
014000*  BUILD THE FIRST 15 DIGITS FROM THE SEED, THEN THE LUHN CHECK
014100*  DIGIT AT POSITION 16 - SEE N43RV1 ABOVE FOR WHY THIS REPLACED
014200*  THE OLD RANDOM GENERATOR.
014300*-----------------------------------------------------------------
014400 A100-GENERATE-NUMBER.
014500     MOVE WK-NUM04-SEED         TO WK-N-SEED-WORK.
014600     DIVIDE WK-NUM04-SEED BY 2 GIVING WK-N-QUOTIENT
014700         REMAINDER WK-N-REMAINDER.
014800     IF WK-N-REMAINDER = ZERO
014900         MOVE WK-C-VISA-PREFIX  TO WK-N-DIGIT(1)
015000     ELSE
015100         MOVE WK-C-MC-PREFIX    TO WK-N-DIGIT(1)
015200     END-IF.
015300     PERFORM A110-COPY-SEED-DIGIT
015400         THRU A110-COPY-SEED-DIGIT-EX
015500         VARYING WK-N-IDX FROM 1 BY 1 UNTIL WK-N-IDX > 9.
015600     PERFORM A120-FILL-DIGIT
015700         THRU A120-FILL-DIGIT-EX
015800         VARYING WK-N-IDX FROM 11 BY 1 UNTIL WK-N-IDX > 15.
015900     PERFORM A130-LUHN-CHECK-DIGIT
016000         THRU A130-LUHN-CHECK-DIGIT-EX.
016100 A100-GENERATE-NUMBER-EX.
016200     EXIT.
016300
016400*-----------------------------------------------------------------
016500 A110-COPY-SEED-DIGIT.
016600*-----------------------------------------------------------------
016700     MOVE WK-N-SEED-DIGIT(WK-N-IDX) TO WK-N-DIGIT(WK-N-IDX + 1).
016800 A110-COPY-SEED-DIGIT-EX.
016900     EXIT.
017000
017100*-----------------------------------------------------------------
017200*  POSITIONS 11 THRU 15 - DETERMINISTIC FILLER DIGITS, NOT PART
017300*  OF THE SEED SO TWO SEEDS THAT DIFFER ONLY PAST THE 9TH DIGIT
017400*  OF THE CARD-ID STILL PRODUCE DIFFERENT NUMBERS ON REISSUE.
017500*-----------------------------------------------------------------
017600 A120-FILL-DIGIT.
017700*-----------------------------------------------------------------
017800     COMPUTE WK-N-FILLER-SEED =
017900         WK-NUM04-SEED * WK-N-IDX.
018000     DIVIDE WK-N-FILLER-SEED BY 10 GIVING WK-N-QUOTIENT
018100         REMAINDER WK-N-REMAINDER.
018200     MOVE WK-N-REMAINDER        TO WK-N-DIGIT(WK-N-IDX).
018300 A120-FILL-DIGIT-EX.
018400     EXIT.
018500
018600*-----------------------------------------------------------------
018700 A130-LUHN-CHECK-DIGIT.
018800*-----------------------------------------------------------------
018900     MOVE ZERO                  TO WK-N-SUM.
019000     PERFORM A140-SUM-DIGIT
019100         THRU A140-SUM-DIGIT-EX
019200         VARYING WK-N-IDX FROM 1 BY 1 UNTIL WK-N-IDX > 15.
019300     DIVIDE WK-N-SUM BY 10 GIVING WK-N-QUOTIENT
019400         REMAINDER WK-N-REMAINDER.
019500     IF WK-N-REMAINDER = ZERO
019600         MOVE ZERO               TO WK-N-DIGIT(16)
019700     ELSE
019800         COMPUTE WK-N-DIGIT(16) = 10 - WK-N-REMAINDER
019900     END-IF.
020000     MOVE ZERO                   TO N4-CARD-NUMBER.
020100     PERFORM A150-STORE-DIGIT
020200         THRU A150-STORE-DIGIT-EX
020300         VARYING WK-N-IDX FROM 1 BY 1 UNTIL WK-N-IDX > 16.
020400 A130-LUHN-CHECK-DIGIT-EX.
020500     EXIT.
020600
020700*-----------------------------------------------------------------
020800*  ODD POSITIONS 1,3,5...15 ARE DOUBLED (REDUCED BY 9 IF OVER 9),
020900*  EVEN POSITIONS 2,4...14 COUNT UNCHANGED - SEE BUSINESS RULE 2.
021000*-----------------------------------------------------------------
021100 A140-SUM-DIGIT.
021200*-----------------------------------------------------------------
021300     DIVIDE WK-N-IDX BY 2 GIVING WK-N-QUOTIENT
021400         REMAINDER WK-N-REMAINDER.
021500     IF WK-N-REMAINDER NOT = ZERO
021600         COMPUTE WK-N-DOUBLED = WK-N-DIGIT(WK-N-IDX) * 2
021700         IF WK-N-DOUBLED > 9
021800             SUBTRACT 9 FROM WK-N-DOUBLED
021900         END-IF
022000         ADD WK-N-DOUBLED        TO WK-N-SUM
022100     ELSE
022200         ADD WK-N-DIGIT(WK-N-IDX) TO WK-N-SUM
022300     END-IF.
022400 A140-SUM-DIGIT-EX.
022500     EXIT.
022600
022700*-----------------------------------------------------------------
022800 A150-STORE-DIGIT.
022900*-----------------------------------------------------------------
023000     COMPUTE N4-CARD-NUMBER =
023100         N4-CARD-NUMBER * 10 + WK-N-DIGIT(WK-N-IDX).
023200 A150-STORE-DIGIT-EX.
023300     EXIT.
023400
023500*-----------------------------------------------------------------
023600*  CVV - 3 DIGITS, DERIVED FROM THE SEED, NOT FROM THE CARD
023700*  NUMBER ITSELF SO A REPEAT CALL FOR THE SAME SEED AFTER A
023800*  RERUN REPRODUCES THE SAME CVV.
023900*-----------------------------------------------------------------
024000 A200-GENERATE-CVV.
024100*-----------------------------------------------------------------
024200     COMPUTE WK-N-CVV-WORK = (WK-NUM04-SEED * 13) + 7.
024300     DIVIDE WK-N-CVV-WORK BY 1000 GIVING WK-N-QUOTIENT
024400         REMAINDER WK-N-REMAINDER.
024500     MOVE WK-N-REMAINDER        TO N4-CARD-CVV.
024600 A200-GENERATE-CVV-EX.
024700     EXIT.
024800
024900*-----------------------------------------------------------------
025000 A300-MASK-NUMBER.
025100*-----------------------------------------------------------------
025200     MOVE "**** **** **** "       TO N4-MASKED-NUMBER.
025300     MOVE WK-N-DIGIT(13)           TO N4-MASKED-NUMBER(17:1).
025400     MOVE WK-N-DIGIT(14)           TO N4-MASKED-NUMBER(18:1).
025500     MOVE WK-N-DIGIT(15)           TO N4-MASKED-NUMBER(19:1).
025600 A300-MASK-NUMBER-EX.
025700     EXIT.
025800
025900*-----------------------------------------------------------------
026000*  LUHN VALIDATION OF AN EXISTING 16-DIGIT NUMBER - USED BY
026100*  CRDCRD02 TO SANITY-CHECK A NUMBER BEFORE IT IS WRITTEN TO THE
026200*  CARD MASTER, EVEN THOUGH A100 ABOVE ALWAYS BUILDS A VALID ONE.
026300*-----------------------------------------------------------------
026400 A400-CHECK-LUHN.
026500*-----------------------------------------------------------------
026600     MOVE WK-NUM04-CHECK-NUMBER TO WK-N-CHECK-NUMBER-WORK.
026700     MOVE ZERO                  TO WK-N-SUM.
026800     PERFORM A410-SUM-CHECK-DIGIT
026900         THRU A410-SUM-CHECK-DIGIT-EX
027000         VARYING WK-N-IDX FROM 1 BY 1 UNTIL WK-N-IDX > 16.
027100     DIVIDE WK-N-SUM BY 10 GIVING WK-N-QUOTIENT
027200         REMAINDER WK-N-REMAINDER.
027300     IF WK-N-REMAINDER = ZERO
027400         MOVE "Y"                TO N4-LUHN-VALID
027500     ELSE
027600         MOVE "N"                TO N4-LUHN-VALID
027700     END-IF.
027800 A400-CHECK-LUHN-EX.
027900     EXIT.
028000
028100*-----------------------------------------------------------------
028200*  POSITIONS 1,3,5...15 ARE DOUBLED HERE, SAME AS A140 ABOVE -
028300*  THE CHECK DIGIT GIVEN AT POSITION 16 IS COUNTED STRAIGHT,
028400*  NOT DOUBLED, SO A NUMBER A100 BUILDS ALWAYS PASSES THIS TEST.
028500*  SEE N46ESQ BELOW - THE DOUBLING PATTERN USED TO BE OUT OF
028600*  STEP WITH A140 AND NO GENERATED NUMBER EVER VALIDATED.
028700*-----------------------------------------------------------------
028800 A410-SUM-CHECK-DIGIT.
028900*-----------------------------------------------------------------
029000     DIVIDE WK-N-IDX BY 2 GIVING WK-N-QUOTIENT
029100         REMAINDER WK-N-REMAINDER.
029200     IF WK-N-REMAINDER NOT = ZERO
029300         COMPUTE WK-N-DOUBLED = WK-N-CHECK-DIGIT(WK-N-IDX) * 2
029400         IF WK-N-DOUBLED > 9
029500             SUBTRACT 9 FROM WK-N-DOUBLED
029600         END-IF
029700         ADD WK-N-DOUBLED        TO WK-N-SUM
029800     ELSE
029900         ADD WK-N-CHECK-DIGIT(WK-N-IDX) TO WK-N-SUM
030000     END-IF.
030100 A410-SUM-CHECK-DIGIT-EX.
030200     EXIT.
030300
030400*-----------------------------------------------------------------
030500*  OPERATOR TRACE - UPSI-0 DIAGNOSTIC ONLY - SEE N45ESQ ABOVE.
030600*-----------------------------------------------------------------
030700 D199-TRACE-DISPLAY.                                              N45ESQ
030800*-----------------------------------------------------------------
030900     MOVE N4-CARD-NUMBER        TO WK-N-TRACE-CARD-VAL.
031000     DISPLAY "CRDNUM04 - CALL " WK-N-CALL-COUNT
031100         " OPTION " WK-NUM04-OPTION
031200         " BIN " WK-N-TRACE-CARD-BIN
031300         " LAST4 " WK-N-TRACE-CARD-LAST4
031400         " LUHN-VALID " N4-LUHN-VALID.
031500 D199-TRACE-DISPLAY-EX.                                           N45ESQ
031600     EXIT.
031700
