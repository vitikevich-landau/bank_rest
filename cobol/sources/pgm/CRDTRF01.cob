000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID. CRDTRF01.
000400 AUTHOR. MATILDA WEE TL.
000500 INSTALLATION. CARD SERVICES BATCH UNIT.
000600 DATE-WRITTEN. 14 FEB 1991.
000700 DATE-COMPILED.
000800 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000900*DESCRIPTION : TRANSFER VALIDATION AND POSTING SUBROUTINE.
001000*             VALIDATES A TRANSFER-REQUEST AGAINST THE SOURCE
001100*             AND DESTINATION CARD PASSED IN OVER LINKAGE AND,
001200*             IF ALL RULES PASS, RETURNS THE POSTED BALANCES.
001300*             THIS ROUTINE IS CALLED BY CRDBATCH, ONE CALL PER
001400*             TRANSFER-REQUEST RECORD. IT OWNS NO FILE - THE
001500*             CARD MASTER REWRITE IS DONE BY THE CALLER.
001600*_________________________________________________________________
001700* HISTORY OF MODIFICATION:
001800*=================================================================
001900* CB1MWL  14/02/1991 MWEETL  - INITIAL VERSION.
002000*-----------------------------------------------------------------
002100* CB2JP6  09/11/1997 TMPJP6  - Y2K READINESS - NO DATE FIELDS
002200*                          HELD IN THIS ROUTINE, NO CHANGE
002300*                          REQUIRED. ENTRY LOGGED PER STANDARD.
002400*-----------------------------------------------------------------
002500* CB3RV1  22/06/2001 TMPRVD  - 14HOREM024/14HOREM029
002600*                          - ADD RULE C700 ROLLING DAILY LIMIT
002700*                            CHECK - E-REQUEST 20114
002800*                          - CALLER NOW PASSES TODAY'S ALREADY
002900*                            POSTED SPEND IN T1-TODAY-COMPLETED
003000*                            -SPEND SO THIS ROUTINE STAYS
003100*                            STATELESS.
003200*-----------------------------------------------------------------
003300* CB4ESQ  03/03/2009 ACNESQ  - PQR-8841 MINIMUM BALANCE FLOOR
003400*                          ENHANCEMENT - ADD RULE C600.
003500*-----------------------------------------------------------------
003600* CB5ESQ  25/07/2013 ACNESQ  - PQR-5588 WK-C-COMMON WAS DECLARED
003700*                          AS AN ENCLOSING 01 WITH CRDCOM COPIED
003800*                          UNDER IT - CRDCOM IS ITSELF A SET OF
003900*                          01-LEVEL ITEMS, NOT A SUBORDINATE
004000*                          GROUP, SO THE WRAPPER LEFT WK-C-COMMON
004100*                          EMPTY AND EVERY REAL FIELD A SIBLING
004200*                          01 BEHIND IT. DROPPED THE WRAPPER -
004300*                          CRDCOM IS NOW COPIED STRAIGHT IN.
004400*-----------------------------------------------------------------
004500* CB6ESQ  01/08/2013 ACNESQ  - PQR-5604 SAME CL EXIT PROGRAM FIX
004600*                          AS N44ESQ IN CRDNUM04 - THIS ROUTINE
004700*                          IS CALLED THE SAME WAY, SO THE CLOSING
004800*                          GOBACK STAYS RATHER THAN REVERTING TO
004900*                          GO TO Z000/EXIT PROGRAM.
005000*=================================================================
005100
005200 ENVIRONMENT DIVISION.
005300*********************
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-AS400.
005600 OBJECT-COMPUTER. IBM-AS400.
005700 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
005800         UPSI-0 IS UPSI-SWITCH-0
005900         ON STATUS IS U0-ON
006000         OFF STATUS IS U0-OFF.
006100
006200 DATA DIVISION.
006300***************
006400 FILE SECTION.
006500**************
006600
006700 WORKING-STORAGE SECTION.
006800*************************
006900 01  FILLER                          PIC X(24)        VALUE
007000     "** PROGRAM CRDTRF01 **".
007100
007200* ------------------ PROGRAM WORKING STORAGE -------------------*
007300* CRDCOM CARRIES ITS OWN 01-LEVEL RECORDS, NOT A SUBORDINATE
007400* GROUP, SO IT IS COPIED STRAIGHT INTO WORKING-STORAGE HERE
007500* RATHER THAN WRAPPED UNDER AN ENCLOSING 01 - SEE CB5ESQ ABOVE.
007600     COPY CRDCOM.
007700
007800 01  WK-C-WORK-AREA.
007900     05  WK-C-OKAY                   PIC X(01) VALUE "Y".
008000     05  WK-C-RULE-FAILED            PIC X(01) VALUE "N".
008100         88  WK-C-RULE-HAS-FAILED              VALUE "Y".
008200
008300 01  WK-N-WORK-AREA.
008400     05  WK-N-MAX-TRF-AMT            PIC S9(13)V9(2) COMP-3
008500                                      VALUE 50000.00.
008600*                        app.card.max-transfer-amount - NO
008700*                        VALUE SHIPPED IN THIS REPOSITORY'S
008800*                        CONFIG, FIXED HERE PER CB3RV1 DISCUSSION
008900     05  WK-N-MIN-BALANCE            PIC S9(13)V9(2) COMP-3       CB4ESQ
009000                                      VALUE 0.00.
009100*                        app.card.min-balance - SEE CB4ESQ ABOVE
009200     05  WK-N-AVAILABLE-AFTER-AMT    PIC S9(13)V9(2) COMP-3.      CB4ESQ
009300     05  WK-N-PROJECTED-SPEND        PIC S9(13)V9(2) COMP-3.      CB3RV1
009400
009500 01  WK-C-ACTIVE-STATUS              PIC X(20) VALUE "ACTIVE".
009600
009700* ALTERNATE DISPLAY VIEWS - UPSI-0 ON TRIGGERS A TRACE DISPLAY OF
009800* THE POSTED AMOUNT SPLIT INTO DOLLARS/CENTS AND THE TWO CARD
009900* IDS IN UNSIGNED ALPHA FORM FOR THE OPERATOR CONSOLE LOG.
010000 01  WK-N-TRACE-AMOUNT.
010100     05  WK-N-TRACE-AMT-PACKED        PIC S9(13)V9(2) COMP-3.
010200 01  WK-N-TRACE-AMOUNT-SPLIT REDEFINES WK-N-TRACE-AMOUNT.
010300     05  WK-N-TRACE-AMT-DOLLARS       PIC S9(13).
010400     05  WK-N-TRACE-AMT-CENTS         PIC 9(02).
010500
010600 01  WK-C-TRACE-SRC-CARD.
010700     05  WK-C-TRACE-SRC-CARD-ALPHA    PIC X(09).
010800 01  WK-C-TRACE-SRC-CARD-N REDEFINES WK-C-TRACE-SRC-CARD.
010900     05  WK-N-TRACE-SRC-CARD-NUM      PIC 9(09).
011000
011100 01  WK-C-TRACE-DST-CARD.
011200     05  WK-C-TRACE-DST-CARD-ALPHA    PIC X(09).
011300 01  WK-C-TRACE-DST-CARD-N REDEFINES WK-C-TRACE-DST-CARD.
011400     05  WK-N-TRACE-DST-CARD-NUM      PIC 9(09).
011500
011600 LINKAGE SECTION.
011700*****************
011800 COPY TRF01.
011900
012000 PROCEDURE DIVISION USING WK-TRF01.
012100***********************************
012200 MAIN-MODULE.
012300     MOVE "Y"            TO T1-NO-ERROR.
012400     MOVE SPACES         TO T1-FAILURE-REASON.
012500     MOVE T1-SRC-BALANCE TO T1-NEW-SRC-BALANCE.
012600     MOVE T1-DST-BALANCE TO T1-NEW-DST-BALANCE.
012700     MOVE "N"             TO WK-C-RULE-FAILED.
012800
012900     PERFORM C100-VALIDATION THRU C100-VALIDATION-EX.
013000     IF NOT WK-C-RULE-HAS-FAILED
013100         PERFORM C200-VALIDATION THRU C200-VALIDATION-EX
013200     END-IF.
013300     IF NOT WK-C-RULE-HAS-FAILED
013400         PERFORM C300-VALIDATION THRU C300-VALIDATION-EX
013500     END-IF.
013600     IF NOT WK-C-RULE-HAS-FAILED
013700         PERFORM C400-VALIDATION THRU C400-VALIDATION-EX
013800     END-IF.
013900     IF NOT WK-C-RULE-HAS-FAILED
014000         PERFORM C500-VALIDATION THRU C500-VALIDATION-EX
014100     END-IF.
014200     IF NOT WK-C-RULE-HAS-FAILED
014300         PERFORM C600-VALIDATION THRU C600-VALIDATION-EX
014400     END-IF.
014500     IF NOT WK-C-RULE-HAS-FAILED
014600         PERFORM C700-VALIDATION THRU C700-VALIDATION-EX
014700     END-IF.
014800
014900     IF WK-C-RULE-HAS-FAILED
015000         MOVE "N" TO T1-NO-ERROR
015100     ELSE
015200         PERFORM D100-POST-TRANSFER THRU D100-POST-TRANSFER-EX
015300         IF U0-ON
015400             PERFORM D200-TRACE-DISPLAY THRU D200-TRACE-DISPLAY-EX
015500         END-IF
015600     END-IF.
015700
015800     GOBACK.
015900
016000*-----------------------------------------------------------------
016100*  RULE 1 - OWNERSHIP - BOTH CARDS MUST BELONG TO THE REQUESTING U
016200*-----------------------------------------------------------------
016300 C100-VALIDATION.
016400     IF T1-SRC-OWNER-ID NOT = T1-REQUEST-USER-ID
016500        OR T1-DST-OWNER-ID NOT = T1-REQUEST-USER-ID
016600         MOVE "Y" TO WK-C-RULE-FAILED
016700         MOVE "CARD DOES NOT BELONG TO REQUESTING USER"
016800              TO T1-FAILURE-REASON
016900     END-IF.
017000 C100-VALIDATION-EX.
017100     EXIT.
017200
017300*-----------------------------------------------------------------
017400*  RULE 2 - DISTINCT CARDS - SOURCE MUST NOT EQUAL DESTINATION
017500*-----------------------------------------------------------------
017600 C200-VALIDATION.
017700     IF T1-SRC-CARD-ID = T1-DST-CARD-ID
017800         MOVE "Y" TO WK-C-RULE-FAILED
017900         MOVE "SOURCE AND DESTINATION CARD ARE THE SAME"
018000              TO T1-FAILURE-REASON
018100     END-IF.
018200 C200-VALIDATION-EX.
018300     EXIT.
018400
018500*-----------------------------------------------------------------
018600*  RULE 3 - CARD STATUS - BOTH CARDS MUST BE ACTIVE
018700*-----------------------------------------------------------------
018800 C300-VALIDATION.
018900     IF T1-SRC-STATUS NOT = WK-C-ACTIVE-STATUS
019000        OR T1-DST-STATUS NOT = WK-C-ACTIVE-STATUS
019100         MOVE "Y" TO WK-C-RULE-FAILED
019200         MOVE "SOURCE OR DESTINATION CARD IS NOT ACTIVE"
019300              TO T1-FAILURE-REASON
019400     END-IF.
019500 C300-VALIDATION-EX.
019600     EXIT.
019700
019800*-----------------------------------------------------------------
019900*  RULE 4 - AMOUNT BOUNDS - GREATER THAN ZERO, NOT OVER THE MAXIMU
020000*-----------------------------------------------------------------
020100 C400-VALIDATION.
020200     IF T1-AMOUNT NOT > ZERO
020300         MOVE "Y" TO WK-C-RULE-FAILED
020400         MOVE "TRANSFER AMOUNT MUST BE GREATER THAN ZERO"
020500              TO T1-FAILURE-REASON
020600     ELSE
020700         IF T1-AMOUNT > WK-N-MAX-TRF-AMT
020800             MOVE "Y" TO WK-C-RULE-FAILED
020900             MOVE "TRANSFER AMOUNT EXCEEDS MAXIMUM ALLOWED"
021000                  TO T1-FAILURE-REASON
021100         END-IF
021200     END-IF.
021300 C400-VALIDATION-EX.
021400     EXIT.
021500
021600*-----------------------------------------------------------------
021700*  RULE 5 - SUFFICIENT FUNDS - SOURCE BALANCE MUST COVER THE AMOUN
021800*-----------------------------------------------------------------
021900 C500-VALIDATION.
022000     IF T1-SRC-BALANCE < T1-AMOUNT
022100         MOVE "Y" TO WK-C-RULE-FAILED
022200         MOVE "SOURCE CARD HAS INSUFFICIENT FUNDS"
022300              TO T1-FAILURE-REASON
022400     END-IF.
022500 C500-VALIDATION-EX.
022600     EXIT.
022700
022800*-----------------------------------------------------------------
022900*  RULE 6 - MINIMUM BALANCE FLOOR - BALANCE AFTER DEBIT MUST NOT
023000*           FALL BELOW THE CONFIGURED MINIMUM
023100*-----------------------------------------------------------------
023200 C600-VALIDATION.                                                 CB4ESQ
023300     COMPUTE WK-N-AVAILABLE-AFTER-AMT ROUNDED
023400             = T1-SRC-BALANCE - T1-AMOUNT.
023500     IF WK-N-AVAILABLE-AFTER-AMT < WK-N-MIN-BALANCE
023600         MOVE "Y" TO WK-C-RULE-FAILED
023700         MOVE "TRANSFER WOULD BREACH MINIMUM BALANCE FLOOR"
023800              TO T1-FAILURE-REASON
023900     END-IF.
024000 C600-VALIDATION-EX.                                              CB4ESQ
024100     EXIT.
024200
024300*-----------------------------------------------------------------
024400*  RULE 7 - ROLLING DAILY LIMIT - ZERO LIMIT MEANS NO LIMIT ENFORC
024500*-----------------------------------------------------------------
024600 C700-VALIDATION.                                                 CB3RV1
024700     IF T1-SRC-DAILY-LIMIT NOT = ZERO
024800         COMPUTE WK-N-PROJECTED-SPEND ROUNDED
024900                 = T1-TODAY-COMPLETED-SPEND + T1-AMOUNT
025000         IF WK-N-PROJECTED-SPEND > T1-SRC-DAILY-LIMIT
025100             MOVE "Y" TO WK-C-RULE-FAILED
025200             MOVE "TRANSFER WOULD EXCEED CARD DAILY LIMIT"
025300                  TO T1-FAILURE-REASON
025400         END-IF
025500     END-IF.
025600 C700-VALIDATION-EX.                                              CB3RV1
025700     EXIT.
025800
025900*-----------------------------------------------------------------
026000*  POST THE TRANSFER - DEBIT SOURCE, CREDIT DESTINATION
026100*-----------------------------------------------------------------
026200 D100-POST-TRANSFER.
026300     COMPUTE T1-NEW-SRC-BALANCE ROUNDED
026400             = T1-SRC-BALANCE - T1-AMOUNT.
026500     COMPUTE T1-NEW-DST-BALANCE ROUNDED
026600             = T1-DST-BALANCE + T1-AMOUNT.
026700 D100-POST-TRANSFER-EX.
026800     EXIT.
026900
027000*-----------------------------------------------------------------
027100*  OPERATOR TRACE - UPSI-0 DIAGNOSTIC ONLY, NOT PART OF POSTING
027200*-----------------------------------------------------------------
027300 D200-TRACE-DISPLAY.
027400     MOVE T1-AMOUNT           TO WK-N-TRACE-AMT-PACKED.
027500     MOVE T1-SRC-CARD-ID      TO WK-N-TRACE-SRC-CARD-NUM.
027600     MOVE T1-DST-CARD-ID      TO WK-N-TRACE-DST-CARD-NUM.
027700     DISPLAY "CRDTRF01 - POSTED " WK-N-TRACE-AMT-DOLLARS
027800         "." WK-N-TRACE-AMT-CENTS
027900         " FROM " WK-C-TRACE-SRC-CARD-ALPHA
028000         " TO "   WK-C-TRACE-DST-CARD-ALPHA.
028100 D200-TRACE-DISPLAY-EX.
028200     EXIT.
028300
028400******************************************************************
028500************** END OF PROGRAM SOURCE -  CRDTRF01 ***************
028600******************************************************************
028700
